000100******************************************************************
000200*    FOLIO-TOTAL WORK RECORD                                    *
000300*    FILE:  FOLTOT (LINE SEQUENTIAL, INTERMEDIATE) -- ONE ENTRY  *
000400*    PER BOOKING, WRITTEN BY BKDTUPD AT THE BD-BOOKING-ID        *
000500*    CONTROL BREAK, READ BY PAYUPDT TO DERIVE SETTLEMENT.        *
000600******************************************************************
000700 01  FOLTOT-REC.
000800     05  FT-BOOKING-ID           PIC 9(09).
000900     05  FT-BOOKING-NO           PIC X(12).
001000     05  FT-LINE-COUNT           PIC 9(05).
001100     05  FT-TOTAL-CHARGES        PIC S9(10)V99.
001200     05  FT-TOTAL-DISCOUNT       PIC S9(10)V99.
001300     05  FT-ROOM-AMOUNT          PIC S9(10)V99.
001400     05  FT-SERVICE-AMOUNT       PIC S9(10)V99.
001500     05  FT-FEE-AMOUNT           PIC S9(10)V99.
001600     05  FT-ADJUST-AMOUNT        PIC S9(10)V99.
001700     05  FT-RECORD-TYPE          PIC X(01) VALUE "D".
001800         88  FT-DETAIL-REC       VALUE "D".
001900         88  FT-TRAILER-REC      VALUE "T".
002000     05  FILLER                  PIC X(20).
002100******************************************************************
002200*    IN-MEMORY TABLE OF FOLIO TOTALS -- ASCENDING ON BOOKING ID  *
002300******************************************************************
002400 01  FT-TABLE-AREA.
002500     05  FT-TABLE-COUNT          PIC 9(06) COMP VALUE ZERO.
002600     05  FT-TABLE OCCURS 20000 TIMES
002700             ASCENDING KEY IS FT-TBL-BOOKING-ID
002800             INDEXED BY FT-IDX.
002900         10  FT-TBL-BOOKING-ID   PIC 9(09).
003000         10  FT-TBL-BOOKING-NO   PIC X(12).
003100         10  FT-TBL-TOT-CHARGES  PIC S9(10)V99.
003200         10  FT-TBL-TOT-DISCOUNT PIC S9(10)V99.
003300     05  FILLER                  PIC X(01).
