000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RMAVAIL.
000400 AUTHOR. P OKONKWO.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 06/02/90.
000700 DATE-COMPILED. 06/02/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          ROOM AVAILABILITY SCREENER.  READS ONE REQUEST CARD
001400*          (STAY WINDOW, OPTIONAL ROOM/ROOM-TYPE/OCCUPANCY/RATE
001500*          FILTERS) AND THE VALIDATED ROOM, ROOM-TYPE AND BOOKING
001600*          MASTERS, AND LISTS EVERY ROOM THAT IS AVAILABLE, CLEAN,
001700*          NOT BLOCKED BY AN OVERLAPPING CHECKED-IN STAY, AND
001800*          WITHIN THE REQUESTED OCCUPANCY/RATE RANGE.
001900*
002000******************************************************************
002100*    CHANGE LOG                                                 *
002200******************************************************************
002300*    DATE     BY    TICKET    DESCRIPTION                       *
002400*    06/02/90 PO    INIT-001  ORIGINAL AVAILABILITY SCREENER     *INIT-001
002500*    02/14/94 PO    CR-0225   ADDED MIN/MAX BASE-RATE FILTER TO  *CR-0225 
002600*                              THE REQUEST CARD                  *
002700*    07/11/99 MLH   Y2K-004   CENTURY WINDOW ADDED TO THE        *Y2K-004 
002800*                              ACCEPT-FROM-DATE DEFAULT LOGIC --  *
002900*                              YY < 50 WINDOWS TO 20XX, ELSE 19XX *
003000*    05/21/01 MLH   CR-0601   ROOM-TYPE RATE LOOK-UP CONVERTED   *CR-0601 
003100*                              TO SEARCH ALL (BINARY)            *
003200******************************************************************
003300
003400         INPUT FILE              -   AVAILCRD
003500         INPUT FILE              -   ROOMVAL
003600         INPUT FILE              -   RMTVAL
003700         INPUT FILE              -   BKVAL
003800         OUTPUT FILE PRODUCED    -   REPORT
003900         DUMP FILE               -   SYSOUT
004000
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100         ASSIGN TO UT-S-SYSOUT
005200         ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT AVAILCRD
005500         ASSIGN TO UT-S-AVAILCRD
005600         ACCESS MODE IS SEQUENTIAL
005700         FILE STATUS IS OFCODE.
005800
005900     SELECT ROOMVAL
006000         ASSIGN TO UT-S-ROOMVAL
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS OFCODE.
006300
006400     SELECT RMTVAL
006500         ASSIGN TO UT-S-RMTVAL
006600         ACCESS MODE IS SEQUENTIAL
006700         FILE STATUS IS OFCODE.
006800
006900     SELECT BKVAL
007000         ASSIGN TO UT-S-BKVAL
007100         ACCESS MODE IS SEQUENTIAL
007200         FILE STATUS IS OFCODE.
007300
007400     SELECT REPORT
007500         ASSIGN TO UT-S-REPORT
007600         ACCESS MODE IS SEQUENTIAL
007700         FILE STATUS IS OFCODE.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  SYSOUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 130 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SYSOUT-REC.
008700 01  SYSOUT-REC.
008800    05  FILLER                  PIC X(130).
008900
009000 FD  AVAILCRD
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 72 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS AVAILCRD-REC-IN.
009600 01  AVAILCRD-REC-IN.
009700    05  FILLER                  PIC X(72).
009800
009900 FD  ROOMVAL
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 92 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS ROOMVAL-REC-IN.
010500 01  ROOMVAL-REC-IN.
010600    05  FILLER                  PIC X(92).
010700
010800 FD  RMTVAL
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 150 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS RMTVAL-REC-IN.
011400 01  RMTVAL-REC-IN.
011500    05  FILLER                  PIC X(150).
011600
011700 FD  BKVAL
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 127 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS BKVAL-REC-IN.
012300 01  BKVAL-REC-IN.
012400    05  FILLER                  PIC X(127).
012500
012600 FD  REPORT
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 132 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS AVAIL-LINE.
013200 01  AVAIL-LINE.
013300     05  AL-ROOM-ID-O            PIC 9(09).
013400     05  FILLER                  PIC X(02) VALUE SPACES.
013500     05  AL-ROOM-NAME-O          PIC X(10).
013600     05  FILLER                  PIC X(02) VALUE SPACES.
013700     05  AL-ROOM-TYPE-CODE-O     PIC X(10).
013800     05  FILLER                  PIC X(02) VALUE SPACES.
013900     05  AL-BASE-RATE-O          PIC Z,ZZZ,ZZ9.99.
014000     05  FILLER                  PIC X(02) VALUE SPACES.
014100     05  AL-HOUR-RATE-O          PIC Z,ZZZ,ZZ9.99.
014200     05  FILLER                  PIC X(71) VALUE SPACES.
014300
014400 WORKING-STORAGE SECTION.
014500 COPY ROOMREC.
014600 COPY RMTYPE.
014700 COPY BOOKING.
014800 COPY ABENDREC.
014900
015000******************************************************************
015100*    AVAILABILITY REQUEST CARD -- ONE PER RUN.  ZERO IN ANY       *
015200*    OPTIONAL FIELD MEANS THE FILTER IS NOT APPLIED.              *
015300******************************************************************
015400 01  AVAIL-REQUEST-REC.
015500     05  AV-FROM-TS              PIC 9(14).
015600     05  AV-FROM-TS-R REDEFINES AV-FROM-TS.
015700         10  AV-FROM-DATE        PIC 9(08).
015800         10  AV-FROM-TIME        PIC 9(06).
015900     05  AV-TO-TS                PIC 9(14).
016000     05  AV-TO-TS-R REDEFINES AV-TO-TS.
016100         10  AV-TO-DATE          PIC 9(08).
016200         10  AV-TO-TIME          PIC 9(06).
016300     05  AV-ROOM-ID              PIC 9(09).
016400     05  AV-ROOM-TYPE-ID         PIC 9(09).
016500     05  AV-OCCUPANCY            PIC 9(02).
016600     05  AV-MIN-RATE             PIC S9(10)V99.
016700     05  AV-MAX-RATE             PIC S9(10)V99.
016800     05  FILLER                  PIC X(01).
016900
017000 01  FILE-STATUS-CODES.
017100     05  OFCODE                  PIC X(2).
017200         88  CODE-WRITE          VALUE SPACES.
017300     05  FILLER                  PIC X(01).
017400
017500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
017600     05  ROOMS-READ              PIC 9(7) COMP.
017700     05  ROOMS-LISTED            PIC 9(7) COMP.
017800     05  BK-IDX2                 PIC 9(06) COMP.
017900     05  FILLER                  PIC X(01).
018000
018100 01  MISC-WS-FLDS.
018200     05  PARA-NAME               PIC X(20) VALUE SPACES.
018300     05  WS-LOOKUP-RT-ID         PIC 9(09).
018400     05  WS-DATE                 PIC 9(06).
018500     05  WS-DATE-R REDEFINES WS-DATE.
018600         10  WS-YY               PIC 9(02).
018700         10  WS-MM-ACCEPT        PIC 9(02).
018800         10  WS-DD-ACCEPT        PIC 9(02).
018900     05  WS-TODAY-CCYYMMDD       PIC 9(08).
019000     05  WS-TODAY-CCYY-R REDEFINES WS-TODAY-CCYYMMDD.
019100         10  WS-TODAY-CCYY       PIC 9(04).
019200         10  WS-TODAY-MM         PIC 9(02).
019300         10  WS-TODAY-DD         PIC 9(02).
019400     05  WS-DATE-WORK.
019500         10  WS-WORK-CCYY        PIC 9(04).
019600         10  WS-WORK-MM          PIC 9(02).
019700         10  WS-WORK-DD          PIC 9(02).
019800     05  WS-REM-4                PIC 9(04).
019900     05  WS-REM-100              PIC 9(04).
020000     05  WS-REM-400              PIC 9(04).
020100     05  WS-DIVIDE-QUOT          PIC 9(08).
020200     05  WS-MAX-DAYS             PIC 9(02).
020300     05  FILLER                  PIC X(01).
020400
020500 01  DAYS-IN-MONTH-TABLE.
020600     05  FILLER                  PIC 9(02) VALUE 31.
020700     05  FILLER                  PIC 9(02) VALUE 28.
020800     05  FILLER                  PIC 9(02) VALUE 31.
020900     05  FILLER                  PIC 9(02) VALUE 30.
021000     05  FILLER                  PIC 9(02) VALUE 31.
021100     05  FILLER                  PIC 9(02) VALUE 30.
021200     05  FILLER                  PIC 9(02) VALUE 31.
021300     05  FILLER                  PIC 9(02) VALUE 31.
021400     05  FILLER                  PIC 9(02) VALUE 30.
021500     05  FILLER                  PIC 9(02) VALUE 31.
021600     05  FILLER                  PIC 9(02) VALUE 30.
021700     05  FILLER                  PIC 9(02) VALUE 31.
021800 01  DAYS-IN-MONTH REDEFINES DAYS-IN-MONTH-TABLE.
021900     05  DIM-TBL                 PIC 9(02) OCCURS 12 TIMES.
022000
022100 01  FLAGS-AND-SWITCHES.
022200     05  RT-FOUND-SW             PIC X(01) VALUE "N".
022300         88  RT-WAS-FOUND        VALUE "Y".
022400     05  ROOM-ELIGIBLE-SW        PIC X(01) VALUE "Y".
022500         88  ROOM-IS-ELIGIBLE    VALUE "Y".
022600     05  ROOM-BLOCKED-SW         PIC X(01) VALUE "N".
022700         88  ROOM-IS-BLOCKED     VALUE "Y".
022800     05  LEAP-YEAR-SW            PIC X(01) VALUE "N".
022900         88  IS-LEAP-YEAR        VALUE "Y".
023000     05  MORE-ROOMS-SW           PIC X(01) VALUE "Y".
023100         88  NO-MORE-ROOMS       VALUE "N".
023200     05  FILLER                  PIC X(01).
023300
023400 PROCEDURE DIVISION.
023500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023600     PERFORM 200-MAINLINE THRU 200-EXIT
023700             UNTIL NO-MORE-ROOMS.
023800     PERFORM 999-CLEANUP THRU 999-EXIT.
023900     MOVE +0 TO RETURN-CODE.
024000     GOBACK.
024100
024200 000-HOUSEKEEPING.
024300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024400     DISPLAY "******** BEGIN JOB RMAVAIL ********".
024500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
024600     OPEN INPUT AVAILCRD.
024700     READ AVAILCRD INTO AVAIL-REQUEST-REC
024800         AT END
024900             MOVE "NO AVAILABILITY REQUEST CARD" TO ABEND-REASON
025000             GO TO 1000-ABEND-RTN
025100     END-READ.
025200     CLOSE AVAILCRD.
025300     PERFORM 050-LOAD-ROOM-TYPE-TABLE THRU 050-EXIT.
025400     PERFORM 060-LOAD-BOOKING-TABLE THRU 060-EXIT.
025500     PERFORM 100-APPLY-DEFAULTS THRU 100-EXIT.
025600     OPEN INPUT ROOMVAL.
025700     OPEN OUTPUT REPORT, SYSOUT.
025800 000-EXIT.
025900     EXIT.
026000
026100 050-LOAD-ROOM-TYPE-TABLE.
026200     OPEN INPUT RMTVAL.
026300     MOVE ZERO TO RT-TABLE-COUNT.
026400 050-READ-LOOP.
026500     READ RMTVAL INTO RMTYPE-REC
026600         AT END
026700             GO TO 050-EXIT
026800     END-READ.
026900     ADD +1 TO RT-TABLE-COUNT.
027000     MOVE RT-ID               TO RT-TBL-ID (RT-TABLE-COUNT).
027100     MOVE RT-CODE              TO RT-TBL-CODE (RT-TABLE-COUNT).
027200     MOVE RT-NAME              TO RT-TBL-NAME (RT-TABLE-COUNT).
027300     MOVE RT-BASE-OCCUPANCY    TO RT-TBL-BASE-OCC (RT-TABLE-COUNT).
027400     MOVE RT-MAX-OCCUPANCY     TO RT-TBL-MAX-OCC (RT-TABLE-COUNT).
027500     MOVE RT-BASE-RATE         TO RT-TBL-BASE-RATE (RT-TABLE-COUNT).
027600     MOVE RT-HOUR-RATE         TO RT-TBL-HOUR-RATE (RT-TABLE-COUNT).
027700     GO TO 050-READ-LOOP.
027800 050-EXIT.
027900     CLOSE RMTVAL.
028000     EXIT.
028100
028200 060-LOAD-BOOKING-TABLE.
028300     OPEN INPUT BKVAL.
028400     MOVE ZERO TO BK-TABLE-COUNT.
028500 060-READ-LOOP.
028600     READ BKVAL INTO BOOKING-REC
028700         AT END
028800             GO TO 060-EXIT
028900     END-READ.
029000     ADD +1 TO BK-TABLE-COUNT.
029100     MOVE BK-ID                TO BK-TBL-ID (BK-TABLE-COUNT).
029200     MOVE BK-CHECKIN            TO BK-TBL-CHECKIN (BK-TABLE-COUNT).
029300     MOVE BK-CHECKOUT           TO BK-TBL-CHECKOUT (BK-TABLE-COUNT).
029400     MOVE BK-ROOM-ID            TO BK-TBL-ROOM-ID (BK-TABLE-COUNT).
029500     MOVE BK-STATUS             TO BK-TBL-STATUS (BK-TABLE-COUNT).
029600     GO TO 060-READ-LOOP.
029700 060-EXIT.
029800     CLOSE BKVAL.
029900     EXIT.
030000
030100******************************************************************
030200*    100-APPLY-DEFAULTS -- BUILDS THE EFFECTIVE STAY WINDOW PER   *
030300*    THE AVAILABILITY DEFAULT RULES (INIT-001, Y2K-004).         *
030400******************************************************************
030500 100-APPLY-DEFAULTS.
030600     ACCEPT WS-DATE FROM DATE.
030700     IF WS-YY < 50
030800         MOVE 20 TO WS-TODAY-CCYY (1:2)
030900     ELSE
031000         MOVE 19 TO WS-TODAY-CCYY (1:2)
031100     END-IF.
031200     MOVE WS-YY TO WS-TODAY-CCYY (3:2).
031300     MOVE WS-MM-ACCEPT TO WS-TODAY-MM.
031400     MOVE WS-DD-ACCEPT TO WS-TODAY-DD.
031500
031600     IF AV-FROM-DATE = ZERO
031700         MOVE WS-TODAY-CCYYMMDD TO AV-FROM-DATE
031800         MOVE 140000 TO AV-FROM-TIME
031900     ELSE
032000         IF AV-FROM-TIME = ZERO
032100             MOVE 140000 TO AV-FROM-TIME.
032200
032300     IF AV-TO-DATE = ZERO AND AV-TO-TIME = ZERO
032400         MOVE AV-FROM-DATE (1:4) TO WS-WORK-CCYY
032500         MOVE AV-FROM-DATE (5:2) TO WS-WORK-MM
032600         MOVE AV-FROM-DATE (7:2) TO WS-WORK-DD
032700         PERFORM 400-NEXT-DAY THRU 400-EXIT
032800         MOVE WS-WORK-CCYY TO AV-TO-DATE (1:4)
032900         MOVE WS-WORK-MM TO AV-TO-DATE (5:2)
033000         MOVE WS-WORK-DD TO AV-TO-DATE (7:2)
033100         MOVE 120000 TO AV-TO-TIME
033200     ELSE
033300         IF AV-TO-TIME = ZERO
033400             MOVE 120000 TO AV-TO-TIME.
033500 100-EXIT.
033600     EXIT.
033700
033800******************************************************************
033900*    400-NEXT-DAY -- ADDS ONE CALENDAR DAY TO WS-DATE-WORK,       *
034000*    ROLLING MONTH/YEAR AS NEEDED.  LEAP-YEAR TESTED FOR FEBRUARY *
034100*    VIA THE USUAL 4/100/400 REMAINDER RULE.                     *
034200******************************************************************
034300 400-NEXT-DAY.
034400     PERFORM 420-TEST-LEAP-YEAR THRU 420-EXIT.
034500     MOVE DIM-TBL (WS-WORK-MM) TO WS-MAX-DAYS.
034600     IF WS-WORK-MM = 2 AND IS-LEAP-YEAR
034700         MOVE 29 TO WS-MAX-DAYS.
034800
034900     ADD 1 TO WS-WORK-DD.
035000     IF WS-WORK-DD > WS-MAX-DAYS
035100         MOVE 1 TO WS-WORK-DD
035200         ADD 1 TO WS-WORK-MM
035300         IF WS-WORK-MM > 12
035400             MOVE 1 TO WS-WORK-MM
035500             ADD 1 TO WS-WORK-CCYY.
035600 400-EXIT.
035700     EXIT.
035800
035900 420-TEST-LEAP-YEAR.
036000     MOVE "N" TO LEAP-YEAR-SW.
036100     DIVIDE WS-WORK-CCYY BY 4 GIVING WS-DIVIDE-QUOT
036200         REMAINDER WS-REM-4.
036300     DIVIDE WS-WORK-CCYY BY 100 GIVING WS-DIVIDE-QUOT
036400         REMAINDER WS-REM-100.
036500     DIVIDE WS-WORK-CCYY BY 400 GIVING WS-DIVIDE-QUOT
036600         REMAINDER WS-REM-400.
036700     IF WS-REM-4 = ZERO
036800         IF WS-REM-100 NOT = ZERO OR WS-REM-400 = ZERO
036900             MOVE "Y" TO LEAP-YEAR-SW.
037000 420-EXIT.
037100     EXIT.
037200
037300 200-MAINLINE.
037400     MOVE "200-MAINLINE" TO PARA-NAME.
037500     READ ROOMVAL INTO ROOMREC-REC
037600         AT END
037700             MOVE "N" TO MORE-ROOMS-SW
037800             GO TO 200-EXIT
037900     END-READ.
038000     ADD +1 TO ROOMS-READ.
038100     PERFORM 300-SCREEN-ROOM THRU 300-EXIT.
038200     IF ROOM-IS-ELIGIBLE
038300         PERFORM 700-WRITE-AVAIL-LINE THRU 700-EXIT.
038400 200-EXIT.
038500     EXIT.
038600
038700******************************************************************
038800*    300-SCREEN-ROOM -- STATUS/HOUSEKEEPING, OPTIONAL FILTERS,    *
038900*    ROOM-TYPE OCCUPANCY/RATE CHECK, THEN THE OVERLAP TEST.       *
039000******************************************************************
039100 300-SCREEN-ROOM.
039200     MOVE "Y" TO ROOM-ELIGIBLE-SW.
039300
039400     IF NOT RM-AVAILABLE
039500         MOVE "N" TO ROOM-ELIGIBLE-SW
039600         GO TO 300-EXIT.
039700     IF NOT RM-HK-CLEAN
039800         MOVE "N" TO ROOM-ELIGIBLE-SW
039900         GO TO 300-EXIT.
040000     IF AV-ROOM-ID NOT = ZERO AND RM-ID NOT = AV-ROOM-ID
040100         MOVE "N" TO ROOM-ELIGIBLE-SW
040200         GO TO 300-EXIT.
040300     IF AV-ROOM-TYPE-ID NOT = ZERO
040400             AND RM-ROOM-TYPE-ID NOT = AV-ROOM-TYPE-ID
040500         MOVE "N" TO ROOM-ELIGIBLE-SW
040600         GO TO 300-EXIT.
040700
040800     MOVE RM-ROOM-TYPE-ID TO WS-LOOKUP-RT-ID.
040900     PERFORM 320-FIND-ROOM-TYPE THRU 320-EXIT.
041000     IF NOT RT-WAS-FOUND
041100         MOVE "N" TO ROOM-ELIGIBLE-SW
041200         GO TO 300-EXIT.
041300
041400     IF AV-OCCUPANCY NOT = ZERO
041500             AND RT-TBL-MAX-OCC (RT-IDX) < AV-OCCUPANCY
041600         MOVE "N" TO ROOM-ELIGIBLE-SW
041700         GO TO 300-EXIT.
041800     IF AV-MIN-RATE NOT = ZERO
041900             AND RT-TBL-BASE-RATE (RT-IDX) < AV-MIN-RATE
042000         MOVE "N" TO ROOM-ELIGIBLE-SW
042100         GO TO 300-EXIT.
042200     IF AV-MAX-RATE NOT = ZERO
042300             AND RT-TBL-BASE-RATE (RT-IDX) > AV-MAX-RATE
042400         MOVE "N" TO ROOM-ELIGIBLE-SW
042500         GO TO 300-EXIT.
042600
042700     PERFORM 350-CHECK-OVERLAP THRU 350-EXIT.
042800     IF ROOM-IS-BLOCKED
042900         MOVE "N" TO ROOM-ELIGIBLE-SW.
043000 300-EXIT.
043100     EXIT.
043200
043300 320-FIND-ROOM-TYPE.
043400****** CR-0601 -- BINARY SEARCH OF THE ROOM-TYPE TABLE BUILT AT
043500****** HOUSEKEEPING TIME (ASCENDING ON RT-TBL-ID).
043600     MOVE "N" TO RT-FOUND-SW.
043700     IF RT-TABLE-COUNT = ZERO
043800         GO TO 320-EXIT.
043900     SET RT-IDX TO 1
044000     SEARCH ALL RT-TABLE
044100         AT END
044200             MOVE "N" TO RT-FOUND-SW
044300         WHEN RT-TBL-ID (RT-IDX) = WS-LOOKUP-RT-ID
044400             MOVE "Y" TO RT-FOUND-SW.
044500 320-EXIT.
044600     EXIT.
044700
044800******************************************************************
044900*    350-CHECK-OVERLAP -- A CHECKED-IN STAY ON THIS ROOM BLOCKS   *
045000*    THE REQUEST PER THE OVERLAP RULE (INIT-001).  THE BOOKING    *
045100*    TABLE IS KEYED ON BOOKING ID, NOT ROOM, SO THIS IS A LINEAR  *
045200*    SCAN -- IT STOPS AS SOON AS ONE BLOCKING STAY IS FOUND.      *
045300******************************************************************
045400 350-CHECK-OVERLAP.
045500     MOVE "N" TO ROOM-BLOCKED-SW.
045600     IF BK-TABLE-COUNT = ZERO
045700         GO TO 350-EXIT.
045800     PERFORM 355-SCAN-BOOKINGS THRU 355-EXIT
045900             VARYING BK-IDX2 FROM 1 BY 1
046000             UNTIL BK-IDX2 > BK-TABLE-COUNT
046100                OR ROOM-IS-BLOCKED.
046200 350-EXIT.
046300     EXIT.
046400
046500 355-SCAN-BOOKINGS.
046600     IF BK-TBL-ROOM-ID (BK-IDX2) NOT = RM-ID
046700         GO TO 355-EXIT.
046800     IF BK-TBL-STATUS (BK-IDX2) NOT = "CheckedIn "
046900         GO TO 355-EXIT.
047000     IF BK-TBL-CHECKOUT (BK-IDX2) = ZERO
047100         IF BK-TBL-CHECKIN (BK-IDX2) <= AV-TO-TS
047200             MOVE "Y" TO ROOM-BLOCKED-SW
047300     ELSE
047400         IF BK-TBL-CHECKIN (BK-IDX2) <= AV-TO-TS
047500                 AND BK-TBL-CHECKOUT (BK-IDX2) > AV-FROM-TS
047600             MOVE "Y" TO ROOM-BLOCKED-SW.
047700 355-EXIT.
047800     EXIT.
047900
048000 700-WRITE-AVAIL-LINE.
048100     MOVE RM-ID                        TO AL-ROOM-ID-O.
048200     MOVE RM-NAME                      TO AL-ROOM-NAME-O.
048300     MOVE RT-TBL-CODE (RT-IDX)         TO AL-ROOM-TYPE-CODE-O.
048400     MOVE RT-TBL-BASE-RATE (RT-IDX)    TO AL-BASE-RATE-O.
048500     MOVE RT-TBL-HOUR-RATE (RT-IDX)    TO AL-HOUR-RATE-O.
048600     WRITE AVAIL-LINE.
048700     ADD +1 TO ROOMS-LISTED.
048800 700-EXIT.
048900     EXIT.
049000
049100 999-CLEANUP.
049200     MOVE "999-CLEANUP" TO PARA-NAME.
049300     CLOSE ROOMVAL, REPORT, SYSOUT.
049400     DISPLAY "** ROOMS READ **".
049500     DISPLAY ROOMS-READ.
049600     DISPLAY "** ROOMS LISTED AVAILABLE **".
049700     DISPLAY ROOMS-LISTED.
049800     DISPLAY "******** NORMAL END OF JOB RMAVAIL ********".
049900 999-EXIT.
050000     EXIT.
050100
050200 1000-ABEND-RTN.
050300     WRITE SYSOUT-REC FROM ABEND-REC.
050400     DISPLAY "*** ABNORMAL END OF JOB-RMAVAIL ***" UPON CONSOLE.
050500     DIVIDE ZERO-VAL INTO ONE-VAL.
