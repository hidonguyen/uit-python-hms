000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BKDTUPD.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 03/09/88.
000700 DATE-COMPILED. 03/09/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM READS THE PRICED CHARGE-LINE FILE
001400*          PRODUCED BY BKDTEDT (SORTED BY BOOKING ID) AND BUILDS
001500*          ONE FOLIO-TOTAL RECORD PER BOOKING ON A CONTROL BREAK
001600*          OF BG-BOOKING-ID -- TOTAL CHARGES, TOTAL DISCOUNT,
001700*          LINE COUNT AND THE ROOM/SERVICE/FEE/ADJUSTMENT SPLIT.
001800*          GRAND TOTALS ACROSS ALL BOOKINGS ARE ACCUMULATED AND
001900*          DISPLAYED AT END OF FILE.
002000*
002100******************************************************************
002200*    CHANGE LOG                                                 *
002300******************************************************************
002400*    DATE     BY    TICKET    DESCRIPTION                       *
002500*    03/09/88 JS    INIT-001  ORIGINAL FOLIO-TOTAL CONTROL BREAK *INIT-001
002600*    11/02/92 RS    CR-0147   SPLIT ROOM/SERVICE AMOUNTS OUT OF  *CR-0147 
002700*                              THE SINGLE TOTAL-CHARGES FIGURE   *
002800*    08/03/99 MLH   Y2K-004   CENTURY WINDOW REVIEW -- NO DATE   *Y2K-004 
002900*                              FIELDS IN THIS PROGRAM, NO CHANGE *
003000*                              REQUIRED, SIGNED OFF PER Y2K PLAN *
003100******************************************************************
003200
003300         INPUT FILE              -   BKDGOOD
003400         OUTPUT FILE PRODUCED    -   FOLTOT
003500         DUMP FILE               -   SYSOUT
003600
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT SYSOUT
004700         ASSIGN TO UT-S-SYSOUT
004800         ORGANIZATION IS SEQUENTIAL.
004900
005000     SELECT BKDGOOD
005100         ASSIGN TO UT-S-BKDGOOD
005200         ACCESS MODE IS SEQUENTIAL
005300         FILE STATUS IS OFCODE.
005400
005500     SELECT BKVAL
005600         ASSIGN TO UT-S-BKVAL
005700         ACCESS MODE IS SEQUENTIAL
005800         FILE STATUS IS OFCODE.
005900
006000     SELECT FOLTOT
006100         ASSIGN TO UT-S-FOLTOT
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS OFCODE.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  SYSOUT
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 130 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS SYSOUT-REC.
007300 01  SYSOUT-REC.
007400    05  FILLER                  PIC X(130).
007500
007600 FD  BKDGOOD
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 119 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS BKDGOOD-REC-IN.
008200 01  BKDGOOD-REC-IN.
008300    05  FILLER                  PIC X(119).
008400
008500 FD  BKVAL
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 127 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS BKVAL-REC-IN.
009100 01  BKVAL-REC-IN.
009200    05  FILLER                  PIC X(127).
009300
009400 FD  FOLTOT
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 119 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS FOLTOT-REC-OUT.
010000 01  FOLTOT-REC-OUT.
010100    05  FILLER                  PIC X(119).
010200
010300 WORKING-STORAGE SECTION.
010400 COPY BOOKDTL.
010500 COPY BOOKING.
010600 COPY FOLIOTOT.
010700 COPY ABENDREC.
010800
010900 01  FILE-STATUS-CODES.
011000     05  OFCODE                  PIC X(2).
011100         88  CODE-WRITE          VALUE SPACES.
011200     05  FILLER                  PIC X(01).
011300
011400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011500     05  RECORDS-READ            PIC 9(7) COMP.
011600     05  RECORDS-WRITTEN         PIC 9(7) COMP.
011700     05  GRAND-TOTAL-CHARGES     PIC S9(10)V99 COMP-3.
011800     05  GRAND-TOTAL-DISCOUNT    PIC S9(10)V99 COMP-3.
011900     05  GRAND-BOOKING-COUNT     PIC 9(7) COMP.
012000     05  FILLER                  PIC X(01).
012100
012200 01  MISC-WS-FLDS.
012300     05  PARA-NAME               PIC X(20) VALUE SPACES.
012400     05  HOLD-BOOKING-ID         PIC 9(09) VALUE ZERO.
012500     05  HOLD-BOOKING-NO         PIC X(12) VALUE SPACES.
012600     05  WS-LINE-COUNT           PIC 9(05) COMP VALUE ZERO.
012700     05  WS-TOTAL-CHARGES        PIC S9(10)V99 COMP-3 VALUE ZERO.
012800     05  WS-TOTAL-DISCOUNT       PIC S9(10)V99 COMP-3 VALUE ZERO.
012900     05  WS-ROOM-AMOUNT          PIC S9(10)V99 COMP-3 VALUE ZERO.
013000     05  WS-SERVICE-AMOUNT       PIC S9(10)V99 COMP-3 VALUE ZERO.
013100     05  WS-FEE-AMOUNT           PIC S9(10)V99 COMP-3 VALUE ZERO.
013200     05  WS-ADJUST-AMOUNT        PIC S9(10)V99 COMP-3 VALUE ZERO.
013300     05  FILLER                  PIC X(01).
013400
013500******************************************************************
013600*    WS-LAST-ISSUE-WORK -- LOCAL COPY OF THE LAST DETAIL LINE'S    *
013700*    ISSUED-AT ON THE CURRENT FOLIO, BROKEN OUT SO THE FOLIO       *
013800*    TOTALS LINE CAN CARRY A READABLE "AS-OF" DATE (CR-0240).      *
013900******************************************************************
014000 01  WS-LAST-ISSUE-CCYYMMDD      PIC 9(08).
014100 01  WS-LAST-ISSUE-BRKDWN REDEFINES WS-LAST-ISSUE-CCYYMMDD.
014200     05  WS-LAST-ISSUE-CCYY      PIC 9(04).
014300     05  WS-LAST-ISSUE-MM        PIC 9(02).
014400     05  WS-LAST-ISSUE-DD        PIC 9(02).
014500
014600 01  WS-LAST-ISSUE-HHMMSS        PIC 9(06).
014700 01  WS-LAST-ISSUE-TIME-BRKDWN REDEFINES WS-LAST-ISSUE-HHMMSS.
014800     05  WS-LAST-ISSUE-HH        PIC 9(02).
014900     05  WS-LAST-ISSUE-MN        PIC 9(02).
015000     05  WS-LAST-ISSUE-SS        PIC 9(02).
015100
015200 01  WS-CHARGES-UNSIGNED         PIC S9(10)V99 COMP-3.
015300 01  WS-CHARGES-UNSIGNED-R REDEFINES WS-CHARGES-UNSIGNED
015400                             PIC 9(10)V99 COMP-3.
015500
015600 01  FLAGS-AND-SWITCHES.
015700     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
015800         88  NO-MORE-DATA        VALUE "N".
015900     05  FIRST-RECORD-SW         PIC X(01) VALUE "Y".
016000         88  FIRST-RECORD        VALUE "Y".
016100     05  BK-FOUND-SW             PIC X(01) VALUE "N".
016200         88  BK-WAS-FOUND        VALUE "Y".
016300     05  FILLER                  PIC X(01).
016400
016500 PROCEDURE DIVISION.
016600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016700     PERFORM 100-MAINLINE THRU 100-EXIT
016800             UNTIL NO-MORE-DATA.
016900     PERFORM 999-CLEANUP THRU 999-EXIT.
017000     MOVE +0 TO RETURN-CODE.
017100     GOBACK.
017200
017300 000-HOUSEKEEPING.
017400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017500     DISPLAY "******** BEGIN JOB BKDTUPD ********".
017600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
017700     PERFORM 050-LOAD-BOOKING-TABLE THRU 050-EXIT.
017800     OPEN INPUT BKDGOOD.
017900     OPEN OUTPUT FOLTOT, SYSOUT.
018000     PERFORM 900-READ-BKDGOOD THRU 900-EXIT.
018100     IF NO-MORE-DATA
018200         MOVE "EMPTY BKDGOOD FILE" TO ABEND-REASON
018300         GO TO 1000-ABEND-RTN.
018400     MOVE BG-BOOKING-ID TO HOLD-BOOKING-ID.
018500     PERFORM 210-FIND-BOOKING-NO THRU 210-EXIT.
018600 000-EXIT.
018700     EXIT.
018800
018900******************************************************************
019000*    050-LOAD-BOOKING-TABLE -- BOOKING-DETAIL CARRIES NO BOOKING *
019100*    NUMBER OF ITS OWN, SO THE VALIDATED BOOKING FILE IS LOADED  *
019200*    HERE SOLELY TO RECOVER BK-BOOKING-NO FOR THE FOLIO-TOTAL    *
019300*    RECORD WRITTEN AT EACH CONTROL BREAK.                      *
019400******************************************************************
019500 050-LOAD-BOOKING-TABLE.
019600     OPEN INPUT BKVAL.
019700     MOVE ZERO TO BK-TABLE-COUNT.
019800 050-READ-LOOP.
019900     READ BKVAL INTO BOOKING-REC
020000         AT END
020100             GO TO 050-EXIT
020200     END-READ.
020300     ADD +1 TO BK-TABLE-COUNT.
020400     MOVE BK-ID TO BK-TBL-ID (BK-TABLE-COUNT).
020500     MOVE BK-BOOKING-NO TO BK-TBL-BOOKING-NO (BK-TABLE-COUNT).
020600     GO TO 050-READ-LOOP.
020700 050-EXIT.
020800     CLOSE BKVAL.
020900     EXIT.
021000
021100 210-FIND-BOOKING-NO.
021200     MOVE "N" TO BK-FOUND-SW.
021300     MOVE SPACES TO HOLD-BOOKING-NO.
021400     IF BK-TABLE-COUNT = ZERO
021500         GO TO 210-EXIT.
021600     SET BK-IDX TO 1
021700     SEARCH ALL BK-TABLE
021800         AT END
021900             MOVE "N" TO BK-FOUND-SW
022000         WHEN BK-TBL-ID (BK-IDX) = HOLD-BOOKING-ID
022100             MOVE "Y" TO BK-FOUND-SW
022200             MOVE BK-TBL-BOOKING-NO (BK-IDX) TO HOLD-BOOKING-NO.
022300 210-EXIT.
022400     EXIT.
022500
022600 100-MAINLINE.
022700     MOVE "100-MAINLINE" TO PARA-NAME.
022800     IF FIRST-RECORD OR BG-BOOKING-ID = HOLD-BOOKING-ID
022900         MOVE "N" TO FIRST-RECORD-SW
023000         PERFORM 250-ACCUMULATE-LINE THRU 250-EXIT
023100     ELSE
023200         PERFORM 200-BOOKING-BREAK THRU 200-EXIT
023300         PERFORM 250-ACCUMULATE-LINE THRU 250-EXIT.
023400     PERFORM 900-READ-BKDGOOD THRU 900-EXIT.
023500     IF NO-MORE-DATA
023600         PERFORM 200-BOOKING-BREAK THRU 200-EXIT.
023700 100-EXIT.
023800     EXIT.
023900
024000******************************************************************
024100*    200-BOOKING-BREAK -- FIRES WHEN BG-BOOKING-ID CHANGES (OR   *
024200*    AT END OF FILE FOR THE LAST BOOKING HELD).                  *
024300******************************************************************
024400 200-BOOKING-BREAK.
024500     MOVE "200-BOOKING-BREAK" TO PARA-NAME.
024600     MOVE WS-TOTAL-CHARGES       TO WS-CHARGES-UNSIGNED.
024700     IF WS-TOTAL-CHARGES < ZERO
024800         MOVE "NEGATIVE FOLIO TOTAL -- BKDGOOD IS CORRUPT"
024900             TO ABEND-REASON
025000         GO TO 1000-ABEND-RTN.
025100     MOVE HOLD-BOOKING-ID TO FT-BOOKING-ID.
025200     MOVE HOLD-BOOKING-NO TO FT-BOOKING-NO.
025300     MOVE WS-LINE-COUNT TO FT-LINE-COUNT.
025400     MOVE WS-TOTAL-CHARGES TO FT-TOTAL-CHARGES.
025500     MOVE WS-TOTAL-DISCOUNT TO FT-TOTAL-DISCOUNT.
025600     MOVE WS-ROOM-AMOUNT TO FT-ROOM-AMOUNT.
025700     MOVE WS-SERVICE-AMOUNT TO FT-SERVICE-AMOUNT.
025800     MOVE WS-FEE-AMOUNT TO FT-FEE-AMOUNT.
025900     MOVE WS-ADJUST-AMOUNT TO FT-ADJUST-AMOUNT.
026000     MOVE "D" TO FT-RECORD-TYPE.
026100     WRITE FOLTOT-REC-OUT FROM FOLTOT-REC.
026200     ADD +1 TO RECORDS-WRITTEN.
026300     ADD +1 TO GRAND-BOOKING-COUNT.
026400     ADD WS-TOTAL-CHARGES TO GRAND-TOTAL-CHARGES.
026500     ADD WS-TOTAL-DISCOUNT TO GRAND-TOTAL-DISCOUNT.
026600
026700     MOVE BG-BOOKING-ID TO HOLD-BOOKING-ID.
026800     PERFORM 210-FIND-BOOKING-NO THRU 210-EXIT.
026900     MOVE ZERO TO WS-LINE-COUNT, WS-TOTAL-CHARGES,
027000                  WS-TOTAL-DISCOUNT, WS-ROOM-AMOUNT,
027100                  WS-SERVICE-AMOUNT, WS-FEE-AMOUNT,
027200                  WS-ADJUST-AMOUNT.
027300 200-EXIT.
027400     EXIT.
027500
027600 250-ACCUMULATE-LINE.
027700     MOVE "250-ACCUMULATE-LINE" TO PARA-NAME.
027800     MOVE BG-ISSUED-AT (1:8)     TO WS-LAST-ISSUE-CCYYMMDD.
027900     MOVE BG-ISSUED-AT (9:6)     TO WS-LAST-ISSUE-HHMMSS.
028000     ADD +1 TO WS-LINE-COUNT.
028100     ADD BG-AMOUNT TO WS-TOTAL-CHARGES.
028200     ADD BG-DISCOUNT TO WS-TOTAL-DISCOUNT.
028300     IF BG-TYPE = "Room      "
028400         ADD BG-AMOUNT TO WS-ROOM-AMOUNT
028500     ELSE IF BG-TYPE = "Service   "
028600         ADD BG-AMOUNT TO WS-SERVICE-AMOUNT
028700     ELSE IF BG-TYPE = "Fee       "
028800         ADD BG-AMOUNT TO WS-FEE-AMOUNT
028900     ELSE
029000         ADD BG-AMOUNT TO WS-ADJUST-AMOUNT.
029100 250-EXIT.
029200     EXIT.
029300
029400 900-READ-BKDGOOD.
029500     READ BKDGOOD INTO BKDGOOD-REC
029600         AT END
029700             MOVE "N" TO MORE-DATA-SW
029800             GO TO 900-EXIT
029900     END-READ.
030000     ADD +1 TO RECORDS-READ.
030100 900-EXIT.
030200     EXIT.
030300
030400 999-CLEANUP.
030500     MOVE "999-CLEANUP" TO PARA-NAME.
030600     CLOSE BKDGOOD, FOLTOT, SYSOUT.
030700     DISPLAY "** LINE RECORDS READ **".
030800     DISPLAY RECORDS-READ.
030900     DISPLAY "** FOLIO-TOTAL RECORDS WRITTEN **".
031000     DISPLAY RECORDS-WRITTEN.
031100     DISPLAY "** BOOKINGS TOTALLED **".
031200     DISPLAY GRAND-BOOKING-COUNT.
031300     DISPLAY "** GRAND TOTAL CHARGES **".
031400     DISPLAY GRAND-TOTAL-CHARGES.
031500     DISPLAY "** GRAND TOTAL DISCOUNT **".
031600     DISPLAY GRAND-TOTAL-DISCOUNT.
031700     DISPLAY "******** NORMAL END OF JOB BKDTUPD ********".
031800 999-EXIT.
031900     EXIT.
032000
032100 1000-ABEND-RTN.
032200     WRITE SYSOUT-REC FROM ABEND-REC.
032300     CLOSE BKDGOOD, FOLTOT, SYSOUT.
032400     DISPLAY "*** ABNORMAL END OF JOB-BKDTUPD ***" UPON CONSOLE.
032500     DIVIDE ZERO-VAL INTO ONE-VAL.
