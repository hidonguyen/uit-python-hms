000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MSTLOAD.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 02/11/88.
000700 DATE-COMPILED. 02/11/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM EDITS AND LOADS THE FIVE HOTEL MASTER/
001400*          TRANSACTION-HEADER FILES PRODUCED OVERNIGHT BY THE
001500*          FRONT-DESK SYSTEM EXTRACT -- ROOM TYPES, ROOMS,
001600*          SERVICES, GUESTS AND BOOKINGS.
001700*
001800*          EACH FILE IS EDITED AGAINST ITS OWN CRITERIA AND, FOR
001900*          ROOM, BOOKING RECORDS, CROSS-CHECKED AGAINST THE
002000*          ROOM-TYPE/ROOM/GUEST RECORDS ALREADY LOADED EARLIER
002100*          IN THIS SAME RUN.  GOOD RECORDS ARE WRITTEN TO THE
002200*          "VAL" PASS-THROUGH FILES PICKED UP BY BKDTEDT, PAYEDIT,
002300*          RMAVAIL AND REVRPT.  REJECTS GO TO THE ERRLIST REPORT.
002400*
002500******************************************************************
002600*    CHANGE LOG                                                 *
002700******************************************************************
002800*    DATE     BY    TICKET    DESCRIPTION                       *
002900*    02/11/88 JS    INIT-001  ORIGINAL MASTER-FILE EDIT/LOAD     *INIT-001
003000*    06/02/90 JS    CR-0088   ADDED ROOM-TYPE CROSS-CHECK TO THE *CR-0088 
003100*                              ROOM EDIT (ROOM-TYPE MUST EXIST)  *
003200*    10/14/93 RS    CR-0233   ADDED BOOKING EDIT SECTION AND     *CR-0233 
003300*                              ROOM/ROOM-TYPE/GUEST LOOK-UPS     *
003400*    03/08/96 RS    CR-0361   CHARGE-TYPE AND PAY-STATUS 88-LVLS *CR-0361 
003500*                              TIGHTENED TO MATCH REVISED CODES  *
003600*    08/03/99 MLH   Y2K-004   CENTURY WINDOW REVIEW -- ALL DATE  *Y2K-004 
003700*                              FIELDS ARE ALREADY FULL CCYYMMDD  *
003800*                              (14-DIGIT) AND NEED NO CONVERSION *
003900*    05/21/01 MLH   CR-0601   BINARY SEARCH (SEARCH ALL) REPLACES*CR-0601
004000*                              LINEAR TABLE SCAN ON ALL THREE    *
004100*                              LOOK-UP TABLES FOR PERFORMANCE    *
004200*    11/19/03 RKS   CR-0512   GUEST-ID AND BOOKING-NO DISTRICT/   *CR-0512
004300*                              PROPERTY PREFIX MUST NOT BE ZERO  *
004400*                              OR BLANK -- FRONT DESK EXTRACT HAD*
004500*                              A BAD RUN OF KEYS WITH NO PREFIX  *
004600*    02/06/07 RKS   CR-0671   WALK-IN BOOKINGS CARRY GUEST-ID    *CR-0671
004700*                              ZERO (NO GUEST ON FILE) -- 625-   *
004800*                              EDIT-BOOKING NOW SKIPS THE GUEST  *
004900*                              LOOK-UP WHEN BK-GUEST-ID IS ZERO  *
005000*                              INSTEAD OF REJECTING THE BOOKING  *
005100*    03/11/08 RKS   CR-0744   DROPPED THE MOVE TO RM-TBL-BLOCKED-*CR-0744
005200*                              SW IN 320-ROOM-RTN -- THE SWITCH  *
005300*                              IS SET HERE AND NOWHERE ELSE,     *
005400*                              NEVER TESTED -- RMAVAIL SCREENS   *
005500*                              BLOCKED ROOMS LIVE OFF            *
005600*                              THE BOOKING FILE.  FIELD REMOVED  *
005700*                              FROM ROOMREC.CPY TO MATCH         *
005800******************************************************************
005900
006000         INPUT FILE              -   ROOMTYPE
006100         INPUT FILE              -   ROOM
006200         INPUT FILE              -   SERVICE
006300         INPUT FILE              -   GUEST
006400         INPUT FILE              -   BOOKING
006500
006600         OUTPUT FILE PRODUCED    -   RMTVAL, ROOMVAL, SVCVAL,
006700                                     GSTVAL, BKVAL
006800
006900         OUTPUT ERROR FILE       -   ERRLIST
007000
007100         DUMP FILE               -   SYSOUT
007200
007300******************************************************************
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER. IBM-390.
007700 OBJECT-COMPUTER. IBM-390.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM.
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT SYSOUT
008300         ASSIGN TO UT-S-SYSOUT
008400         ORGANIZATION IS SEQUENTIAL.
008500
008600     SELECT ROOMTYPE
008700         ASSIGN TO UT-S-ROOMTYPE
008800         ACCESS MODE IS SEQUENTIAL
008900         FILE STATUS IS OFCODE.
009000
009100     SELECT ROOM-FILE
009200         ASSIGN TO UT-S-ROOM
009300         ACCESS MODE IS SEQUENTIAL
009400         FILE STATUS IS OFCODE.
009500
009600     SELECT SERVICE-FILE
009700         ASSIGN TO UT-S-SERVICE
009800         ACCESS MODE IS SEQUENTIAL
009900         FILE STATUS IS OFCODE.
010000
010100     SELECT GUEST-FILE
010200         ASSIGN TO UT-S-GUEST
010300         ACCESS MODE IS SEQUENTIAL
010400         FILE STATUS IS OFCODE.
010500
010600     SELECT BOOKING-FILE
010700         ASSIGN TO UT-S-BOOKING
010800         ACCESS MODE IS SEQUENTIAL
010900         FILE STATUS IS OFCODE.
011000
011100     SELECT RMTVAL
011200         ASSIGN TO UT-S-RMTVAL
011300         ACCESS MODE IS SEQUENTIAL
011400         FILE STATUS IS OFCODE.
011500
011600     SELECT ROOMVAL
011700         ASSIGN TO UT-S-ROOMVAL
011800         ACCESS MODE IS SEQUENTIAL
011900         FILE STATUS IS OFCODE.
012000
012100     SELECT SVCVAL
012200         ASSIGN TO UT-S-SVCVAL
012300         ACCESS MODE IS SEQUENTIAL
012400         FILE STATUS IS OFCODE.
012500
012600     SELECT GSTVAL
012700         ASSIGN TO UT-S-GSTVAL
012800         ACCESS MODE IS SEQUENTIAL
012900         FILE STATUS IS OFCODE.
013000
013100     SELECT BKVAL
013200         ASSIGN TO UT-S-BKVAL
013300         ACCESS MODE IS SEQUENTIAL
013400         FILE STATUS IS OFCODE.
013500
013600     SELECT ERRLIST
013700         ASSIGN TO UT-S-ERRLIST
013800         ACCESS MODE IS SEQUENTIAL
013900         FILE STATUS IS OFCODE.
014000
014100 DATA DIVISION.
014200 FILE SECTION.
014300 FD  SYSOUT
014400     RECORDING MODE IS F
014500     LABEL RECORDS ARE STANDARD
014600     RECORD CONTAINS 130 CHARACTERS
014700     BLOCK CONTAINS 0 RECORDS
014800     DATA RECORD IS SYSOUT-REC.
014900 01  SYSOUT-REC.
015000    05  FILLER                  PIC X(130).
015100
015200****** FD RECORDS ARE CARRIED FLAT -- READ ... INTO THE STRUCTURED
015300****** WORKING-STORAGE COPY OF EACH LAYOUT (SAME IDIOM AS THE
015400****** ROOMTYPE-REC-IN/RMTYPE-REC PAIR BELOW).
015500 FD  ROOMTYPE
015600     RECORDING MODE IS F
015700     LABEL RECORDS ARE STANDARD
015800     RECORD CONTAINS 150 CHARACTERS
015900     BLOCK CONTAINS 0 RECORDS
016000     DATA RECORD IS ROOMTYPE-REC-IN.
016100 01  ROOMTYPE-REC-IN.
016200    05  FILLER                  PIC X(150).
016300
016400 FD  ROOM-FILE
016500     RECORDING MODE IS F
016600     LABEL RECORDS ARE STANDARD
016700     RECORD CONTAINS 92 CHARACTERS
016800     BLOCK CONTAINS 0 RECORDS
016900     DATA RECORD IS ROOM-REC-IN.
017000 01  ROOM-REC-IN.
017100    05  FILLER                  PIC X(92).
017200
017300 FD  SERVICE-FILE
017400     RECORDING MODE IS F
017500     LABEL RECORDS ARE STANDARD
017600     RECORD CONTAINS 111 CHARACTERS
017700     BLOCK CONTAINS 0 RECORDS
017800     DATA RECORD IS SERVICE-REC-IN.
017900 01  SERVICE-REC-IN.
018000    05  FILLER                  PIC X(111).
018100
018200 FD  GUEST-FILE
018300     RECORDING MODE IS F
018400     LABEL RECORDS ARE STANDARD
018500     RECORD CONTAINS 133 CHARACTERS
018600     BLOCK CONTAINS 0 RECORDS
018700     DATA RECORD IS GUEST-REC-IN.
018800 01  GUEST-REC-IN.
018900    05  FILLER                  PIC X(133).
019000
019100 FD  BOOKING-FILE
019200     RECORDING MODE IS F
019300     LABEL RECORDS ARE STANDARD
019400     RECORD CONTAINS 127 CHARACTERS
019500     BLOCK CONTAINS 0 RECORDS
019600     DATA RECORD IS BOOKING-REC-IN.
019700 01  BOOKING-REC-IN.
019800    05  FILLER                  PIC X(127).
019900
020000 FD  RMTVAL
020100     RECORDING MODE IS F
020200     LABEL RECORDS ARE STANDARD
020300     RECORD CONTAINS 150 CHARACTERS
020400     BLOCK CONTAINS 0 RECORDS
020500     DATA RECORD IS RMTVAL-REC.
020600 01  RMTVAL-REC.
020700    05  FILLER                  PIC X(150).
020800
020900 FD  ROOMVAL
021000     RECORDING MODE IS F
021100     LABEL RECORDS ARE STANDARD
021200     RECORD CONTAINS 92 CHARACTERS
021300     BLOCK CONTAINS 0 RECORDS
021400     DATA RECORD IS ROOMVAL-REC.
021500 01  ROOMVAL-REC.
021600    05  FILLER                  PIC X(92).
021700
021800 FD  SVCVAL
021900     RECORDING MODE IS F
022000     LABEL RECORDS ARE STANDARD
022100     RECORD CONTAINS 111 CHARACTERS
022200     BLOCK CONTAINS 0 RECORDS
022300     DATA RECORD IS SVCVAL-REC.
022400 01  SVCVAL-REC.
022500    05  FILLER                  PIC X(111).
022600
022700 FD  GSTVAL
022800     RECORDING MODE IS F
022900     LABEL RECORDS ARE STANDARD
023000     RECORD CONTAINS 133 CHARACTERS
023100     BLOCK CONTAINS 0 RECORDS
023200     DATA RECORD IS GSTVAL-REC.
023300 01  GSTVAL-REC.
023400    05  FILLER                  PIC X(133).
023500
023600 FD  BKVAL
023700     RECORDING MODE IS F
023800     LABEL RECORDS ARE STANDARD
023900     RECORD CONTAINS 127 CHARACTERS
024000     BLOCK CONTAINS 0 RECORDS
024100     DATA RECORD IS BKVAL-REC.
024200 01  BKVAL-REC.
024300    05  FILLER                  PIC X(127).
024400
024500 FD  ERRLIST
024600     RECORDING MODE IS F
024700     LABEL RECORDS ARE STANDARD
024800     RECORD CONTAINS 132 CHARACTERS
024900     BLOCK CONTAINS 0 RECORDS
025000     DATA RECORD IS ERRLIST-REC.
025100 01  ERRLIST-REC.
025200     05  EL-FILE-ID              PIC X(08).
025300     05  FILLER                  PIC X(02) VALUE SPACES.
025400     05  EL-KEY-VAL              PIC X(12).
025500     05  FILLER                  PIC X(02) VALUE SPACES.
025600     05  EL-MSG                  PIC X(60).
025700     05  FILLER                  PIC X(48).
025800
025900 WORKING-STORAGE SECTION.
026000******************************************************************
026100*    IN-MEMORY MASTER TABLES -- LOADED AS EACH FILE IS EDITED,  *
026200*    SEARCHED (BINARY) BY THE LATER CROSS-FILE EDIT SECTIONS.   *
026300******************************************************************
026400 COPY RMTYPE.
026500 COPY ROOMREC.
026600 COPY SERVICE.
026700 COPY GUESTREC.
026800 COPY BOOKING.
026900 COPY ABENDREC.
027000
027100 01  GS-ID-TABLE-AREA.
027200     05  GS-TABLE-COUNT          PIC 9(06) COMP VALUE ZERO.
027300     05  GS-ID-TABLE OCCURS 5000 TIMES
027400             ASCENDING KEY IS GS-TBL-ID
027500             INDEXED BY GS-IDX.
027600         10  GS-TBL-ID           PIC 9(09).
027700     05  FILLER                  PIC X(01).
027800
027900 01  FILE-STATUS-CODES.
028000     05  OFCODE                  PIC X(2).
028100         88  CODE-WRITE          VALUE SPACES.
028200     05  FILLER                  PIC X(01).
028300
028400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
028500     05  RECORDS-READ            PIC 9(7) COMP.
028600     05  RECORDS-WRITTEN         PIC 9(7) COMP.
028700     05  RECORDS-IN-ERROR        PIC 9(7) COMP.
028800     05  ROW-SUB                 PIC 9(4) COMP.
028900     05  FILLER                  PIC X(01).
029000
029100 01  MISC-WS-FLDS.
029200     05  STR-LTH                 PIC 9(04) COMP VALUE 0.
029300     05  PARA-NAME               PIC X(20) VALUE SPACES.
029400     05  WS-DATE                 PIC 9(6).
029500     05  WS-DATE-BRKDWN REDEFINES WS-DATE.
029600         10  WS-DATE-YY          PIC 9(02).
029700         10  WS-DATE-MM          PIC 9(02).
029800         10  WS-DATE-DD          PIC 9(02).
029900     05  FILLER                  PIC X(01).
030000
030100******************************************************************
030200*    CR-0512 GUEST/BOOKING KEY-PREFIX EDITS -- THE GUEST-ID AND   *
030300*    BOOKING-NUMBER KEYING SCHEMES EMBED A DISTRICT/PROPERTY     *
030400*    PREFIX THAT OUGHT NEVER TO BE ZERO/BLANK ON A CLEAN FEED.   *
030500*    THE WORK COPIES BELOW LET 520-GUEST-RTN AND 625-EDIT-       *
030600*    BOOKING TEST THE PREFIX WITHOUT DISTURBING THE KEY ITSELF.  *
030700******************************************************************
030800 01  WS-GUEST-ID-WORK            PIC 9(09).
030900 01  WS-GUEST-ID-BRKDWN REDEFINES WS-GUEST-ID-WORK.
031000     05  WS-GUEST-DISTRICT       PIC 9(03).
031100     05  WS-GUEST-SEQ            PIC 9(06).
031200
031300 01  WS-BOOKING-NO-WORK          PIC X(12).
031400 01  WS-BOOKING-NO-BRKDWN REDEFINES WS-BOOKING-NO-WORK.
031500     05  WS-BOOKING-PROPERTY     PIC X(03).
031600     05  WS-BOOKING-SEQ          PIC X(09).
031700
031800 01  FLAGS-AND-SWITCHES.
031900     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
032000         88  NO-MORE-DATA        VALUE "N".
032100     05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
032200         88  RECORD-ERROR-FOUND  VALUE "Y".
032300         88  VALID-RECORD        VALUE "N".
032400     05  RT-FOUND-SW             PIC X(01) VALUE "N".
032500         88  RT-WAS-FOUND        VALUE "Y".
032600     05  RM-FOUND-SW             PIC X(01) VALUE "N".
032700         88  RM-WAS-FOUND        VALUE "Y".
032800     05  GS-FOUND-SW             PIC X(01) VALUE "N".
032900         88  GS-WAS-FOUND        VALUE "Y".
033000     05  FILLER                  PIC X(01).
033100
033200******************************************************************
033300*    WS-LOOKUP-RT-ID -- HOLDS THE ROOM-TYPE-ID OUT OF THE        *
033400*    BOOKING LINE WHILE 330-FIND-ROOM-TYPE SEARCHES THE TABLE.   *
033500*    (THE CHECKIN/CHECKOUT DATE-ORDER EDIT AT 625-EDIT-BOOKING   *
033600*    RELIES ON THE BK-CHECKIN-BRKDWN/BK-CHECKOUT-BRKDWN          *
033700*    REDEFINES CARRIED IN BOOKING.CPY.)                          *
033800******************************************************************
033900 01  WS-LOOKUP-RT-ID              PIC 9(09).
034000
034100 PROCEDURE DIVISION.
034200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
034300     PERFORM 200-EDIT-ROOM-TYPES THRU 200-EXIT.
034400     PERFORM 300-EDIT-ROOMS THRU 300-EXIT.
034500     PERFORM 400-EDIT-SERVICES THRU 400-EXIT.
034600     PERFORM 500-EDIT-GUESTS THRU 500-EXIT.
034700     PERFORM 600-EDIT-BOOKINGS THRU 600-EXIT.
034800     PERFORM 999-CLEANUP THRU 999-EXIT.
034900     MOVE +0 TO RETURN-CODE.
035000     GOBACK.
035100
035200 000-HOUSEKEEPING.
035300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
035400     DISPLAY "******** BEGIN JOB MSTLOAD ********".
035500     ACCEPT WS-DATE FROM DATE.
035600     DISPLAY "** RUN DATE (YYMMDD) ** " WS-DATE-YY "/"
035700         WS-DATE-MM "/" WS-DATE-DD.
035800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
035900     OPEN OUTPUT SYSOUT, ERRLIST.
036000 000-EXIT.
036100     EXIT.
036200
036300******************************************************************
036400*    200 SERIES -- ROOM-TYPE EDIT/LOAD                          *
036500******************************************************************
036600 200-EDIT-ROOM-TYPES.
036700     MOVE "200-EDIT-ROOM-TYPES" TO PARA-NAME.
036800     OPEN INPUT ROOMTYPE.
036900     OPEN OUTPUT RMTVAL.
037000     MOVE "Y" TO MORE-DATA-SW.
037100     MOVE ZERO TO RT-TABLE-COUNT.
037200     PERFORM 210-READ-ROOMTYPE THRU 210-EXIT.
037300     PERFORM 220-ROOM-TYPE-RTN THRU 220-EXIT
037400             UNTIL NO-MORE-DATA.
037500     CLOSE ROOMTYPE, RMTVAL.
037600 200-EXIT.
037700     EXIT.
037800
037900 210-READ-ROOMTYPE.
038000     READ ROOMTYPE INTO RMTYPE-REC
038100         AT END
038200             MOVE "N" TO MORE-DATA-SW
038300             GO TO 210-EXIT
038400     END-READ.
038500     ADD +1 TO RECORDS-READ.
038600 210-EXIT.
038700     EXIT.
038800
038900 220-ROOM-TYPE-RTN.
039000     MOVE "N" TO ERROR-FOUND-SW.
039100     PERFORM 225-EDIT-ROOM-TYPE THRU 225-EXIT.
039200     IF RECORD-ERROR-FOUND
039300         ADD +1 TO RECORDS-IN-ERROR
039400         MOVE "ROOMTYPE" TO EL-FILE-ID
039500         MOVE RT-CODE TO EL-KEY-VAL
039600         WRITE ERRLIST-REC
039700     ELSE
039800         ADD +1 TO RECORDS-WRITTEN
039900         ADD +1 TO RT-TABLE-COUNT
040000         MOVE RT-ID TO RT-TBL-ID (RT-TABLE-COUNT)
040100         MOVE RT-CODE TO RT-TBL-CODE (RT-TABLE-COUNT)
040200         MOVE RT-NAME TO RT-TBL-NAME (RT-TABLE-COUNT)
040300         MOVE RT-BASE-OCCUPANCY TO
040400             RT-TBL-BASE-OCC (RT-TABLE-COUNT)
040500         MOVE RT-MAX-OCCUPANCY TO
040600             RT-TBL-MAX-OCC (RT-TABLE-COUNT)
040700         MOVE RT-BASE-RATE TO RT-TBL-BASE-RATE (RT-TABLE-COUNT)
040800         MOVE RT-HOUR-RATE TO RT-TBL-HOUR-RATE (RT-TABLE-COUNT)
040900         MOVE RT-EXTRA-ADULT-FEE TO
041000             RT-TBL-EXTRA-ADULT (RT-TABLE-COUNT)
041100         MOVE RT-EXTRA-CHILD-FEE TO
041200             RT-TBL-EXTRA-CHILD (RT-TABLE-COUNT)
041300         WRITE RMTVAL-REC FROM RMTYPE-REC.
041400     PERFORM 210-READ-ROOMTYPE THRU 210-EXIT.
041500 220-EXIT.
041600     EXIT.
041700
041800 225-EDIT-ROOM-TYPE.
041900     IF RT-CODE = SPACES
042000         MOVE "*** BLANK ROOM-TYPE CODE" TO EL-MSG
042100         MOVE "Y" TO ERROR-FOUND-SW
042200         GO TO 225-EXIT.
042300     IF RT-BASE-OCCUPANCY < 1
042400         MOVE "*** BASE OCCUPANCY MUST BE AT LEAST 1" TO EL-MSG
042500         MOVE "Y" TO ERROR-FOUND-SW
042600         GO TO 225-EXIT.
042700     IF RT-MAX-OCCUPANCY < RT-BASE-OCCUPANCY
042800         MOVE "*** MAX OCCUPANCY LESS THAN BASE OCCUPANCY" TO
042900             EL-MSG
043000         MOVE "Y" TO ERROR-FOUND-SW
043100         GO TO 225-EXIT.
043200     IF RT-BASE-RATE < ZERO OR RT-HOUR-RATE < ZERO
043300     OR RT-EXTRA-ADULT-FEE < ZERO OR RT-EXTRA-CHILD-FEE < ZERO
043400         MOVE "*** NEGATIVE RATE OR FEE ON ROOM TYPE" TO EL-MSG
043500         MOVE "Y" TO ERROR-FOUND-SW
043600         GO TO 225-EXIT.
043700****** house rule: code must be unique against rows already
043800****** loaded into the table this run (CR-0601 binary search)
043900     IF RT-TABLE-COUNT > ZERO
044000         SET RT-IDX TO 1
044100         SEARCH RT-TABLE
044200             AT END
044300                 NEXT SENTENCE
044400             WHEN RT-TBL-CODE (RT-IDX) = RT-CODE
044500                 MOVE "*** DUPLICATE ROOM-TYPE CODE" TO EL-MSG
044600                 MOVE "Y" TO ERROR-FOUND-SW.
044700 225-EXIT.
044800     EXIT.
044900
045000******************************************************************
045100*    300 SERIES -- ROOM EDIT/LOAD (ROOM-TYPE MUST EXIST)        *
045200******************************************************************
045300 300-EDIT-ROOMS.
045400     MOVE "300-EDIT-ROOMS" TO PARA-NAME.
045500     OPEN INPUT ROOM-FILE.
045600     OPEN OUTPUT ROOMVAL.
045700     MOVE "Y" TO MORE-DATA-SW.
045800     MOVE ZERO TO RM-TABLE-COUNT.
045900     PERFORM 310-READ-ROOM THRU 310-EXIT.
046000     PERFORM 320-ROOM-RTN THRU 320-EXIT
046100             UNTIL NO-MORE-DATA.
046200     CLOSE ROOM-FILE, ROOMVAL.
046300 300-EXIT.
046400     EXIT.
046500
046600 310-READ-ROOM.
046700     READ ROOM-FILE INTO ROOMREC-REC
046800         AT END
046900             MOVE "N" TO MORE-DATA-SW
047000             GO TO 310-EXIT
047100     END-READ.
047200     ADD +1 TO RECORDS-READ.
047300 310-EXIT.
047400     EXIT.
047500
047600 320-ROOM-RTN.
047700     MOVE "N" TO ERROR-FOUND-SW.
047800     PERFORM 325-EDIT-ROOM THRU 325-EXIT.
047900     IF RECORD-ERROR-FOUND
048000         ADD +1 TO RECORDS-IN-ERROR
048100         MOVE "ROOM" TO EL-FILE-ID
048200         MOVE RM-NAME TO EL-KEY-VAL
048300         WRITE ERRLIST-REC
048400     ELSE
048500         ADD +1 TO RECORDS-WRITTEN
048600         ADD +1 TO RM-TABLE-COUNT
048700         MOVE RM-ID TO RM-TBL-ID (RM-TABLE-COUNT)
048800         MOVE RM-NAME TO RM-TBL-NAME (RM-TABLE-COUNT)
048900         MOVE RM-ROOM-TYPE-ID TO
049000             RM-TBL-ROOM-TYPE-ID (RM-TABLE-COUNT)
049100         MOVE RM-STATUS TO RM-TBL-STATUS (RM-TABLE-COUNT)
049200         MOVE RM-HK-STATUS TO RM-TBL-HK-STATUS (RM-TABLE-COUNT)
049300         WRITE ROOMVAL-REC FROM ROOMREC-REC.
049400     PERFORM 310-READ-ROOM THRU 310-EXIT.
049500 320-EXIT.
049600     EXIT.
049700
049800 325-EDIT-ROOM.
049900     IF RM-NAME = SPACES
050000         MOVE "*** BLANK ROOM NAME" TO EL-MSG
050100         MOVE "Y" TO ERROR-FOUND-SW
050200         GO TO 325-EXIT.
050300     IF NOT RM-STATUS-VALID
050400         MOVE "*** INVALID ROOM STATUS" TO EL-MSG
050500         MOVE "Y" TO ERROR-FOUND-SW
050600         GO TO 325-EXIT.
050700     IF NOT RM-HK-STATUS-VALID
050800         MOVE "*** INVALID HOUSEKEEPING STATUS" TO EL-MSG
050900         MOVE "Y" TO ERROR-FOUND-SW
051000         GO TO 325-EXIT.
051100     IF RM-TABLE-COUNT > ZERO
051200         SET RM-IDX TO 1
051300         SEARCH RM-TABLE
051400             AT END
051500                 NEXT SENTENCE
051600             WHEN RM-TBL-NAME (RM-IDX) = RM-NAME
051700                 MOVE "*** DUPLICATE ROOM NAME" TO EL-MSG
051800                 MOVE "Y" TO ERROR-FOUND-SW.
051900     IF RECORD-ERROR-FOUND
052000         GO TO 325-EXIT.
052100     MOVE RM-ROOM-TYPE-ID TO WS-LOOKUP-RT-ID.
052200     PERFORM 330-FIND-ROOM-TYPE THRU 330-EXIT.
052300     IF NOT RT-WAS-FOUND
052400         MOVE "*** ROOM TYPE NOT ON FILE" TO EL-MSG
052500         MOVE "Y" TO ERROR-FOUND-SW.
052600 325-EXIT.
052700     EXIT.
052800
052900 330-FIND-ROOM-TYPE.
053000****** CR-0601 -- binary search of the room-type table built by
053100****** the 200 series above (table is ascending on RT-TBL-ID).
053200****** CALLER LOADS THE KEY TO LOOK UP INTO WS-LOOKUP-RT-ID.
053300     MOVE "N" TO RT-FOUND-SW.
053400     IF RT-TABLE-COUNT = ZERO
053500         GO TO 330-EXIT.
053600     SET RT-IDX TO 1
053700     SEARCH ALL RT-TABLE
053800         AT END
053900             MOVE "N" TO RT-FOUND-SW
054000         WHEN RT-TBL-ID (RT-IDX) = WS-LOOKUP-RT-ID
054100             MOVE "Y" TO RT-FOUND-SW.
054200 330-EXIT.
054300     EXIT.
054400
054500******************************************************************
054600*    400 SERIES -- SERVICE EDIT/LOAD                            *
054700******************************************************************
054800 400-EDIT-SERVICES.
054900     MOVE "400-EDIT-SERVICES" TO PARA-NAME.
055000     OPEN INPUT SERVICE-FILE.
055100     OPEN OUTPUT SVCVAL.
055200     MOVE "Y" TO MORE-DATA-SW.
055300     MOVE ZERO TO SV-TABLE-COUNT.
055400     PERFORM 410-READ-SERVICE THRU 410-EXIT.
055500     PERFORM 420-SERVICE-RTN THRU 420-EXIT
055600             UNTIL NO-MORE-DATA.
055700     CLOSE SERVICE-FILE, SVCVAL.
055800 400-EXIT.
055900     EXIT.
056000
056100 410-READ-SERVICE.
056200     READ SERVICE-FILE INTO SERVICE-REC
056300         AT END
056400             MOVE "N" TO MORE-DATA-SW
056500             GO TO 410-EXIT
056600     END-READ.
056700     ADD +1 TO RECORDS-READ.
056800 410-EXIT.
056900     EXIT.
057000
057100 420-SERVICE-RTN.
057200     MOVE "N" TO ERROR-FOUND-SW.
057300     IF SV-NAME = SPACES
057400         MOVE "*** BLANK SERVICE NAME" TO EL-MSG
057500         MOVE "Y" TO ERROR-FOUND-SW
057600     ELSE IF SV-PRICE < ZERO
057700         MOVE "*** NEGATIVE SERVICE PRICE" TO EL-MSG
057800         MOVE "Y" TO ERROR-FOUND-SW
057900     ELSE IF NOT SV-STATUS-VALID
058000         MOVE "*** INVALID SERVICE STATUS" TO EL-MSG
058100         MOVE "Y" TO ERROR-FOUND-SW.
058200     IF RECORD-ERROR-FOUND
058300         ADD +1 TO RECORDS-IN-ERROR
058400         MOVE "SERVICE" TO EL-FILE-ID
058500         MOVE SV-NAME TO EL-KEY-VAL
058600         WRITE ERRLIST-REC
058700     ELSE
058800         ADD +1 TO RECORDS-WRITTEN
058900         ADD +1 TO SV-TABLE-COUNT
059000         MOVE SV-ID TO SV-TBL-ID (SV-TABLE-COUNT)
059100         MOVE SV-NAME TO SV-TBL-NAME (SV-TABLE-COUNT)
059200         MOVE SV-PRICE TO SV-TBL-PRICE (SV-TABLE-COUNT)
059300         MOVE SV-STATUS TO SV-TBL-STATUS (SV-TABLE-COUNT)
059400         WRITE SVCVAL-REC FROM SERVICE-REC.
059500     PERFORM 410-READ-SERVICE THRU 410-EXIT.
059600 420-EXIT.
059700     EXIT.
059800
059900******************************************************************
060000*    500 SERIES -- GUEST EDIT/LOAD                              *
060100******************************************************************
060200 500-EDIT-GUESTS.
060300     MOVE "500-EDIT-GUESTS" TO PARA-NAME.
060400     OPEN INPUT GUEST-FILE.
060500     OPEN OUTPUT GSTVAL.
060600     MOVE "Y" TO MORE-DATA-SW.
060700     MOVE ZERO TO GS-TABLE-COUNT.
060800     PERFORM 510-READ-GUEST THRU 510-EXIT.
060900     PERFORM 520-GUEST-RTN THRU 520-EXIT
061000             UNTIL NO-MORE-DATA.
061100     CLOSE GUEST-FILE, GSTVAL.
061200 500-EXIT.
061300     EXIT.
061400
061500 510-READ-GUEST.
061600     READ GUEST-FILE INTO GUESTREC-REC
061700         AT END
061800             MOVE "N" TO MORE-DATA-SW
061900             GO TO 510-EXIT
062000     END-READ.
062100     ADD +1 TO RECORDS-READ.
062200 510-EXIT.
062300     EXIT.
062400
062500 520-GUEST-RTN.
062600     MOVE "N" TO ERROR-FOUND-SW.
062700     IF GS-NAME = SPACES
062800         MOVE "*** BLANK GUEST NAME" TO EL-MSG
062900         MOVE "Y" TO ERROR-FOUND-SW
063000     ELSE IF NOT GS-GENDER-VALID
063100         MOVE "*** INVALID GUEST GENDER" TO EL-MSG
063200         MOVE "Y" TO ERROR-FOUND-SW
063300     ELSE
063400         MOVE GS-ID TO WS-GUEST-ID-WORK
063500         IF WS-GUEST-DISTRICT = ZERO
063600             MOVE "*** GUEST ID MISSING DISTRICT PREFIX (CR-0512)"
063700                 TO EL-MSG
063800             MOVE "Y" TO ERROR-FOUND-SW.
063900     IF RECORD-ERROR-FOUND
064000         ADD +1 TO RECORDS-IN-ERROR
064100         MOVE "GUEST" TO EL-FILE-ID
064200         MOVE GS-NAME TO EL-KEY-VAL
064300         WRITE ERRLIST-REC
064400     ELSE
064500         ADD +1 TO RECORDS-WRITTEN
064600         ADD +1 TO GS-TABLE-COUNT
064700         MOVE GS-ID TO GS-TBL-ID (GS-TABLE-COUNT)
064800         WRITE GSTVAL-REC FROM GUESTREC-REC.
064900     PERFORM 510-READ-GUEST THRU 510-EXIT.
065000 520-EXIT.
065100     EXIT.
065200
065300******************************************************************
065400*    600 SERIES -- BOOKING EDIT/LOAD (ROOM, ROOM-TYPE, GUEST    *
065500*    MUST EXIST)                                                 *
065600******************************************************************
065700 600-EDIT-BOOKINGS.
065800     MOVE "600-EDIT-BOOKINGS" TO PARA-NAME.
065900     OPEN INPUT BOOKING-FILE.
066000     OPEN OUTPUT BKVAL.
066100     MOVE "Y" TO MORE-DATA-SW.
066200     PERFORM 610-READ-BOOKING THRU 610-EXIT.
066300     PERFORM 620-BOOKING-RTN THRU 620-EXIT
066400             UNTIL NO-MORE-DATA.
066500     CLOSE BOOKING-FILE, BKVAL.
066600 600-EXIT.
066700     EXIT.
066800
066900 610-READ-BOOKING.
067000     READ BOOKING-FILE INTO BOOKING-REC
067100         AT END
067200             MOVE "N" TO MORE-DATA-SW
067300             GO TO 610-EXIT
067400     END-READ.
067500     ADD +1 TO RECORDS-READ.
067600 610-EXIT.
067700     EXIT.
067800
067900 620-BOOKING-RTN.
068000     MOVE "N" TO ERROR-FOUND-SW.
068100     PERFORM 625-EDIT-BOOKING THRU 625-EXIT.
068200     IF RECORD-ERROR-FOUND
068300         ADD +1 TO RECORDS-IN-ERROR
068400         MOVE "BOOKING" TO EL-FILE-ID
068500         MOVE BK-BOOKING-NO TO EL-KEY-VAL
068600         WRITE ERRLIST-REC
068700     ELSE
068800         ADD +1 TO RECORDS-WRITTEN
068900         WRITE BKVAL-REC FROM BOOKING-REC.
069000     PERFORM 610-READ-BOOKING THRU 610-EXIT.
069100 620-EXIT.
069200     EXIT.
069300
069400 625-EDIT-BOOKING.
069500     IF BK-BOOKING-NO = SPACES
069600         MOVE "*** BLANK BOOKING NUMBER" TO EL-MSG
069700         MOVE "Y" TO ERROR-FOUND-SW
069800         GO TO 625-EXIT.
069900     MOVE BK-BOOKING-NO TO WS-BOOKING-NO-WORK.
070000     IF WS-BOOKING-PROPERTY = SPACES OR WS-BOOKING-PROPERTY = "000"
070100         MOVE "*** BOOKING NO MISSING PROPERTY PREFIX (CR-0512)"
070200             TO EL-MSG
070300         MOVE "Y" TO ERROR-FOUND-SW
070400         GO TO 625-EXIT.
070500     IF NOT BK-CHG-TYPE-VALID
070600         MOVE "*** INVALID CHARGE TYPE" TO EL-MSG
070700         MOVE "Y" TO ERROR-FOUND-SW
070800         GO TO 625-EXIT.
070900     IF BK-CHECKOUT NOT = ZERO
071000     AND BK-CHECKOUT < BK-CHECKIN
071100         MOVE "*** CHECKOUT BEFORE CHECK-IN" TO EL-MSG
071200         MOVE "Y" TO ERROR-FOUND-SW
071300         GO TO 625-EXIT.
071400     IF BK-NUM-ADULTS < ZERO OR BK-NUM-CHILDREN < ZERO
071500         MOVE "*** NEGATIVE OCCUPANCY COUNT" TO EL-MSG
071600         MOVE "Y" TO ERROR-FOUND-SW
071700         GO TO 625-EXIT.
071800     IF (BK-NUM-ADULTS + BK-NUM-CHILDREN) < 1
071900         MOVE "*** OCCUPANCY MUST BE AT LEAST ONE PERSON" TO
072000             EL-MSG
072100         MOVE "Y" TO ERROR-FOUND-SW
072200         GO TO 625-EXIT.
072300     PERFORM 630-FIND-ROOM THRU 630-EXIT.
072400     IF NOT RM-WAS-FOUND
072500         MOVE "*** ROOM NOT ON FILE" TO EL-MSG
072600         MOVE "Y" TO ERROR-FOUND-SW
072700         GO TO 625-EXIT.
072800     MOVE BK-ROOM-TYPE-ID TO WS-LOOKUP-RT-ID.
072900     PERFORM 330-FIND-ROOM-TYPE THRU 330-EXIT.
073000     IF NOT RT-WAS-FOUND
073100         MOVE "*** ROOM TYPE NOT ON FILE" TO EL-MSG
073200         MOVE "Y" TO ERROR-FOUND-SW
073300         GO TO 625-EXIT.
073400     IF BK-GUEST-ID NOT = ZERO
073500         PERFORM 640-FIND-GUEST THRU 640-EXIT
073600         IF NOT GS-WAS-FOUND
073700             MOVE "*** GUEST NOT ON FILE" TO EL-MSG
073800             MOVE "Y" TO ERROR-FOUND-SW.
073900 625-EXIT.
074000     EXIT.
074100
074200 630-FIND-ROOM.
074300     MOVE "N" TO RM-FOUND-SW.
074400     IF RM-TABLE-COUNT = ZERO
074500         GO TO 630-EXIT.
074600     SET RM-IDX TO 1
074700     SEARCH ALL RM-TABLE
074800         AT END
074900             MOVE "N" TO RM-FOUND-SW
075000         WHEN RM-TBL-ID (RM-IDX) = BK-ROOM-ID
075100             MOVE "Y" TO RM-FOUND-SW.
075200 630-EXIT.
075300     EXIT.
075400
075500 640-FIND-GUEST.
075600     MOVE "N" TO GS-FOUND-SW.
075700     IF GS-TABLE-COUNT = ZERO
075800         GO TO 640-EXIT.
075900     SET GS-IDX TO 1
076000     SEARCH ALL GS-ID-TABLE
076100         AT END
076200             MOVE "N" TO GS-FOUND-SW
076300         WHEN GS-TBL-ID (GS-IDX) = BK-GUEST-ID
076400             MOVE "Y" TO GS-FOUND-SW.
076500 640-EXIT.
076600     EXIT.
076700
076800 999-CLEANUP.
076900     MOVE "999-CLEANUP" TO PARA-NAME.
077000     CLOSE SYSOUT, ERRLIST.
077100     DISPLAY "** TOTAL RECORDS READ **".
077200     DISPLAY RECORDS-READ.
077300     DISPLAY "** TOTAL RECORDS WRITTEN **".
077400     DISPLAY RECORDS-WRITTEN.
077500     DISPLAY "** TOTAL RECORDS IN ERROR **".
077600     DISPLAY RECORDS-IN-ERROR.
077700     DISPLAY "******** NORMAL END OF JOB MSTLOAD ********".
077800 999-EXIT.
077900     EXIT.
