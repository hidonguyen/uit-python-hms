000100******************************************************************
000200*    BOOKING MASTER RECORD LAYOUT                                *
000300*    FILE:  BOOKING  (LINE SEQUENTIAL, SORTED BY BK-ID)          *
000400*    ONE ENTRY PER STAY.  BK-CHECKOUT = ZERO MEANS STILL IN      *
000500*    HOUSE.  BK-GUEST-ID = ZERO MEANS NO PRIMARY GUEST RECORDED. *
000600******************************************************************
000700 01  BOOKING-REC.
000800     05  BK-ID                   PIC 9(09).
000900     05  BK-BOOKING-NO           PIC X(12).
001000     05  BK-CHARGE-TYPE          PIC X(05).
001100         88  BK-HOUR-CHARGE      VALUE "Hour ".
001200         88  BK-NIGHT-CHARGE     VALUE "Night".
001300         88  BK-CHG-TYPE-VALID   VALUES "Hour " "Night".
001400     05  BK-CHECKIN              PIC 9(14).
001500     05  BK-CHECKIN-BRKDWN REDEFINES BK-CHECKIN.
001600         10  BK-CKIN-CCYY        PIC 9(04).
001700         10  BK-CKIN-MM          PIC 9(02).
001800         10  BK-CKIN-DD          PIC 9(02).
001900         10  BK-CKIN-HH          PIC 9(02).
002000         10  BK-CKIN-MN          PIC 9(02).
002100         10  BK-CKIN-SS          PIC 9(02).
002200     05  BK-CHECKOUT             PIC 9(14).
002300     05  BK-CHECKOUT-BRKDWN REDEFINES BK-CHECKOUT.
002400         10  BK-CKOUT-CCYY       PIC 9(04).
002500         10  BK-CKOUT-MM         PIC 9(02).
002600         10  BK-CKOUT-DD         PIC 9(02).
002700         10  BK-CKOUT-HH         PIC 9(02).
002800         10  BK-CKOUT-MN         PIC 9(02).
002900         10  BK-CKOUT-SS         PIC 9(02).
003000     05  BK-ROOM-ID              PIC 9(09).
003100     05  BK-ROOM-TYPE-ID         PIC 9(09).
003200     05  BK-GUEST-ID             PIC 9(09).
003300     05  BK-OCCUPANCY.
003400         10  BK-NUM-ADULTS       PIC 9(02).
003500         10  BK-NUM-CHILDREN     PIC 9(02).
003600     05  BK-STATUS               PIC X(10).
003700         88  BK-CHECKED-IN       VALUE "CheckedIn ".
003800         88  BK-CHECKED-OUT      VALUE "CheckedOut".
003900         88  BK-STATUS-VALID     VALUES "CheckedIn " "CheckedOut".
004000     05  BK-PAY-STATUS           PIC X(07).
004100         88  BK-UNPAID           VALUE "Unpaid ".
004200         88  BK-PARTIAL-PAID     VALUE "Partial".
004300         88  BK-PAID-IN-FULL     VALUE "Paid   ".
004400         88  BK-PAY-STAT-VALID   VALUES "Unpaid " "Partial"
004500                                        "Paid   ".
004600     05  FILLER                  PIC X(25).
004700******************************************************************
004800*    IN-MEMORY TABLE OF BOOKINGS -- ASCENDING ON BK-ID.  USED    *
004900*    BY BKDTEDT (FK/RATE LOOK-UP), PAYEDIT (FK LOOK-UP), AND     *
005000*    REVRPT (QUALIFICATION AND GROUPING LOOK-UP).                *
005100******************************************************************
005200 01  BK-TABLE-AREA.
005300     05  BK-TABLE-COUNT          PIC 9(06) COMP VALUE ZERO.
005400     05  BK-TABLE OCCURS 20000 TIMES
005500             ASCENDING KEY IS BK-TBL-ID
005600             INDEXED BY BK-IDX.
005700         10  BK-TBL-ID           PIC 9(09).
005800         10  BK-TBL-BOOKING-NO   PIC X(12).
005900         10  BK-TBL-CHARGE-TYPE  PIC X(05).
006000         10  BK-TBL-CHECKIN      PIC 9(14).
006100         10  BK-TBL-CHECKOUT     PIC 9(14).
006200         10  BK-TBL-ROOM-ID      PIC 9(09).
006300         10  BK-TBL-ROOM-TYPE-ID PIC 9(09).
006400         10  BK-TBL-GUEST-ID     PIC 9(09).
006500         10  BK-TBL-ADULTS       PIC 9(02).
006600         10  BK-TBL-CHILDREN     PIC 9(02).
006700         10  BK-TBL-STATUS       PIC X(10).
006800         10  BK-TBL-PAY-STATUS   PIC X(07).
006900     05  FILLER                  PIC X(01).
