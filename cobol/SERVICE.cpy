000100******************************************************************
000200*    SERVICE MASTER RECORD LAYOUT                               *
000300*    FILE:  SERVICE  (LINE SEQUENTIAL, SORTED BY SV-ID)          *
000400*    ONE ENTRY PER BILLABLE HOTEL SERVICE (LAUNDRY, MINIBAR,     *
000500*    SPA, ETC).  SV-STATUS GATES WHETHER A CHARGE LINE MAY       *
000600*    REFERENCE THE SERVICE.                                     *
000700******************************************************************
000800 01  SERVICE-REC.
000900     05  SV-ID                   PIC 9(09).
001000     05  SV-NAME                 PIC X(30).
001100     05  SV-UNIT                 PIC X(10).
001200     05  SV-PRICE                PIC S9(10)V99.
001300     05  SV-PRICE-EDIT REDEFINES SV-PRICE
001400                                 PIC X(12).
001500     05  SV-STATUS               PIC X(08).
001600         88  SV-ACTIVE           VALUE "Active  ".
001700         88  SV-INACTIVE         VALUE "Inactive".
001800         88  SV-STATUS-VALID     VALUES "Active  " "Inactive".
001900     05  SV-CATEGORY             PIC X(12) VALUE SPACES.
002000     05  FILLER                  PIC X(30).
002100******************************************************************
002200*    IN-MEMORY TABLE OF SERVICES -- ASCENDING ON SV-ID           *
002300******************************************************************
002400 01  SV-TABLE-AREA.
002500     05  SV-TABLE-COUNT          PIC 9(04) COMP VALUE ZERO.
002600     05  SV-TABLE OCCURS 500 TIMES
002700             ASCENDING KEY IS SV-TBL-ID
002800             INDEXED BY SV-IDX.
002900         10  SV-TBL-ID           PIC 9(09).
003000         10  SV-TBL-NAME         PIC X(30).
003100         10  SV-TBL-PRICE        PIC S9(10)V99.
003200         10  SV-TBL-STATUS       PIC X(08).
003300     05  FILLER                  PIC X(01).
