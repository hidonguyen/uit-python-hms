000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BKDTEDT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 03/02/88.
000700 DATE-COMPILED. 03/02/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM EDITS AND PRICES THE BOOKING-DETAIL
001400*          (FOLIO CHARGE LINE) FILE.  IT CONTAINS ONE RECORD FOR
001500*          EVERY CHARGE POSTED TO A GUEST FOLIO -- ROOM NIGHTS/
001600*          HOURS, SERVICES, EXTRA-OCCUPANCY FEES AND MANUAL
001700*          ADJUSTMENTS.
001800*
001900*          EACH LINE IS EDITED AGAINST THE BOOKING, ROOM-TYPE AND
002000*          SERVICE MASTERS (ALREADY VALIDATED BY MSTLOAD), THEN
002100*          RE-PRICED BY CALLING CALCAMT, AND BD-AMOUNT IS REPLACED
002200*          WITH THE COMPUTED VALUE.  GOOD LINES GO TO BKDGOOD FOR
002300*          BKDTUPD'S CONTROL-BREAK TOTALLING; REJECTS GO TO
002400*          ERRLIST.
002500*
002600******************************************************************
002700*    CHANGE LOG                                                 *
002800******************************************************************
002900*    DATE     BY    TICKET    DESCRIPTION                       *
003000*    03/02/88 JS    INIT-001  ORIGINAL CHARGE-LINE EDIT/PRICE    *INIT-001
003100*    07/19/90 JS    CR-0101   ADDED ROOM-TYPE RATE LOOK-UP FOR   *CR-0101 
003200*                              ROOM LINES (HOUR VS NIGHT RATE)   *
003300*    11/02/92 RS    CR-0147   ADDED FEE-LINE EXTRA-OCCUPANCY     *CR-0147 
003400*                              PRICING VIA CALCAMT "F" SWITCH    *
003500*    06/19/94 JDK   CR-0309   PICK UP CALCAMT'S ROUNDED CLAUSE   *CR-0309 
003600*                              FIX FOR FRACTIONAL QUANTITIES     *
003700*    08/03/99 MLH   Y2K-004   CENTURY WINDOW REVIEW -- ALL DATE  *Y2K-004 
003800*                              FIELDS ALREADY FULL CCYYMMDDHHMMSS*
003900*                              NO CONVERSION REQUIRED            *
004000*    05/21/01 MLH   CR-0601   BOOKING/ROOM-TYPE/SERVICE LOOK-UPS *CR-0601
004100*                              CONVERTED TO SEARCH ALL (BINARY)  *
004200*    02/06/07 RKS   CR-0701   SANITY CEILING RESCALED TO BILLION *CR-0701
004300*                              UNITS FOR CURRENCY CONVERSION --  *
004400*                              ALSO REJECTS A LINE TO ERRLIST    *
004500*                              WHEN CALCAMT RETURNS CD 4 (A      *
004600*                              DISCOUNT LARGER THAN QUANTITY     *
004700*                              TIMES UNIT PRICE)                *
004800******************************************************************
004900
005000         INPUT FILE              -   BOOKDTL
005100         VALIDATED FILE          -   BKVAL, RMTVAL, SVCVAL
005200         OUTPUT FILE PRODUCED    -   BKDGOOD
005300         OUTPUT ERROR FILE       -   ERRLIST
005400         DUMP FILE               -   SYSOUT
005500
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT SYSOUT
006600         ASSIGN TO UT-S-SYSOUT
006700         ORGANIZATION IS SEQUENTIAL.
006800
006900     SELECT BOOKDTL
007000         ASSIGN TO UT-S-BOOKDTL
007100         ACCESS MODE IS SEQUENTIAL
007200         FILE STATUS IS OFCODE.
007300
007400     SELECT BKVAL
007500         ASSIGN TO UT-S-BKVAL
007600         ACCESS MODE IS SEQUENTIAL
007700         FILE STATUS IS OFCODE.
007800
007900     SELECT RMTVAL
008000         ASSIGN TO UT-S-RMTVAL
008100         ACCESS MODE IS SEQUENTIAL
008200         FILE STATUS IS OFCODE.
008300
008400     SELECT SVCVAL
008500         ASSIGN TO UT-S-SVCVAL
008600         ACCESS MODE IS SEQUENTIAL
008700         FILE STATUS IS OFCODE.
008800
008900     SELECT BKDGOOD
009000         ASSIGN TO UT-S-BKDGOOD
009100         ACCESS MODE IS SEQUENTIAL
009200         FILE STATUS IS OFCODE.
009300
009400     SELECT ERRLIST
009500         ASSIGN TO UT-S-ERRLIST
009600         ACCESS MODE IS SEQUENTIAL
009700         FILE STATUS IS OFCODE.
009800
009900 DATA DIVISION.
010000 FILE SECTION.
010100 FD  SYSOUT
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 130 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS SYSOUT-REC.
010700 01  SYSOUT-REC.
010800    05  FILLER                  PIC X(130).
010900
011000 FD  BOOKDTL
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 119 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS BOOKDTL-REC-IN.
011600 01  BOOKDTL-REC-IN.
011700    05  FILLER                  PIC X(119).
011800
011900 FD  BKVAL
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 127 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS BKVAL-REC-IN.
012500 01  BKVAL-REC-IN.
012600    05  FILLER                  PIC X(127).
012700
012800 FD  RMTVAL
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 150 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS RMTVAL-REC-IN.
013400 01  RMTVAL-REC-IN.
013500    05  FILLER                  PIC X(150).
013600
013700 FD  SVCVAL
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 111 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS SVCVAL-REC-IN.
014300 01  SVCVAL-REC-IN.
014400    05  FILLER                  PIC X(111).
014500
014600 FD  BKDGOOD
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 119 CHARACTERS
015000     BLOCK CONTAINS 0 RECORDS
015100     DATA RECORD IS BKDGOOD-REC-OUT.
015200 01  BKDGOOD-REC-OUT.
015300    05  FILLER                  PIC X(119).
015400
015500 FD  ERRLIST
015600     RECORDING MODE IS F
015700     LABEL RECORDS ARE STANDARD
015800     RECORD CONTAINS 132 CHARACTERS
015900     BLOCK CONTAINS 0 RECORDS
016000     DATA RECORD IS ERRLIST-REC.
016100 01  ERRLIST-REC.
016200     05  EL-FILE-ID              PIC X(08).
016300     05  FILLER                  PIC X(02) VALUE SPACES.
016400     05  EL-KEY-VAL              PIC X(12).
016500     05  FILLER                  PIC X(02) VALUE SPACES.
016600     05  EL-MSG                  PIC X(60).
016700     05  FILLER                  PIC X(48).
016800
016900 WORKING-STORAGE SECTION.
017000 COPY BOOKDTL.
017100 COPY BOOKING.
017200 COPY RMTYPE.
017300 COPY SERVICE.
017400 COPY ABENDREC.
017500
017600 01  FILE-STATUS-CODES.
017700     05  OFCODE                  PIC X(2).
017800         88  CODE-WRITE          VALUE SPACES.
017900     05  FILLER                  PIC X(01).
018000
018100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018200     05  RECORDS-READ            PIC 9(7) COMP.
018300     05  RECORDS-WRITTEN         PIC 9(7) COMP.
018400     05  RECORDS-IN-ERROR        PIC 9(7) COMP.
018500     05  FILLER                  PIC X(01).
018600
018700 01  MISC-WS-FLDS.
018800     05  PARA-NAME               PIC X(20) VALUE SPACES.
018900     05  WS-NIGHTS               PIC S9(10)V99 COMP-3.
019000     05  WS-UNIT-PRICE-X         PIC S9(10)V99 COMP-3.
019100     05  FILLER                  PIC X(01).
019200
019300******************************************************************
019400*    WS-ISSUE-DATE-WORK -- LOCAL COPY OF THE CHARGE LINE'S       *
019500*    ISSUED-AT DATE, BROKEN OUT FOR THE CENTURY-WINDOW EDIT      *
019600*    ADDED UNDER Y2K-004 (SEE 300-FIELD-EDITS).                  *
019700******************************************************************
019800 01  WS-ISSUE-DATE-CCYYMMDD      PIC 9(08).
019900 01  WS-ISSUE-DATE-BRKDWN REDEFINES WS-ISSUE-DATE-CCYYMMDD.
020000     05  WS-ISSUE-DATE-CCYY      PIC 9(04).
020100     05  WS-ISSUE-DATE-MM        PIC 9(02).
020200     05  WS-ISSUE-DATE-DD        PIC 9(02).
020300
020400 01  WS-ISSUE-TIME-HHMMSS        PIC 9(06).
020500 01  WS-ISSUE-TIME-BRKDWN REDEFINES WS-ISSUE-TIME-HHMMSS.
020600     05  WS-ISSUE-TIME-HH        PIC 9(02).
020700     05  WS-ISSUE-TIME-MN        PIC 9(02).
020800     05  WS-ISSUE-TIME-SS        PIC 9(02).
020900
021000 01  WS-UNSIGNED-AMOUNT          PIC S9(10)V99 COMP-3.
021100 01  WS-UNSIGNED-AMOUNT-R REDEFINES WS-UNSIGNED-AMOUNT
021200                             PIC 9(10)V99 COMP-3.
021300
021400 01  FLAGS-AND-SWITCHES.
021500     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
021600         88  NO-MORE-DATA        VALUE "N".
021700     05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
021800         88  RECORD-ERROR-FOUND  VALUE "Y".
021900         88  VALID-RECORD        VALUE "N".
022000     05  BK-FOUND-SW             PIC X(01) VALUE "N".
022100         88  BK-WAS-FOUND        VALUE "Y".
022200     05  RT-FOUND-SW             PIC X(01) VALUE "N".
022300         88  RT-WAS-FOUND        VALUE "Y".
022400     05  SV-FOUND-SW             PIC X(01) VALUE "N".
022500         88  SV-WAS-FOUND        VALUE "Y".
022600     05  FILLER                  PIC X(01).
022700
022800 01  CALCAMT-LINKAGE.
022900     05  CA-CALC-TYPE-SW         PIC X.
023000         88  CA-LINE-AMOUNT      VALUE "L".
023100         88  CA-EXTRA-FEE-AMOUNT VALUE "F".
023200     05  CA-QUANTITY             PIC S9(10)V99.
023300     05  CA-UNIT-PRICE           PIC S9(10)V99.
023400     05  CA-DISCOUNT             PIC S9(10)V99.
023500     05  CA-NUM-ADULTS           PIC 9(02).
023600     05  CA-NUM-CHILDREN         PIC 9(02).
023700     05  CA-BASE-OCCUPANCY       PIC 9(02).
023800     05  CA-EXTRA-ADULT-FEE      PIC S9(10)V99.
023900     05  CA-EXTRA-CHILD-FEE      PIC S9(10)V99.
024000     05  CA-NIGHTS               PIC S9(10)V99.
024100     05  CA-RESULT-AMOUNT        PIC S9(10)V99.
024200     05  FILLER                  PIC X(01).
024300 01  CALCAMT-RETURN-CD           PIC 9(04) COMP.
024400
024500 01  WS-CURRENT-BOOKING-ROW      PIC 9(06) COMP.
024600 01  WS-CURRENT-RT-ROW           PIC 9(06) COMP.
024700 01  WS-CURRENT-SV-ROW           PIC 9(06) COMP.
024800
024900 PROCEDURE DIVISION.
025000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025100     PERFORM 100-MAINLINE THRU 100-EXIT
025200             UNTIL NO-MORE-DATA.
025300     PERFORM 999-CLEANUP THRU 999-EXIT.
025400     MOVE +0 TO RETURN-CODE.
025500     GOBACK.
025600
025700 000-HOUSEKEEPING.
025800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025900     DISPLAY "******** BEGIN JOB BKDTEDT ********".
026000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
026100     OPEN OUTPUT SYSOUT, ERRLIST, BKDGOOD.
026200     PERFORM 050-LOAD-BOOKING-TABLE THRU 050-EXIT.
026300     PERFORM 060-LOAD-ROOM-TYPE-TABLE THRU 060-EXIT.
026400     PERFORM 070-LOAD-SERVICE-TABLE THRU 070-EXIT.
026500     OPEN INPUT BOOKDTL.
026600     PERFORM 900-READ-BOOKDTL THRU 900-EXIT.
026700 000-EXIT.
026800     EXIT.
026900
027000 050-LOAD-BOOKING-TABLE.
027100     OPEN INPUT BKVAL.
027200     MOVE ZERO TO BK-TABLE-COUNT.
027300 050-READ-LOOP.
027400     READ BKVAL INTO BOOKING-REC
027500         AT END
027600             GO TO 050-EXIT
027700     END-READ.
027800     ADD +1 TO BK-TABLE-COUNT.
027900     MOVE BK-ID TO BK-TBL-ID (BK-TABLE-COUNT).
028000     MOVE BK-BOOKING-NO TO BK-TBL-BOOKING-NO (BK-TABLE-COUNT).
028100     MOVE BK-CHARGE-TYPE TO BK-TBL-CHARGE-TYPE (BK-TABLE-COUNT).
028200     MOVE BK-CHECKIN TO BK-TBL-CHECKIN (BK-TABLE-COUNT).
028300     MOVE BK-CHECKOUT TO BK-TBL-CHECKOUT (BK-TABLE-COUNT).
028400     MOVE BK-ROOM-ID TO BK-TBL-ROOM-ID (BK-TABLE-COUNT).
028500     MOVE BK-ROOM-TYPE-ID TO
028600         BK-TBL-ROOM-TYPE-ID (BK-TABLE-COUNT).
028700     MOVE BK-GUEST-ID TO BK-TBL-GUEST-ID (BK-TABLE-COUNT).
028800     MOVE BK-NUM-ADULTS TO BK-TBL-ADULTS (BK-TABLE-COUNT).
028900     MOVE BK-NUM-CHILDREN TO BK-TBL-CHILDREN (BK-TABLE-COUNT).
029000     MOVE BK-STATUS TO BK-TBL-STATUS (BK-TABLE-COUNT).
029100     MOVE BK-PAY-STATUS TO BK-TBL-PAY-STATUS (BK-TABLE-COUNT).
029200     GO TO 050-READ-LOOP.
029300 050-EXIT.
029400     CLOSE BKVAL.
029500     EXIT.
029600
029700 060-LOAD-ROOM-TYPE-TABLE.
029800     OPEN INPUT RMTVAL.
029900     MOVE ZERO TO RT-TABLE-COUNT.
030000 060-READ-LOOP.
030100     READ RMTVAL INTO RMTYPE-REC
030200         AT END
030300             GO TO 060-EXIT
030400     END-READ.
030500     ADD +1 TO RT-TABLE-COUNT.
030600     MOVE RT-ID TO RT-TBL-ID (RT-TABLE-COUNT).
030700     MOVE RT-BASE-RATE TO RT-TBL-BASE-RATE (RT-TABLE-COUNT).
030800     MOVE RT-HOUR-RATE TO RT-TBL-HOUR-RATE (RT-TABLE-COUNT).
030900     MOVE RT-BASE-OCCUPANCY TO
031000         RT-TBL-BASE-OCC (RT-TABLE-COUNT).
031100     MOVE RT-EXTRA-ADULT-FEE TO
031200         RT-TBL-EXTRA-ADULT (RT-TABLE-COUNT).
031300     MOVE RT-EXTRA-CHILD-FEE TO
031400         RT-TBL-EXTRA-CHILD (RT-TABLE-COUNT).
031500     GO TO 060-READ-LOOP.
031600 060-EXIT.
031700     CLOSE RMTVAL.
031800     EXIT.
031900
032000 070-LOAD-SERVICE-TABLE.
032100     OPEN INPUT SVCVAL.
032200     MOVE ZERO TO SV-TABLE-COUNT.
032300 070-READ-LOOP.
032400     READ SVCVAL INTO SERVICE-REC
032500         AT END
032600             GO TO 070-EXIT
032700     END-READ.
032800     ADD +1 TO SV-TABLE-COUNT.
032900     MOVE SV-ID TO SV-TBL-ID (SV-TABLE-COUNT).
033000     MOVE SV-STATUS TO SV-TBL-STATUS (SV-TABLE-COUNT).
033100     GO TO 070-READ-LOOP.
033200 070-EXIT.
033300     CLOSE SVCVAL.
033400     EXIT.
033500
033600 100-MAINLINE.
033700     MOVE "100-MAINLINE" TO PARA-NAME.
033800     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
033900     IF RECORD-ERROR-FOUND
034000         ADD +1 TO RECORDS-IN-ERROR
034100         MOVE "BOOKDTL" TO EL-FILE-ID
034200         MOVE BD-BOOKING-ID TO EL-KEY-VAL
034300         WRITE ERRLIST-REC
034400     ELSE
034500         ADD +1 TO RECORDS-WRITTEN
034600         WRITE BKDGOOD-REC-OUT FROM BOOKDTL-REC.
034700     PERFORM 900-READ-BOOKDTL THRU 900-EXIT.
034800 100-EXIT.
034900     EXIT.
035000
035100******************************************************************
035200*    300-FIELD-EDITS -- BOOKING-DETAIL MASTER-DATA VALIDATION    *
035300******************************************************************
035400 300-FIELD-EDITS.
035500     MOVE "N" TO ERROR-FOUND-SW.
035600     MOVE "300-FIELD-EDITS" TO PARA-NAME.
035700     IF NOT BD-TYPE-VALID
035800         MOVE "*** INVALID BOOKING-DETAIL TYPE" TO EL-MSG
035900         MOVE "Y" TO ERROR-FOUND-SW
036000         GO TO 300-EXIT.
036100     IF BD-QUANTITY < ZERO OR BD-UNIT-PRICE < ZERO
036200     OR BD-DISCOUNT < ZERO
036300         MOVE "*** NEGATIVE QUANTITY/PRICE/DISCOUNT" TO EL-MSG
036400         MOVE "Y" TO ERROR-FOUND-SW
036500         GO TO 300-EXIT.
036600     IF BD-SERVICE-LINE AND BD-SERVICE-ID = ZERO
036700         MOVE "*** SERVICE LINE MISSING SERVICE ID" TO EL-MSG
036800         MOVE "Y" TO ERROR-FOUND-SW
036900         GO TO 300-EXIT.
037000
037100     MOVE BD-ISSUED-AT (1:8)     TO WS-ISSUE-DATE-CCYYMMDD.
037200     IF WS-ISSUE-DATE-CCYY < 1990 OR WS-ISSUE-DATE-CCYY > 2079
037300         MOVE "*** ISSUED-AT CENTURY OUTSIDE WINDOW (Y2K-004)"
037400             TO EL-MSG
037500         MOVE "Y" TO ERROR-FOUND-SW
037600         GO TO 300-EXIT.
037700
037800     PERFORM 310-FIND-BOOKING THRU 310-EXIT.
037900     IF NOT BK-WAS-FOUND
038000         MOVE "*** BOOKING NOT ON FILE" TO EL-MSG
038100         MOVE "Y" TO ERROR-FOUND-SW
038200         GO TO 300-EXIT.
038300
038400     IF BD-ROOM-LINE
038500         PERFORM 350-PRICE-ROOM-LINE THRU 350-EXIT
038600     ELSE IF BD-FEE-LINE
038700         PERFORM 400-PRICE-FEE-LINE THRU 400-EXIT
038800     ELSE IF BD-SERVICE-LINE
038900         PERFORM 450-PRICE-SERVICE-LINE THRU 450-EXIT
039000     ELSE
039100         PERFORM 500-CROSS-FILE-EDITS THRU 500-EXIT.
039200
039300     IF NOT RECORD-ERROR-FOUND
039400         MOVE BD-AMOUNT          TO WS-UNSIGNED-AMOUNT
039500         IF WS-UNSIGNED-AMOUNT-R > 999999999.99
039600             MOVE "*** CHARGE LINE AMOUNT EXCEEDS SANITY LIMIT"
039700                 TO EL-MSG
039800             MOVE "Y" TO ERROR-FOUND-SW.
039900 300-EXIT.
040000     EXIT.
040100
040200 310-FIND-BOOKING.
040300     MOVE "N" TO BK-FOUND-SW.
040400     MOVE ZERO TO WS-CURRENT-BOOKING-ROW.
040500     IF BK-TABLE-COUNT = ZERO
040600         GO TO 310-EXIT.
040700     SET BK-IDX TO 1
040800     SEARCH ALL BK-TABLE
040900         AT END
041000             MOVE "N" TO BK-FOUND-SW
041100         WHEN BK-TBL-ID (BK-IDX) = BD-BOOKING-ID
041200             MOVE "Y" TO BK-FOUND-SW
041300             SET WS-CURRENT-BOOKING-ROW TO BK-IDX.
041400 310-EXIT.
041500     EXIT.
041600
041700******************************************************************
041800*    350-PRICE-ROOM-LINE -- UNIT PRICE COMES FROM THE BOOKING'S  *
041900*    ROOM TYPE, HOUR-RATE OR BASE-RATE PER CHARGE TYPE (CR-0101) *
042000******************************************************************
042100 350-PRICE-ROOM-LINE.
042200     MOVE "350-PRICE-ROOM-LINE" TO PARA-NAME.
042300     PERFORM 320-FIND-ROOM-TYPE THRU 320-EXIT.
042400     IF NOT RT-WAS-FOUND
042500         MOVE "*** ROOM TYPE NOT ON FILE FOR BOOKING" TO EL-MSG
042600         MOVE "Y" TO ERROR-FOUND-SW
042700         GO TO 350-EXIT.
042800
042900     IF BK-TBL-CHARGE-TYPE (WS-CURRENT-BOOKING-ROW) = "Hour "
043000         MOVE RT-TBL-HOUR-RATE (WS-CURRENT-RT-ROW) TO
043100             BD-UNIT-PRICE
043200     ELSE
043300         MOVE RT-TBL-BASE-RATE (WS-CURRENT-RT-ROW) TO
043400             BD-UNIT-PRICE.
043500
043600     MOVE "L" TO CA-CALC-TYPE-SW.
043700     MOVE BD-QUANTITY TO CA-QUANTITY.
043800     MOVE BD-UNIT-PRICE TO CA-UNIT-PRICE.
043900     MOVE BD-DISCOUNT TO CA-DISCOUNT.
044000     CALL "CALCAMT" USING CALCAMT-LINKAGE, CALCAMT-RETURN-CD.
044100     MOVE CA-RESULT-AMOUNT TO BD-AMOUNT.
044200     IF CALCAMT-RETURN-CD = 4
044300         MOVE "*** DISCOUNT EXCEEDS QUANTITY TIMES UNIT PRICE"
044400             TO EL-MSG
044500         MOVE "Y" TO ERROR-FOUND-SW.
044600 350-EXIT.
044700     EXIT.
044800
044900******************************************************************
045000*    400-PRICE-FEE-LINE -- EXTRA-ADULT/EXTRA-CHILD OCCUPANCY     *
045100*    FEE, PER NIGHT, FROM THE BOOKING'S ROOM TYPE (CR-0147)      *
045200******************************************************************
045300 400-PRICE-FEE-LINE.
045400     MOVE "400-PRICE-FEE-LINE" TO PARA-NAME.
045500     PERFORM 320-FIND-ROOM-TYPE THRU 320-EXIT.
045600     IF NOT RT-WAS-FOUND
045700         MOVE "*** ROOM TYPE NOT ON FILE FOR BOOKING" TO EL-MSG
045800         MOVE "Y" TO ERROR-FOUND-SW
045900         GO TO 400-EXIT.
046000
046100     COMPUTE WS-NIGHTS ROUNDED =
046200         (BK-TBL-CHECKOUT (WS-CURRENT-BOOKING-ROW) -
046300          BK-TBL-CHECKIN (WS-CURRENT-BOOKING-ROW)) / 1000000.
046400     IF WS-NIGHTS < 1
046500         MOVE 1 TO WS-NIGHTS.
046600
046700     MOVE "F" TO CA-CALC-TYPE-SW.
046800     MOVE BK-TBL-ADULTS (WS-CURRENT-BOOKING-ROW) TO CA-NUM-ADULTS.
046900     MOVE BK-TBL-CHILDREN (WS-CURRENT-BOOKING-ROW) TO
047000         CA-NUM-CHILDREN.
047100     MOVE RT-TBL-BASE-OCC (WS-CURRENT-RT-ROW) TO
047200         CA-BASE-OCCUPANCY.
047300     MOVE RT-TBL-EXTRA-ADULT (WS-CURRENT-RT-ROW) TO
047400         CA-EXTRA-ADULT-FEE.
047500     MOVE RT-TBL-EXTRA-CHILD (WS-CURRENT-RT-ROW) TO
047600         CA-EXTRA-CHILD-FEE.
047700     MOVE WS-NIGHTS TO CA-NIGHTS.
047800     CALL "CALCAMT" USING CALCAMT-LINKAGE, CALCAMT-RETURN-CD.
047900     MOVE CA-RESULT-AMOUNT TO BD-AMOUNT.
048000 400-EXIT.
048100     EXIT.
048200
048300******************************************************************
048400*    450-PRICE-SERVICE-LINE -- SERVICE MUST EXIST AND BE ACTIVE  *
048500******************************************************************
048600 450-PRICE-SERVICE-LINE.
048700     MOVE "450-PRICE-SERVICE-LINE" TO PARA-NAME.
048800     PERFORM 330-FIND-SERVICE THRU 330-EXIT.
048900     IF NOT SV-WAS-FOUND
049000         MOVE "*** SERVICE NOT ON FILE" TO EL-MSG
049100         MOVE "Y" TO ERROR-FOUND-SW
049200         GO TO 450-EXIT.
049300     IF SV-TBL-STATUS (WS-CURRENT-SV-ROW) NOT = "Active  "
049400         MOVE "*** SERVICE NOT ACTIVE" TO EL-MSG
049500         MOVE "Y" TO ERROR-FOUND-SW
049600         GO TO 450-EXIT.
049700
049800     MOVE "L" TO CA-CALC-TYPE-SW.
049900     MOVE BD-QUANTITY TO CA-QUANTITY.
050000     MOVE BD-UNIT-PRICE TO CA-UNIT-PRICE.
050100     MOVE BD-DISCOUNT TO CA-DISCOUNT.
050200     CALL "CALCAMT" USING CALCAMT-LINKAGE, CALCAMT-RETURN-CD.
050300     MOVE CA-RESULT-AMOUNT TO BD-AMOUNT.
050400     IF CALCAMT-RETURN-CD = 4
050500         MOVE "*** DISCOUNT EXCEEDS QUANTITY TIMES UNIT PRICE"
050600             TO EL-MSG
050700         MOVE "Y" TO ERROR-FOUND-SW.
050800 450-EXIT.
050900     EXIT.
051000
051100******************************************************************
051200*    500-CROSS-FILE-EDITS -- ADJUSTMENT LINES CARRY NO MASTER    *
051300*    REFERENCE; JUST RE-PRICE THEM ON THE LINE'S OWN FIELDS.     *
051400******************************************************************
051500 500-CROSS-FILE-EDITS.
051600     MOVE "500-CROSS-FILE-EDITS" TO PARA-NAME.
051700     MOVE "L" TO CA-CALC-TYPE-SW.
051800     MOVE BD-QUANTITY TO CA-QUANTITY.
051900     MOVE BD-UNIT-PRICE TO CA-UNIT-PRICE.
052000     MOVE BD-DISCOUNT TO CA-DISCOUNT.
052100     CALL "CALCAMT" USING CALCAMT-LINKAGE, CALCAMT-RETURN-CD.
052200     MOVE CA-RESULT-AMOUNT TO BD-AMOUNT.
052300     IF CALCAMT-RETURN-CD = 4
052400         MOVE "*** DISCOUNT EXCEEDS QUANTITY TIMES UNIT PRICE"
052500             TO EL-MSG
052600         MOVE "Y" TO ERROR-FOUND-SW.
052700 500-EXIT.
052800     EXIT.
052900
053000 320-FIND-ROOM-TYPE.
053100****** CR-0601 -- binary search of the room-type table on the
053200****** booking's own BK-TBL-ROOM-TYPE-ID (looked up at 310)
053300     MOVE "N" TO RT-FOUND-SW.
053400     MOVE ZERO TO WS-CURRENT-RT-ROW.
053500     IF RT-TABLE-COUNT = ZERO
053600         GO TO 320-EXIT.
053700     SET RT-IDX TO 1
053800     SEARCH ALL RT-TABLE
053900         AT END
054000             MOVE "N" TO RT-FOUND-SW
054100         WHEN RT-TBL-ID (RT-IDX) =
054200                 BK-TBL-ROOM-TYPE-ID (WS-CURRENT-BOOKING-ROW)
054300             MOVE "Y" TO RT-FOUND-SW
054400             SET WS-CURRENT-RT-ROW TO RT-IDX.
054500 320-EXIT.
054600     EXIT.
054700
054800 330-FIND-SERVICE.
054900     MOVE "N" TO SV-FOUND-SW.
055000     MOVE ZERO TO WS-CURRENT-SV-ROW.
055100     IF SV-TABLE-COUNT = ZERO
055200         GO TO 330-EXIT.
055300     SET SV-IDX TO 1
055400     SEARCH ALL SV-TABLE
055500         AT END
055600             MOVE "N" TO SV-FOUND-SW
055700         WHEN SV-TBL-ID (SV-IDX) = BD-SERVICE-ID
055800             MOVE "Y" TO SV-FOUND-SW
055900             SET WS-CURRENT-SV-ROW TO SV-IDX.
056000 330-EXIT.
056100     EXIT.
056200
056300 900-READ-BOOKDTL.
056400     READ BOOKDTL INTO BOOKDTL-REC
056500         AT END
056600             MOVE "N" TO MORE-DATA-SW
056700             GO TO 900-EXIT
056800     END-READ.
056900     ADD +1 TO RECORDS-READ.
057000 900-EXIT.
057100     EXIT.
057200
057300 999-CLEANUP.
057400     MOVE "999-CLEANUP" TO PARA-NAME.
057500     CLOSE BOOKDTL, BKDGOOD, SYSOUT, ERRLIST.
057600     DISPLAY "** RECORDS READ **".
057700     DISPLAY RECORDS-READ.
057800     DISPLAY "** RECORDS WRITTEN **".
057900     DISPLAY RECORDS-WRITTEN.
058000     DISPLAY "** ERROR RECORDS FOUND **".
058100     DISPLAY RECORDS-IN-ERROR.
058200     DISPLAY "******** NORMAL END OF JOB BKDTEDT ********".
058300 999-EXIT.
058400     EXIT.
