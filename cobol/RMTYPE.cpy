000100******************************************************************
000200*    ROOM TYPE MASTER RECORD LAYOUT                             *
000300*    FILE:  ROOMTYPE  (LINE SEQUENTIAL, SORTED BY RT-ID)         *
000400*    ONE ENTRY PER ROOM CATEGORY OFFERED BY THE PROPERTY.        *
000500*    LOADED INTO THE RT-TABLE IN WORKING-STORAGE BY EVERY        *
000600*    PROGRAM THAT PRICES A ROOM LINE OR SCREENS AVAILABILITY.    *
000700******************************************************************
000800 01  RMTYPE-REC.
000900     05  RT-ID                   PIC 9(09).
001000     05  RT-CODE                 PIC X(10).
001100     05  RT-NAME                 PIC X(30).
001200     05  RT-OCCUPANCY-INFO.
001300         10  RT-BASE-OCCUPANCY   PIC 9(02).
001400         10  RT-MAX-OCCUPANCY    PIC 9(02).
001500     05  RT-RATES.
001600         10  RT-BASE-RATE        PIC S9(10)V99.
001700         10  RT-HOUR-RATE        PIC S9(10)V99.
001800         10  RT-EXTRA-ADULT-FEE  PIC S9(10)V99.
001900         10  RT-EXTRA-CHILD-FEE  PIC S9(10)V99.
002000*--- ALTERNATE VIEW -- RATES AS ZONED DISPLAY, EDIT LINE USE -----
002100     05  RT-RATES-EDIT REDEFINES RT-RATES.
002200         10  RT-BASE-RATE-X      PIC X(12).
002300         10  RT-HOUR-RATE-X      PIC X(12).
002400         10  RT-EXTRA-ADULT-X    PIC X(12).
002500         10  RT-EXTRA-CHILD-X    PIC X(12).
002600     05  RT-STATUS-SW            PIC X(01) VALUE "A".
002700         88  RT-ACTIVE           VALUE "A".
002800         88  RT-WITHDRAWN        VALUE "W".
002900     05  RT-LAST-MAINT-DATE      PIC 9(08) VALUE ZEROS.
003000     05  RT-LAST-MAINT-BREAKDOWN REDEFINES RT-LAST-MAINT-DATE.
003100         10  RT-MAINT-CCYY       PIC 9(04).
003200         10  RT-MAINT-MM         PIC 9(02).
003300         10  RT-MAINT-DD         PIC 9(02).
003400     05  FILLER                  PIC X(40).
003500******************************************************************
003600*    IN-MEMORY TABLE OF ROOM TYPES -- BUILT BY THE 050- TABLE    *
003700*    LOAD PARAGRAPH IN EACH PROGRAM THAT NEEDS RATE LOOK-UP.     *
003800*    ASCENDING ON RT-ID -- SEARCHED WITH SEARCH ALL (BINARY).    *
003900******************************************************************
004000 01  RT-TABLE-AREA.
004100     05  RT-TABLE-COUNT          PIC 9(04) COMP VALUE ZERO.
004200     05  RT-TABLE OCCURS 500 TIMES
004300             ASCENDING KEY IS RT-TBL-ID
004400             INDEXED BY RT-IDX.
004500         10  RT-TBL-ID           PIC 9(09).
004600         10  RT-TBL-CODE         PIC X(10).
004700         10  RT-TBL-NAME         PIC X(30).
004800         10  RT-TBL-BASE-OCC     PIC 9(02).
004900         10  RT-TBL-MAX-OCC      PIC 9(02).
005000         10  RT-TBL-BASE-RATE    PIC S9(10)V99.
005100         10  RT-TBL-HOUR-RATE    PIC S9(10)V99.
005200         10  RT-TBL-EXTRA-ADULT  PIC S9(10)V99.
005300         10  RT-TBL-EXTRA-CHILD  PIC S9(10)V99.
005400     05  FILLER                  PIC X(01).
