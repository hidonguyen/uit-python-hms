000100******************************************************************
000200*    FOLIO-OUT SETTLEMENT RECORD                                 *
000300*    FILE:  FOLIO-OUT (LINE SEQUENTIAL, PRINT-STYLE) -- ONE      *
000400*    LINE PER BOOKING, FOLLOWED BY A GRAND-TOTAL TRAILER LINE.   *
000500*    WRITTEN BY PAYUPDT.                                         *
000600******************************************************************
000700 01  FOLIOOUT-REC.
000800     05  FO-BOOKING-ID-O         PIC 9(09).
000900     05  FILLER                  PIC X(02) VALUE SPACES.
001000     05  FO-BOOKING-NO-O         PIC X(12).
001100     05  FILLER                  PIC X(02) VALUE SPACES.
001200     05  FO-TOTAL-CHARGES-O      PIC Z,ZZZ,ZZZ,ZZ9.99-.
001300     05  FILLER                  PIC X(02) VALUE SPACES.
001400     05  FO-TOTAL-DISCOUNT-O     PIC Z,ZZZ,ZZZ,ZZ9.99-.
001500     05  FILLER                  PIC X(02) VALUE SPACES.
001600     05  FO-TOTAL-PAID-O         PIC Z,ZZZ,ZZZ,ZZ9.99-.
001700     05  FILLER                  PIC X(02) VALUE SPACES.
001800     05  FO-BALANCE-DUE-O        PIC Z,ZZZ,ZZZ,ZZ9.99-.
001900     05  FILLER                  PIC X(02) VALUE SPACES.
002000     05  FO-PAY-STATUS-O         PIC X(07).
002100     05  FILLER                  PIC X(40).
