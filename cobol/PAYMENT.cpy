000100******************************************************************
000200*    PAYMENT RECORD LAYOUT                                      *
000300*    FILE:  PAYMENT  (LINE SEQUENTIAL, SORTED BY PM-BOOKING-ID, *
000400*    PM-ID) -- ONE LINE PER AMOUNT RECEIVED AGAINST A FOLIO.    *
000500******************************************************************
000600 01  PAYMENT-REC.
000700     05  PM-ID                   PIC 9(09).
000800     05  PM-BOOKING-ID           PIC 9(09).
000900     05  PM-PAID-AT              PIC 9(14).
001000     05  PM-PAID-AT-BRKDWN REDEFINES PM-PAID-AT.
001100         10  PM-PD-CCYY          PIC 9(04).
001200         10  PM-PD-MM            PIC 9(02).
001300         10  PM-PD-DD            PIC 9(02).
001400         10  PM-PD-HH            PIC 9(02).
001500         10  PM-PD-MN            PIC 9(02).
001600         10  PM-PD-SS            PIC 9(02).
001700     05  PM-METHOD               PIC X(05).
001800         88  PM-CASH             VALUE "Cash ".
001900         88  PM-CARD             VALUE "Card ".
002000         88  PM-OTHER-METH       VALUE "Other".
002100         88  PM-METHOD-VALID     VALUES "Cash " "Card " "Other".
002200     05  PM-REFERENCE-NO         PIC X(15).
002300     05  PM-AMOUNT               PIC S9(10)V99.
002400     05  FILLER                  PIC X(20).
002500******************************************************************
002600*    VALIDATED PAYMENT RECORD -- WRITTEN BY PAYEDIT TO PMTGOOD  *
002700******************************************************************
002800 01  PMTGOOD-REC.
002900     05  PG-ID                   PIC 9(09).
003000     05  PG-BOOKING-ID           PIC 9(09).
003100     05  PG-PAID-AT              PIC 9(14).
003200     05  PG-METHOD               PIC X(05).
003300     05  PG-REFERENCE-NO         PIC X(15).
003400     05  PG-AMOUNT               PIC S9(10)V99.
003500     05  FILLER                  PIC X(20).
003600******************************************************************
003700*    IN-MEMORY TABLE OF PAYMENT TOTALS -- BUILT BY THE CONTROL  *
003800*    BREAK IN PAYUPDT, ASCENDING ON PT-TBL-BOOKING-ID.          *
003900******************************************************************
004000 01  PT-TABLE-AREA.
004100     05  PT-TABLE-COUNT          PIC 9(06) COMP VALUE ZERO.
004200     05  PT-TABLE OCCURS 20000 TIMES
004300             ASCENDING KEY IS PT-TBL-BOOKING-ID
004400             INDEXED BY PT-IDX.
004500         10  PT-TBL-BOOKING-ID   PIC 9(09).
004600         10  PT-TBL-AMOUNT-PAID  PIC S9(10)V99.
004700     05  FILLER                  PIC X(01).
