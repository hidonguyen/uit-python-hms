000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PAYEDIT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 04/04/88.
000700 DATE-COMPILED. 04/04/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          FIELD-EDITS THE RAW PAYMENT FILE AHEAD OF THE PAYUPDT
001400*          SETTLEMENT RUN.  A PAYMENT MUST CARRY A VALID METHOD,
001500*          A POSITIVE AMOUNT, AND A BOOKING ID THAT IS ALREADY ON
001600*          THE VALIDATED BOOKING MASTER (BKVAL).  REJECTS GO TO
001700*          ERRLIST WITH A REASON CODE, GOOD LINES GO TO PMTGOOD.
001800*
001900******************************************************************
002000*    CHANGE LOG                                                 *
002100******************************************************************
002200*    DATE     BY    TICKET    DESCRIPTION                       *
002300*    04/04/88 JS    INIT-001  ORIGINAL PAYMENT FIELD EDITS       *INIT-001
002400*    01/15/93 RS    CR-0163   REJECT ZERO/NEGATIVE PM-AMOUNT     *CR-0163 
002500*                              INSTEAD OF LETTING IT THROUGH     *
002600*    08/03/99 MLH   Y2K-004   CENTURY WINDOW REVIEW -- NO DATE   *Y2K-004 
002700*                              FIELDS IN THIS PROGRAM, NO CHANGE *
002800*                              REQUIRED, SIGNED OFF PER Y2K PLAN *
002900*    05/21/01 MLH   CR-0601   CONVERTED BOOKING LOOK-UP FROM     *CR-0601
003000*                              LINEAR SEARCH TO SEARCH ALL NOW   *
003100*                              THAT BKVAL IS LOADED IN KEY ORDER *
003200*    02/06/07 RKS   CR-0701   PAYMENT-AMOUNT SANITY CEILING      *CR-0701
003300*                              RESCALED TO BILLION UNITS FOR     *
003400*                              CURRENCY CONVERSION                *
003500*    02/06/07 RKS   CR-0739   EMPTY BKVAL TABLE NOW ABENDS THE   *CR-0739
003600*                              JOB INSTEAD OF LETTING EVERY      *
003700*                              PAYMENT FAIL ITS BOOKING-EXISTS   *
003800*                              EDIT ONE AT A TIME -- SAME GUARD  *
003900*                              BKDTUPD/PAYUPDT USE ON THEIR OWN  *
004000*                              UPSTREAM TABLES                  *
004100******************************************************************
004200
004300         INPUT FILE              -   PAYMENT
004400         INPUT FILE              -   BKVAL
004500         OUTPUT FILE PRODUCED    -   PMTGOOD
004600         OUTPUT FILE PRODUCED    -   ERRLIST
004700         DUMP FILE               -   SYSOUT
004800
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SYSOUT
005900         ASSIGN TO UT-S-SYSOUT
006000         ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT PAYMENT
006300         ASSIGN TO UT-S-PAYMENT
006400         ACCESS MODE IS SEQUENTIAL
006500         FILE STATUS IS OFCODE.
006600
006700     SELECT BKVAL
006800         ASSIGN TO UT-S-BKVAL
006900         ACCESS MODE IS SEQUENTIAL
007000         FILE STATUS IS OFCODE.
007100
007200     SELECT PMTGOOD
007300         ASSIGN TO UT-S-PMTGOOD
007400         ACCESS MODE IS SEQUENTIAL
007500         FILE STATUS IS OFCODE.
007600
007700     SELECT ERRLIST
007800         ASSIGN TO UT-S-ERRLIST
007900         ACCESS MODE IS SEQUENTIAL
008000         FILE STATUS IS OFCODE.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SYSOUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 130 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS SYSOUT-REC.
009000 01  SYSOUT-REC.
009100    05  FILLER                  PIC X(130).
009200
009300 FD  PAYMENT
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 84 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS PAYMENT-REC-IN.
009900 01  PAYMENT-REC-IN.
010000    05  FILLER                  PIC X(84).
010100
010200 FD  BKVAL
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 127 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS BKVAL-REC-IN.
010800 01  BKVAL-REC-IN.
010900    05  FILLER                  PIC X(127).
011000
011100 FD  PMTGOOD
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 84 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS PMTGOOD-REC-OUT.
011700 01  PMTGOOD-REC-OUT.
011800    05  FILLER                  PIC X(84).
011900
012000 FD  ERRLIST
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 132 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS ERRLIST-REC.
012600 01  ERRLIST-REC.
012700    05  FILLER                  PIC X(132).
012800
012900 WORKING-STORAGE SECTION.
013000 COPY PAYMENT.
013100 COPY BOOKING.
013200 COPY ABENDREC.
013300
013400 01  FILE-STATUS-CODES.
013500     05  OFCODE                  PIC X(2).
013600         88  CODE-WRITE          VALUE SPACES.
013700     05  FILLER                  PIC X(01).
013800
013900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
014000     05  RECORDS-READ            PIC 9(7) COMP.
014100     05  RECORDS-WRITTEN         PIC 9(7) COMP.
014200     05  RECORDS-REJECTED        PIC 9(7) COMP.
014300     05  FILLER                  PIC X(01).
014400
014500 01  MISC-WS-FLDS.
014600     05  PARA-NAME               PIC X(20) VALUE SPACES.
014700     05  WS-ERR-LINE.
014800         10  WS-ERR-PM-ID        PIC 9(09).
014900         10  FILLER              PIC X(02) VALUE SPACES.
015000         10  WS-ERR-REASON       PIC X(40).
015100         10  FILLER              PIC X(79) VALUE SPACES.
015200
015300******************************************************************
015400*    WS-PAY-DATE-WORK -- LOCAL COPY OF PM-PAID-AT, BROKEN OUT     *
015500*    FOR THE CENTURY-WINDOW EDIT ADDED UNDER Y2K-004 (SEE         *
015600*    300-FIELD-EDITS).                                           *
015700******************************************************************
015800 01  WS-PAY-DATE-CCYYMMDD        PIC 9(08).
015900 01  WS-PAY-DATE-BRKDWN REDEFINES WS-PAY-DATE-CCYYMMDD.
016000     05  WS-PAY-DATE-CCYY        PIC 9(04).
016100     05  WS-PAY-DATE-MM          PIC 9(02).
016200     05  WS-PAY-DATE-DD          PIC 9(02).
016300
016400 01  WS-PAY-TIME-HHMMSS          PIC 9(06).
016500 01  WS-PAY-TIME-BRKDWN REDEFINES WS-PAY-TIME-HHMMSS.
016600     05  WS-PAY-TIME-HH          PIC 9(02).
016700     05  WS-PAY-TIME-MN          PIC 9(02).
016800     05  WS-PAY-TIME-SS          PIC 9(02).
016900
017000 01  WS-PAY-AMT-UNSIGNED         PIC S9(10)V99 COMP-3.
017100 01  WS-PAY-AMT-UNSIGNED-R REDEFINES WS-PAY-AMT-UNSIGNED
017200                             PIC 9(10)V99 COMP-3.
017300
017400 01  FLAGS-AND-SWITCHES.
017500     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
017600         88  NO-MORE-DATA        VALUE "N".
017700     05  LINE-VALID-SW           PIC X(01) VALUE "Y".
017800         88  LINE-IS-VALID       VALUE "Y".
017900         88  LINE-IS-INVALID     VALUE "N".
018000     05  BK-FOUND-SW             PIC X(01) VALUE "N".
018100         88  BK-WAS-FOUND        VALUE "Y".
018200     05  FILLER                  PIC X(01).
018300
018400 PROCEDURE DIVISION.
018500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018600     PERFORM 100-MAINLINE THRU 100-EXIT
018700             UNTIL NO-MORE-DATA.
018800     PERFORM 999-CLEANUP THRU 999-EXIT.
018900     MOVE +0 TO RETURN-CODE.
019000     GOBACK.
019100
019200 000-HOUSEKEEPING.
019300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
019400     DISPLAY "******** BEGIN JOB PAYEDIT ********".
019500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
019600     PERFORM 050-LOAD-BOOKING-TABLE THRU 050-EXIT.
019700     OPEN INPUT PAYMENT.
019800     OPEN OUTPUT PMTGOOD, ERRLIST, SYSOUT.
019900 000-EXIT.
020000     EXIT.
020100
020200******************************************************************
020300*    050-LOAD-BOOKING-TABLE -- BKVAL IS ALREADY IN BOOKING-ID     *
020400*    ORDER OUT OF MSTLOAD, SO IT LOADS STRAIGHT INTO BK-TABLE     *
020500*    FOR A SEARCH ALL LOOK-UP BELOW (CR-0601).                    *
020600******************************************************************
020700 050-LOAD-BOOKING-TABLE.
020800     OPEN INPUT BKVAL.
020900     MOVE ZERO TO BK-TABLE-COUNT.
021000 050-READ-LOOP.
021100     READ BKVAL INTO BOOKING-REC
021200         AT END
021300             GO TO 050-READ-DONE
021400     END-READ.
021500     ADD +1 TO BK-TABLE-COUNT.
021600     MOVE BK-ID TO BK-TBL-ID (BK-TABLE-COUNT).
021700     GO TO 050-READ-LOOP.
021800 050-READ-DONE.
021900****** CR-0739 -- NO BOOKINGS ON FILE MEANS EVERY PAYMENT IN
022000****** THIS RUN WOULD FAIL ITS BOOKING-EXISTS EDIT -- STOP THE
022100****** JOB INSTEAD OF REJECTING EVERY TRANSACTION TO ERRLIST.
022200     IF BK-TABLE-COUNT = ZERO
022300         MOVE "EMPTY BKVAL FILE" TO ABEND-REASON
022400         GO TO 1000-ABEND-RTN.
022500 050-EXIT.
022600     CLOSE BKVAL.
022700     EXIT.
022800
022900 100-MAINLINE.
023000     MOVE "100-MAINLINE" TO PARA-NAME.
023100     PERFORM 900-READ-PAYMENT THRU 900-EXIT.
023200     IF NOT NO-MORE-DATA
023300         PERFORM 300-FIELD-EDITS THRU 300-EXIT
023400         IF LINE-IS-VALID
023500             PERFORM 400-WRITE-GOOD THRU 400-EXIT
023600         ELSE
023700             PERFORM 450-WRITE-REJECT THRU 450-EXIT.
023800 100-EXIT.
023900     EXIT.
024000
024100******************************************************************
024200*    300-FIELD-EDITS -- METHOD ENUM, POSITIVE AMOUNT, AND THE     *
024300*    BOOKING-ID CROSS-REFERENCE AGAINST THE VALIDATED BOOKING     *
024400*    MASTER (CR-0163, INIT-001).                                 *
024500******************************************************************
024600 300-FIELD-EDITS.
024700     MOVE "Y" TO LINE-VALID-SW.
024800     MOVE SPACES TO WS-ERR-REASON.
024900
025000     IF NOT PM-METHOD-VALID
025100         MOVE "N" TO LINE-VALID-SW
025200         MOVE "INVALID PAYMENT METHOD" TO WS-ERR-REASON
025300         GO TO 300-EXIT.
025400
025500     IF PM-AMOUNT NOT > ZERO
025600         MOVE "N" TO LINE-VALID-SW
025700         MOVE "PAYMENT AMOUNT MUST BE POSITIVE" TO WS-ERR-REASON
025800         GO TO 300-EXIT.
025900
026000     MOVE PM-PAID-AT (1:8)       TO WS-PAY-DATE-CCYYMMDD.
026100     IF WS-PAY-DATE-CCYY < 1990 OR WS-PAY-DATE-CCYY > 2079
026200         MOVE "N" TO LINE-VALID-SW
026300         MOVE "PAID-AT CENTURY OUTSIDE WINDOW (Y2K-004)"
026400             TO WS-ERR-REASON
026500         GO TO 300-EXIT.
026600
026700     MOVE PM-AMOUNT              TO WS-PAY-AMT-UNSIGNED.
026800     IF WS-PAY-AMT-UNSIGNED-R > 999999999.99
026900         MOVE "N" TO LINE-VALID-SW
027000         MOVE "PAYMENT AMOUNT EXCEEDS SANITY LIMIT" TO
027100             WS-ERR-REASON
027200         GO TO 300-EXIT.
027300
027400     PERFORM 310-FIND-BOOKING THRU 310-EXIT.
027500     IF NOT BK-WAS-FOUND
027600         MOVE "N" TO LINE-VALID-SW
027700         MOVE "BOOKING ID NOT ON FILE" TO WS-ERR-REASON.
027800 300-EXIT.
027900     EXIT.
028000
028100 310-FIND-BOOKING.
028200     MOVE "N" TO BK-FOUND-SW.
028300     IF BK-TABLE-COUNT = ZERO
028400         GO TO 310-EXIT.
028500     SET BK-IDX TO 1
028600     SEARCH ALL BK-TABLE
028700         AT END
028800             MOVE "N" TO BK-FOUND-SW
028900         WHEN BK-TBL-ID (BK-IDX) = PM-BOOKING-ID
029000             MOVE "Y" TO BK-FOUND-SW.
029100 310-EXIT.
029200     EXIT.
029300
029400 400-WRITE-GOOD.
029500     MOVE PM-ID            TO PG-ID.
029600     MOVE PM-BOOKING-ID    TO PG-BOOKING-ID.
029700     MOVE PM-PAID-AT       TO PG-PAID-AT.
029800     MOVE PM-METHOD        TO PG-METHOD.
029900     MOVE PM-REFERENCE-NO  TO PG-REFERENCE-NO.
030000     MOVE PM-AMOUNT        TO PG-AMOUNT.
030100     WRITE PMTGOOD-REC-OUT FROM PMTGOOD-REC.
030200     ADD +1 TO RECORDS-WRITTEN.
030300 400-EXIT.
030400     EXIT.
030500
030600 450-WRITE-REJECT.
030700     MOVE PM-ID TO WS-ERR-PM-ID.
030800     WRITE ERRLIST-REC FROM WS-ERR-LINE.
030900     ADD +1 TO RECORDS-REJECTED.
031000 450-EXIT.
031100     EXIT.
031200
031300 900-READ-PAYMENT.
031400     READ PAYMENT INTO PAYMENT-REC
031500         AT END
031600             MOVE "N" TO MORE-DATA-SW
031700             GO TO 900-EXIT
031800     END-READ.
031900     ADD +1 TO RECORDS-READ.
032000 900-EXIT.
032100     EXIT.
032200
032300 999-CLEANUP.
032400     MOVE "999-CLEANUP" TO PARA-NAME.
032500     CLOSE PAYMENT, PMTGOOD, ERRLIST, SYSOUT.
032600     DISPLAY "** PAYMENT RECORDS READ **".
032700     DISPLAY RECORDS-READ.
032800     DISPLAY "** PAYMENT RECORDS WRITTEN **".
032900     DISPLAY RECORDS-WRITTEN.
033000     DISPLAY "** PAYMENT RECORDS REJECTED **".
033100     DISPLAY RECORDS-REJECTED.
033200     DISPLAY "******** NORMAL END OF JOB PAYEDIT ********".
033300 999-EXIT.
033400     EXIT.
033500
033600 1000-ABEND-RTN.
033700     WRITE SYSOUT-REC FROM ABEND-REC.
033800     CLOSE PAYMENT, PMTGOOD, ERRLIST, SYSOUT.
033900     DISPLAY "*** ABNORMAL END OF JOB-PAYEDIT ***" UPON CONSOLE.
034000     DIVIDE ZERO-VAL INTO ONE-VAL.
