000100******************************************************************
000200*    GUEST MASTER RECORD LAYOUT                                 *
000300*    FILE:  GUEST  (LINE SEQUENTIAL, SORTED BY GS-ID)            *
000400*    OPTIONAL CONTACT FIELDS MAY BE BLANK -- ONLY GS-NAME IS     *
000500*    REQUIRED.                                                  *
000600******************************************************************
000700 01  GUESTREC-REC.
000800     05  GS-ID                   PIC 9(09).
000900     05  GS-NAME                 PIC X(30).
001000     05  GS-GENDER               PIC X(06).
001100         88  GS-MALE             VALUE "Male  ".
001200         88  GS-FEMALE           VALUE "Female".
001300         88  GS-OTHER-GENDER     VALUE "Other ".
001400         88  GS-GENDER-VALID     VALUES "Male  " "Female"
001500                                        "Other " SPACES.
001600     05  GS-NATIONALITY          PIC X(15).
001700     05  GS-PHONE                PIC X(15).
001800     05  GS-EMAIL                PIC X(30).
001900     05  GS-FIRST-CHECKOUT-DATE  PIC 9(08) VALUE ZEROS.
002000*--- USED ONLY BY REVRPT WHEN BUILDING THE CUSTOMER-DISTRIBUTION
002100*--- TABLE -- NOT PART OF THE GUEST FILE ITSELF.
002200     05  FILLER                  PIC X(20).
