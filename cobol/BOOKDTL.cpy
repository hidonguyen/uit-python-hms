000100******************************************************************
000200*    BOOKING-DETAIL (CHARGE LINE) RECORD LAYOUT                 *
000300*    FILE:  BOOKDTL  (LINE SEQUENTIAL, SORTED BY BD-BOOKING-ID, *
000400*    BD-ID) -- ONE LINE PER CHARGE POSTED TO A GUEST FOLIO.     *
000500******************************************************************
000600 01  BOOKDTL-REC.
000700     05  BD-ID                   PIC 9(09).
000800     05  BD-BOOKING-ID           PIC 9(09).
000900     05  BD-TYPE                 PIC X(10).
001000         88  BD-ROOM-LINE        VALUE "Room      ".
001100         88  BD-SERVICE-LINE     VALUE "Service   ".
001200         88  BD-FEE-LINE         VALUE "Fee       ".
001300         88  BD-ADJUST-LINE      VALUE "Adjustment".
001400         88  BD-TYPE-VALID       VALUES "Room      "
001500                                        "Service   "
001600                                        "Fee       "
001700                                        "Adjustment".
001800     05  BD-SERVICE-ID           PIC 9(09).
001900     05  BD-ISSUED-AT            PIC 9(14).
002000     05  BD-ISSUED-AT-BRKDWN REDEFINES BD-ISSUED-AT.
002100         10  BD-ISS-CCYY         PIC 9(04).
002200         10  BD-ISS-MM           PIC 9(02).
002300         10  BD-ISS-DD           PIC 9(02).
002400         10  BD-ISS-HH           PIC 9(02).
002500         10  BD-ISS-MN           PIC 9(02).
002600         10  BD-ISS-SS           PIC 9(02).
002700     05  BD-AMOUNTS.
002800         10  BD-QUANTITY         PIC S9(10)V99.
002900         10  BD-UNIT-PRICE       PIC S9(10)V99.
003000         10  BD-DISCOUNT         PIC S9(10)V99.
003100         10  BD-AMOUNT           PIC S9(10)V99.
003200     05  FILLER                  PIC X(20).
003300******************************************************************
003400*    VALIDATED/PRICED CHARGE-LINE RECORD -- WRITTEN BY BKDTEDT  *
003500*    TO BKDGOOD, READ BY BKDTUPD AND REVRPT.  SAME SHAPE AS     *
003600*    BOOKDTL-REC, CARRIED UNDER ITS OWN 01 FOR CLARITY IN THE   *
003700*    DOWNSTREAM PROGRAMS.                                      *
003800******************************************************************
003900 01  BKDGOOD-REC.
004000     05  BG-ID                   PIC 9(09).
004100     05  BG-BOOKING-ID           PIC 9(09).
004200     05  BG-TYPE                 PIC X(10).
004300     05  BG-SERVICE-ID           PIC 9(09).
004400     05  BG-ISSUED-AT            PIC 9(14).
004500     05  BG-QUANTITY             PIC S9(10)V99.
004600     05  BG-UNIT-PRICE           PIC S9(10)V99.
004700     05  BG-DISCOUNT             PIC S9(10)V99.
004800     05  BG-AMOUNT               PIC S9(10)V99.
004900     05  FILLER                  PIC X(20).
