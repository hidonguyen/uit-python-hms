000100******************************************************************
000200*    ABEND / DIAGNOSTIC SYSOUT RECORD                            *
000300*    COPY'D INTO EVERY PROGRAM -- WRITTEN TO SYSOUT WHEN A       *
000400*    BALANCING OR LOOK-UP FAILURE FORCES AN ABNORMAL END.        *
000500******************************************************************
000600 01  ABEND-REC.
000700     05  ABEND-LIT               PIC X(09) VALUE "*ABEND* ".
000800     05  ABEND-PGM-NAME          PIC X(08) VALUE SPACES.
000900     05  FILLER                  PIC X(02) VALUE SPACES.
001000     05  ABEND-REASON            PIC X(60) VALUE SPACES.
001100     05  FILLER                  PIC X(02) VALUE SPACES.
001200     05  EXPECTED-LIT            PIC X(10) VALUE "EXPECTED=".
001300     05  EXPECTED-VAL            PIC 9(09) VALUE ZEROS.
001400     05  FILLER                  PIC X(02) VALUE SPACES.
001500     05  ACTUAL-LIT              PIC X(08) VALUE "ACTUAL=".
001600     05  ACTUAL-VAL              PIC 9(09) VALUE ZEROS.
001700     05  FILLER                  PIC X(20) VALUE SPACES.
