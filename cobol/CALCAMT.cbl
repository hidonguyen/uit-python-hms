000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CALCAMT.
000400 AUTHOR. R SUBRAMANIAN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/91.
000700 DATE-COMPILED. 03/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900*   (C)
001000******************************************************************
001100*    CHANGE LOG                                                 *
001200******************************************************************
001300*    DATE     BY    TICKET    DESCRIPTION                       *
001400*    03/14/91 RS    INIT-001  ORIGINAL FOLIO LINE-AMOUNT CALC    *INIT-001
001500*    11/02/92 RS    CR-0147   ADDED FEE-LINE (EXTRA OCCUPANCY)   *CR-0147 
001600*                              CALCULATION SWITCH                *
001700*    06/19/94 JDK   CR-0309   ROUNDED CLAUSE ON ALL COMPUTES SO  *CR-0309 
001800*                              WE STOP LOSING PENNIES ON SERVICE *
001900*                              LINES WITH FRACTIONAL QUANTITY    *
002000*    02/09/98 JDK   CR-0512   GUARD AGAINST NEGATIVE DISCOUNT    *CR-0512 
002100*                              PRODUCING A NEGATIVE AMOUNT       *
002200*    08/03/99 MLH   Y2K-004   CENTURY WINDOW REVIEW -- NO DATE   *Y2K-004 
002300*                              FIELDS IN THIS PROGRAM, NO CHANGE *
002400*                              REQUIRED, SIGNED OFF PER Y2K PLAN *
002500*    04/17/02 MLH   CR-0688   EXTRA-CHILD-FEE NOW MULTIPLIED BY  *CR-0688
002600*                              NIGHTS PER REVISED RATE SHEET     *
002700*    02/06/07 RKS   CR-0701   SANITY CEILINGS RESCALED TO BILLION*CR-0701
002800*                              UNITS FOR CURRENCY CONVERSION --  *
002900*                              99999.99 WAS REJECTING EVERY      *
003000*                              NORMAL-SIZE FOLIO LINE.  A         *
003100*                              NEGATIVE (DISCOUNT-OVER-QUANTITY)  *
003200*                              RESULT NOW SETS RETURN-CD 4 SO    *
003300*                              BKDTEDT REJECTS THE LINE INSTEAD  *
003400*                              OF ACCEPTING A FLOORED ZERO        *
003500******************************************************************
003600*REMARKS.
003700*
003800*          COMPUTES THE NET AMOUNT FOR ONE FOLIO CHARGE LINE,
003900*          AND SEPARATELY THE EXTRA-ADULT/EXTRA-CHILD OCCUPANCY
004000*          FEE FOR A BOOKING.  CALLED ONCE PER LINE FROM BKDTEDT.
004100*
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 WORKING-STORAGE SECTION.
005600 01  MISC-FIELDS.
005700     05  TEMP-AMOUNT             PIC S9(10)V99 COMP-3.
005800     05  TEMP-EXTRA-ADULTS       PIC S9(04) COMP.
005900     05  FILLER                  PIC X(01).
006000
006100******************************************************************
006200*    TEMP-AMOUNT-UNSIGNED -- CR-0512's NEGATIVE-DISCOUNT GUARD   *
006300*    TESTS THE RESULT'S MAGNITUDE THROUGH THIS UNSIGNED VIEW SO  *
006400*    A BAD SIGN ON THE WAY IN CAN'T SLIP PAST THE FLOOR CHECK.   *
006500******************************************************************
006600 01  TEMP-AMOUNT-UNSIGNED        PIC S9(10)V99 COMP-3.
006700 01  TEMP-AMOUNT-UNSIGNED-R REDEFINES TEMP-AMOUNT-UNSIGNED
006800                             PIC 9(10)V99 COMP-3.
006900
007000 01  TEMP-EXTRA-FEE-UNSIGNED     PIC S9(10)V99 COMP-3.
007100 01  TEMP-EXTRA-FEE-UNSIGNED-R REDEFINES TEMP-EXTRA-FEE-UNSIGNED
007200                             PIC 9(10)V99 COMP-3.
007300
007400 01  TEMP-RATE-PENNIES           PIC S9(10)V99 COMP-3.
007500 01  TEMP-RATE-PENNIES-R REDEFINES TEMP-RATE-PENNIES
007600                             PIC 9(10)V99 COMP-3.
007700
007800 LINKAGE SECTION.
007900 01  CALC-AMT-REC.
008000     05  CALC-TYPE-SW            PIC X.
008100         88  LINE-AMOUNT         VALUE "L".
008200         88  EXTRA-FEE-AMOUNT    VALUE "F".
008300     05  CA-QUANTITY             PIC S9(10)V99.
008400     05  CA-UNIT-PRICE           PIC S9(10)V99.
008500     05  CA-DISCOUNT             PIC S9(10)V99.
008600     05  CA-NUM-ADULTS           PIC 9(02).
008700     05  CA-NUM-CHILDREN         PIC 9(02).
008800     05  CA-BASE-OCCUPANCY       PIC 9(02).
008900     05  CA-EXTRA-ADULT-FEE      PIC S9(10)V99.
009000     05  CA-EXTRA-CHILD-FEE      PIC S9(10)V99.
009100     05  CA-NIGHTS                PIC S9(10)V99.
009200     05  CA-RESULT-AMOUNT        PIC S9(10)V99.
009300     05  FILLER                  PIC X(01).
009400
009500 01  RETURN-CD                   PIC 9(04) COMP.
009600
009700 PROCEDURE DIVISION USING CALC-AMT-REC, RETURN-CD.
009800     MOVE ZERO TO RETURN-CD.
009900     IF LINE-AMOUNT
010000         PERFORM 100-CALC-LINE-AMOUNT
010100     ELSE IF EXTRA-FEE-AMOUNT
010200         PERFORM 200-CALC-EXTRA-FEES.
010300     GOBACK.
010400
010500 100-CALC-LINE-AMOUNT.
010600****** amount = quantity * unit-price - discount, 2 decimals,
010700****** rounded half-up -- CR-0701 RETURN-CD 4 TELLS BKDTEDT THE
010800****** LINE'S DISCOUNT EXCEEDS QUANTITY * UNIT-PRICE SO THE LINE
010900****** CAN BE REJECTED TO ERRLIST INSTEAD OF SILENTLY FLOORED.
011000     COMPUTE TEMP-AMOUNT ROUNDED =
011100         ( CA-QUANTITY * CA-UNIT-PRICE ) - CA-DISCOUNT.
011200
011300     IF TEMP-AMOUNT < ZERO
011400         MOVE ZERO TO CA-RESULT-AMOUNT
011500         MOVE 4 TO RETURN-CD
011600     ELSE
011700         MOVE TEMP-AMOUNT TO CA-RESULT-AMOUNT.
011800
011900     MOVE CA-UNIT-PRICE          TO TEMP-RATE-PENNIES.
012000     IF TEMP-RATE-PENNIES-R > 999999999.99
012100         MOVE ZERO TO CA-RESULT-AMOUNT.
012200
012300     MOVE CA-RESULT-AMOUNT       TO TEMP-AMOUNT-UNSIGNED.
012400     IF TEMP-AMOUNT-UNSIGNED-R > 999999999.99
012500         MOVE ZERO TO CA-RESULT-AMOUNT.
012600
012700 200-CALC-EXTRA-FEES.
012800****** (adults - base-occupancy) * extra-adult-fee * nights,
012900****** only when adults exceed the room type's base occupancy;
013000****** plus children * extra-child-fee * nights (CR-0688).
013100     MOVE ZERO TO CA-RESULT-AMOUNT.
013200     IF CA-NUM-ADULTS > CA-BASE-OCCUPANCY
013300         COMPUTE TEMP-EXTRA-ADULTS =
013400             CA-NUM-ADULTS - CA-BASE-OCCUPANCY
013500         COMPUTE CA-RESULT-AMOUNT ROUNDED =
013600             CA-RESULT-AMOUNT +
013700             ( TEMP-EXTRA-ADULTS * CA-EXTRA-ADULT-FEE
013800                                 * CA-NIGHTS ).
013900
014000     IF CA-NUM-CHILDREN > ZERO
014100         COMPUTE CA-RESULT-AMOUNT ROUNDED =
014200             CA-RESULT-AMOUNT +
014300             ( CA-NUM-CHILDREN * CA-EXTRA-CHILD-FEE
014400                               * CA-NIGHTS ).
014500
014600     MOVE CA-RESULT-AMOUNT       TO TEMP-EXTRA-FEE-UNSIGNED.
014700     IF TEMP-EXTRA-FEE-UNSIGNED-R > 999999999.99
014800         MOVE ZERO TO CA-RESULT-AMOUNT.
