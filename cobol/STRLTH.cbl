000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STRLTH.
000400 AUTHOR. P OKONKWO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/22/90.
000700 DATE-COMPILED. 05/22/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*    CHANGE LOG                                                 *
001100******************************************************************
001200*    DATE     BY    TICKET    DESCRIPTION                       *
001300*    05/22/90 PO    INIT-001  ORIGINAL TRIMMED-LENGTH UTILITY    *INIT-001
001400*    09/30/93 PO    CR-0201   RAISED MAX FIELD SIZE TO 30 BYTES  *CR-0201
001500*                              FOR NAME/TEXT FIELDS IN USE NOW   *
001600*    07/11/99 MLH   Y2K-004   CENTURY WINDOW REVIEW -- NO DATE   *Y2K-004
001700*                              FIELDS IN THIS PROGRAM, NO CHANGE *
001800*                              REQUIRED, SIGNED OFF PER Y2K PLAN *
001900*    03/04/04 RKS   CR-0305   SKIP THE RIGHT HALF OF THE SCAN    *CR-0305
002000*                              WHEN IT IS ALL BLANKS -- MSTLOAD  *
002100*                              CALLS THIS FOR EVERY NAME/ADDR    *
002200*                              FIELD ON EVERY RECORD LOADED      *
002300******************************************************************
002400*REMARKS.
002500*
002600*          RETURNS THE TRIMMED (NON-BLANK) LENGTH OF AN
002700*          ALPHANUMERIC FIELD, SCANNING FROM THE RIGHT.  USED
002800*          BY MSTLOAD TO TEST REQUIRED-FIELD EDITS ON NAME,
002900*          CODE AND ADDRESS TYPE FIELDS (ZERO LENGTH MEANS
003000*          THE FIELD WAS LEFT BLANK).
003100*
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300 01  WS-SCAN-IDX                 PIC S9(04) COMP.
004400 01  WS-FIELD-MAX                PIC S9(04) COMP VALUE 30.
004500
004600******************************************************************
004700*    CR-0305 UNSIGNED VIEWS -- A CORRUPTED NEGATIVE LENGTH OR    *
004800*    INDEX PASSED DOWN FROM MSTLOAD MUST NEVER DRIVE A           *
004900*    REFERENCE-MODIFICATION SUBSCRIPT, SO 000-HOUSEKEEPING AND   *
005000*    100-SCAN-RTN TEST THE MAGNITUDE THROUGH THESE REDEFINES.    *
005100******************************************************************
005200 01  WS-SCAN-IDX-U REDEFINES WS-SCAN-IDX
005300                             PIC 9(04) COMP.
005400 01  WS-FIELD-MAX-U REDEFINES WS-FIELD-MAX
005500                             PIC 9(04) COMP.
005600
005700 LINKAGE SECTION.
005800 01  INPUT-FIELD.
005900    05  FILLER                  PIC X(30).
006000 01  INPUT-HALVES REDEFINES INPUT-FIELD.
006100    05  LEFT-HALF               PIC X(15).
006200    05  RIGHT-HALF              PIC X(15).
006300 01  TRIMMED-LENGTH              PIC 9(04) COMP.
006400
006500 PROCEDURE DIVISION USING INPUT-FIELD, TRIMMED-LENGTH.
006600 000-HOUSEKEEPING.
006700     MOVE ZERO TO TRIMMED-LENGTH.
006800     IF WS-FIELD-MAX-U = ZERO
006900         GO TO 999-CLEANUP.
007000     MOVE WS-FIELD-MAX TO WS-SCAN-IDX.
007100
007200****** CR-0305 -- MOST OF THE NAME/ADDRESS FIELDS MSTLOAD PASSES
007300****** IN ARE LEFT-JUSTIFIED AND SHORTER THAN THE 30-BYTE MAX, SO
007400****** SKIP STRAIGHT TO THE LEFT HALF WHEN THE RIGHT HALF IS
007500****** ALL BLANKS INSTEAD OF SCANNING IT ONE BYTE AT A TIME.
007600     IF RIGHT-HALF = SPACES
007700         MOVE 15 TO WS-SCAN-IDX.
007800
007900 100-SCAN-RTN.
008000     IF WS-SCAN-IDX-U = ZERO
008100         GO TO 100-SCAN-EXIT.
008200     IF INPUT-FIELD (WS-SCAN-IDX:1) NOT = SPACE
008300         MOVE WS-SCAN-IDX TO TRIMMED-LENGTH
008400         GO TO 100-SCAN-EXIT.
008500     SUBTRACT 1 FROM WS-SCAN-IDX.
008600     GO TO 100-SCAN-RTN.
008700 100-SCAN-EXIT.
008800     EXIT.
008900
009000 999-CLEANUP.
009100     GOBACK.
