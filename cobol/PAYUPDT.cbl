000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PAYUPDT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 04/11/88.
000700 DATE-COMPILED. 04/11/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          SETTLEMENT RUN OF THE PAYMENT SETTLEMENT ENGINE.
001400*          LOADS THE FOLIO-TOTAL FILE PRODUCED BY BKDTUPD INTO
001500*          A TABLE, THEN READS THE VALIDATED PAYMENT FILE
001600*          (PMTGOOD, SORTED BY PM-BOOKING-ID) WITH A CONTROL
001700*          BREAK ON BOOKING ID TO BUILD A SECOND TABLE OF AMOUNT
001800*          PAID PER BOOKING.  THE MAIN PASS THEN DRIVES OFF THE
001900*          FOLIO-TOTAL TABLE, MATCHES EACH BOOKING AGAINST ITS
002000*          AMOUNT-PAID ENTRY (ZERO IF THE BOOKING TOOK NO
002100*          PAYMENTS AT ALL), DERIVES BALANCE DUE AND PAYMENT
002200*          STATUS, AND WRITES ONE FOLIO-OUT LINE PER BOOKING PLUS
002300*          A GRAND-TOTAL TRAILER.
002400*
002500******************************************************************
002600*    CHANGE LOG                                                 *
002700******************************************************************
002800*    DATE     BY    TICKET    DESCRIPTION                       *
002900*    04/11/88 JS    INIT-001  ORIGINAL SETTLEMENT CONTROL BREAK  *INIT-001
003000*    11/02/92 RS    CR-0147   ADDED GRAND-TOTAL TRAILER LINE TO  *CR-0147
003100*                              FOLIO-OUT FOR BATCH RECONCILING   *
003200*    08/03/99 MLH   Y2K-004   CENTURY WINDOW REVIEW -- NO DATE   *Y2K-004
003300*                              FIELDS IN THIS PROGRAM, NO CHANGE *
003400*                              REQUIRED, SIGNED OFF PER Y2K PLAN *
003500*    05/21/01 MLH   CR-0601   BOOKING/PAYMENT MATCH-UP NOW USES  *CR-0601
003600*                              SEARCH ALL ON BOTH IN-MEMORY      *
003700*                              TABLES INSTEAD OF A LINEAR SCAN   *
003800*    02/14/03 RKS   CR-0240   FOLIO-OUT NOW CARRIES AN "AS-OF"   *CR-0240
003900*                              SETTLEMENT DATE AND REFUSES TO    *
004000*                              POST A RUNAWAY OVERPAYMENT        *
004100*                              BALANCE -- ABENDS INSTEAD         *
004200*    09/02/05 RKS   CR-0664   FOLIO-OUT WAS ZEROING THE TOTAL-   *CR-0664
004300*                              DISCOUNT COLUMN ON EVERY LINE --  *
004400*                              NOW CARRIES FT-TOTAL-DISCOUNT     *
004500*                              THROUGH FROM BKDTUPD'S FOLTOT     *
004600*                              FEED, PER BOOKING AND ON THE      *
004700*                              GRAND-TOTAL TRAILER               *
004800*    02/06/07 RKS   CR-0701   CR-0240'S OVERPAYMENT ABEND WAS    *CR-0701
004900*                              FIRING ON ORDINARY CREDIT         *
005000*                              BALANCES -- REMOVED.  A LARGE     *
005100*                              CREDIT NOW JUST LOGS A CONSOLE    *
005200*                              NOTE AND POSTS THROUGH NORMALLY.  *
005300*                              EMPTY-FOLTOT-FILE ABEND ADDED TO  *
005400*                              050-LOAD-FOLIO-TABLE (SAME        *
005500*                              SAFEGUARD BKDTUPD USES ON         *
005600*                              BKDGOOD) SO 1000-ABEND-RTN STILL  *
005700*                              HAS A LIVE CALLER.  SANITY        *
005800*                              CEILINGS ELSEWHERE RESCALED TO    *
005900*                              BILLION UNITS FOR THE CURRENCY    *
006000*                              CONVERSION.                       *
006100******************************************************************
006200
006300         INPUT FILE              -   FOLTOT
006400         INPUT FILE              -   PMTGOOD
006500         OUTPUT FILE PRODUCED    -   FOLIO-OUT
006600         DUMP FILE               -   SYSOUT
006700
006800******************************************************************
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER. IBM-390.
007200 OBJECT-COMPUTER. IBM-390.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT SYSOUT
007800         ASSIGN TO UT-S-SYSOUT
007900         ORGANIZATION IS SEQUENTIAL.
008000
008100     SELECT FOLTOT
008200         ASSIGN TO UT-S-FOLTOT
008300         ACCESS MODE IS SEQUENTIAL
008400         FILE STATUS IS OFCODE.
008500
008600     SELECT PMTGOOD
008700         ASSIGN TO UT-S-PMTGOOD
008800         ACCESS MODE IS SEQUENTIAL
008900         FILE STATUS IS OFCODE.
009000
009100     SELECT FOLIO-OUT
009200         ASSIGN TO UT-S-FOLIOOUT
009300         ACCESS MODE IS SEQUENTIAL
009400         FILE STATUS IS OFCODE.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800 FD  SYSOUT
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 130 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS SYSOUT-REC.
010400 01  SYSOUT-REC.
010500    05  FILLER                  PIC X(130).
010600
010700 FD  FOLTOT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 119 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS FOLTOT-REC-IN.
011300 01  FOLTOT-REC-IN.
011400    05  FILLER                  PIC X(119).
011500
011600 FD  PMTGOOD
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 84 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS PMTGOOD-REC-IN.
012200 01  PMTGOOD-REC-IN.
012300    05  FILLER                  PIC X(84).
012400
012500 FD  FOLIO-OUT
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 148 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS FOLIOOUT-REC-OUT.
013100 01  FOLIOOUT-REC-OUT.
013200    05  FILLER                  PIC X(148).
013300
013400 WORKING-STORAGE SECTION.
013500 COPY FOLIOTOT.
013600 COPY PAYMENT.
013700 COPY FOLIOOUT.
013800 COPY ABENDREC.
013900
014000 01  FILE-STATUS-CODES.
014100     05  OFCODE                  PIC X(2).
014200         88  CODE-WRITE          VALUE SPACES.
014300     05  FILLER                  PIC X(01).
014400
014500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
014600     05  FOLIO-RECS-READ         PIC 9(7) COMP.
014700     05  PAYMENT-RECS-READ       PIC 9(7) COMP.
014800     05  RECORDS-WRITTEN         PIC 9(7) COMP.
014900     05  WS-FT-IDX               PIC 9(06) COMP.
015000     05  GRAND-TOTAL-CHARGES     PIC S9(10)V99 COMP-3.
015100     05  GRAND-TOTAL-DISCOUNT    PIC S9(10)V99 COMP-3.
015200     05  GRAND-TOTAL-PAID        PIC S9(10)V99 COMP-3.
015300     05  GRAND-BALANCE-DUE       PIC S9(10)V99 COMP-3.
015400     05  FILLER                  PIC X(01).
015500
015600 01  MISC-WS-FLDS.
015700     05  PARA-NAME               PIC X(20) VALUE SPACES.
015800     05  HOLD-BOOKING-ID         PIC 9(09) VALUE ZERO.
015900     05  WS-AMOUNT-PAID          PIC S9(10)V99 VALUE ZERO.
016000     05  WS-BALANCE-DUE          PIC S9(10)V99 VALUE ZERO.
016100     05  WS-PAY-STATUS           PIC X(07) VALUE SPACES.
016200     05  FILLER                  PIC X(01).
016300
016400******************************************************************
016500*    WS-SETTLE-DATE-WORK -- LOCAL COPY OF THE LAST PAYMENT'S       *
016600*    PG-PAID-AT FOR THIS BOOKING, BROKEN OUT FOR THE FOLIO-OUT     *
016700*    "AS-OF" DATE DISPLAY (CR-0240).                               *
016800******************************************************************
016900 01  WS-SETTLE-DATE-CCYYMMDD     PIC 9(08).
017000 01  WS-SETTLE-DATE-BRKDWN REDEFINES WS-SETTLE-DATE-CCYYMMDD.
017100     05  WS-SETTLE-DATE-CCYY     PIC 9(04).
017200     05  WS-SETTLE-DATE-MM       PIC 9(02).
017300     05  WS-SETTLE-DATE-DD       PIC 9(02).
017400
017500 01  WS-SETTLE-TIME-HHMMSS       PIC 9(06).
017600 01  WS-SETTLE-TIME-BRKDWN REDEFINES WS-SETTLE-TIME-HHMMSS.
017700     05  WS-SETTLE-TIME-HH       PIC 9(02).
017800     05  WS-SETTLE-TIME-MN       PIC 9(02).
017900     05  WS-SETTLE-TIME-SS       PIC 9(02).
018000
018100******************************************************************
018200*    WS-BALANCE-UNSIGNED -- CR-0701 -- AN OVERPAYMENT CREDIT IS   *
018300*    NEVER REJECTED, BUT A VERY LARGE ONE IS LOGGED TO THE        *
018400*    CONSOLE FOR THE NIGHT-AUDIT CLERK TO EYEBALL (SEE 400-       *
018500*    APPLY-SETTLEMENT); THIS UNSIGNED VIEW DRIVES THAT TEST.      *
018600******************************************************************
018700 01  WS-BALANCE-UNSIGNED         PIC S9(10)V99 COMP-3.
018800 01  WS-BALANCE-UNSIGNED-R REDEFINES WS-BALANCE-UNSIGNED
018900                             PIC 9(10)V99 COMP-3.
019000
019100 01  FLAGS-AND-SWITCHES.
019200     05  MORE-PMT-SW             PIC X(01) VALUE "Y".
019300         88  NO-MORE-PMT         VALUE "N".
019400     05  FIRST-PMT-SW            PIC X(01) VALUE "Y".
019500         88  FIRST-PAYMENT       VALUE "Y".
019600     05  PT-FOUND-SW             PIC X(01) VALUE "N".
019700         88  PT-WAS-FOUND        VALUE "Y".
019800     05  FILLER                  PIC X(01).
019900
020000 PROCEDURE DIVISION.
020100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020200     PERFORM 200-MAINLINE THRU 200-EXIT
020300             VARYING WS-FT-IDX FROM 1 BY 1
020400             UNTIL WS-FT-IDX > FT-TABLE-COUNT.
020500     PERFORM 750-WRITE-TRAILER THRU 750-EXIT.
020600     PERFORM 999-CLEANUP THRU 999-EXIT.
020700     MOVE +0 TO RETURN-CODE.
020800     GOBACK.
020900
021000 000-HOUSEKEEPING.
021100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021200     DISPLAY "******** BEGIN JOB PAYUPDT ********".
021300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
021400     OPEN OUTPUT FOLIO-OUT, SYSOUT.
021500     PERFORM 050-LOAD-FOLIO-TABLE THRU 050-EXIT.
021600     PERFORM 100-BUILD-PAYMENT-TOTALS THRU 100-EXIT.
021700 000-EXIT.
021800     EXIT.
021900
022000******************************************************************
022100*    050-LOAD-FOLIO-TABLE -- LOADS THE FOLIO-TOTAL FILE BUILT BY *
022200*    BKDTUPD INTO FT-TABLE, ASCENDING ON BOOKING ID.             *
022300******************************************************************
022400 050-LOAD-FOLIO-TABLE.
022500     OPEN INPUT FOLTOT.
022600     MOVE ZERO TO FT-TABLE-COUNT.
022700 050-READ-LOOP.
022800     READ FOLTOT INTO FOLTOT-REC
022900         AT END
023000             GO TO 050-READ-DONE
023100     END-READ.
023200     ADD +1 TO FOLIO-RECS-READ.
023300     ADD +1 TO FT-TABLE-COUNT.
023400     MOVE FT-BOOKING-ID    TO FT-TBL-BOOKING-ID (FT-TABLE-COUNT).
023500     MOVE FT-BOOKING-NO    TO FT-TBL-BOOKING-NO (FT-TABLE-COUNT).
023600     MOVE FT-TOTAL-CHARGES TO FT-TBL-TOT-CHARGES (FT-TABLE-COUNT).
023700     MOVE FT-TOTAL-DISCOUNT TO
023800         FT-TBL-TOT-DISCOUNT (FT-TABLE-COUNT).
023900     GO TO 050-READ-LOOP.
024000 050-READ-DONE.
024100     IF FT-TABLE-COUNT = ZERO
024200         MOVE "EMPTY FOLTOT FILE" TO ABEND-REASON
024300         GO TO 1000-ABEND-RTN.
024400 050-EXIT.
024500     CLOSE FOLTOT.
024600     EXIT.
024700
024800******************************************************************
024900*    100-BUILD-PAYMENT-TOTALS -- READS THE VALIDATED PAYMENT     *
025000*    FILE (SORTED BY PM-BOOKING-ID) AND CONTROL-BREAKS ON        *
025100*    BOOKING ID TO BUILD PT-TABLE, ONE ENTRY PER BOOKING THAT    *
025200*    TOOK AT LEAST ONE PAYMENT.                                  *
025300******************************************************************
025400 100-BUILD-PAYMENT-TOTALS.
025500     OPEN INPUT PMTGOOD.
025600     MOVE ZERO TO PT-TABLE-COUNT.
025700     PERFORM 910-READ-PMTGOOD THRU 910-EXIT.
025800     IF NO-MORE-PMT
025900         GO TO 100-EXIT.
026000     MOVE PG-BOOKING-ID TO HOLD-BOOKING-ID.
026100     MOVE ZERO TO WS-AMOUNT-PAID.
026200 100-PMT-LOOP.
026300     IF PG-BOOKING-ID NOT = HOLD-BOOKING-ID
026400         PERFORM 150-ADD-PAYMENT-ENTRY THRU 150-EXIT
026500         MOVE PG-BOOKING-ID TO HOLD-BOOKING-ID
026600         MOVE ZERO TO WS-AMOUNT-PAID.
026700     MOVE PG-PAID-AT (1:8)       TO WS-SETTLE-DATE-CCYYMMDD.
026800     MOVE PG-PAID-AT (9:6)       TO WS-SETTLE-TIME-HHMMSS.
026900     ADD PG-AMOUNT TO WS-AMOUNT-PAID.
027000     PERFORM 910-READ-PMTGOOD THRU 910-EXIT.
027100     IF NOT NO-MORE-PMT
027200         GO TO 100-PMT-LOOP.
027300     PERFORM 150-ADD-PAYMENT-ENTRY THRU 150-EXIT.
027400 100-EXIT.
027500     CLOSE PMTGOOD.
027600     EXIT.
027700
027800 150-ADD-PAYMENT-ENTRY.
027900     ADD +1 TO PT-TABLE-COUNT.
028000     MOVE HOLD-BOOKING-ID TO PT-TBL-BOOKING-ID (PT-TABLE-COUNT).
028100     MOVE WS-AMOUNT-PAID  TO PT-TBL-AMOUNT-PAID (PT-TABLE-COUNT).
028200 150-EXIT.
028300     EXIT.
028400
028500 910-READ-PMTGOOD.
028600     READ PMTGOOD INTO PAYMENT-REC
028700         AT END
028800             MOVE "N" TO MORE-PMT-SW
028900             GO TO 910-EXIT
029000     END-READ.
029100     ADD +1 TO PAYMENT-RECS-READ.
029200 910-EXIT.
029300     EXIT.
029400
029500******************************************************************
029600*    200-MAINLINE -- DRIVES OFF THE FOLIO-TOTAL TABLE, ONE PASS  *
029700*    PER BOOKING.  MATCHES THE AMOUNT-PAID TABLE (CR-0601), THEN *
029800*    DERIVES BALANCE DUE AND PAYMENT STATUS AND WRITES THE LINE. *
029900******************************************************************
030000 200-MAINLINE.
030100     MOVE "200-MAINLINE" TO PARA-NAME.
030200     PERFORM 300-LOOKUP-PAYMENT THRU 300-EXIT.
030300     PERFORM 400-APPLY-SETTLEMENT THRU 400-EXIT.
030400     PERFORM 700-WRITE-FOLIO-OUT THRU 700-EXIT.
030500 200-EXIT.
030600     EXIT.
030700
030800 300-LOOKUP-PAYMENT.
030900     MOVE "N" TO PT-FOUND-SW.
031000     MOVE ZERO TO WS-AMOUNT-PAID.
031100     IF PT-TABLE-COUNT = ZERO
031200         GO TO 300-EXIT.
031300     SET PT-IDX TO 1
031400     SEARCH ALL PT-TABLE
031500         AT END
031600             MOVE "N" TO PT-FOUND-SW
031700         WHEN PT-TBL-BOOKING-ID (PT-IDX) =
031800                 FT-TBL-BOOKING-ID (WS-FT-IDX)
031900             MOVE "Y" TO PT-FOUND-SW
032000             MOVE PT-TBL-AMOUNT-PAID (PT-IDX) TO WS-AMOUNT-PAID.
032100 300-EXIT.
032200     EXIT.
032300
032400******************************************************************
032500*    400-APPLY-SETTLEMENT -- BALANCE DUE = FOLIO TOTAL - AMOUNT  *
032600*    PAID.  STATUS IS UNPAID/PARTIAL/PAID PER THE SETTLEMENT     *
032700*    RULE TABLE (INIT-001).                                     *
032800******************************************************************
032900 400-APPLY-SETTLEMENT.
033000     COMPUTE WS-BALANCE-DUE =
033100         FT-TBL-TOT-CHARGES (WS-FT-IDX) - WS-AMOUNT-PAID.
033200
033300****** CR-0701 -- A NEGATIVE BALANCE IS A LEGITIMATE OVERPAYMENT,
033400****** NOT AN ERROR CONDITION -- IT FLOWS THROUGH TO FO-BALANCE-
033500****** DUE-O AS A CREDIT.  NO REJECT, NO ABEND -- A VERY LARGE
033600****** CREDIT IS JUST NOTED ON THE CONSOLE FOR THE NIGHT AUDIT.
033700     IF WS-BALANCE-DUE < ZERO
033800         MOVE WS-BALANCE-DUE    TO WS-BALANCE-UNSIGNED
033900         IF WS-BALANCE-UNSIGNED-R > 999999999.99
034000             DISPLAY "** LARGE OVERPAYMENT CREDIT, BOOKING "
034100                 FT-TBL-BOOKING-NO (WS-FT-IDX)
034200                 " -- REVIEW RECOMMENDED **".
034300     PERFORM 500-DERIVE-PAY-STATUS THRU 500-EXIT.
034400
034500     ADD FT-TBL-TOT-CHARGES (WS-FT-IDX) TO GRAND-TOTAL-CHARGES.
034600     ADD FT-TBL-TOT-DISCOUNT (WS-FT-IDX) TO GRAND-TOTAL-DISCOUNT.
034700     ADD WS-AMOUNT-PAID               TO GRAND-TOTAL-PAID.
034800     ADD WS-BALANCE-DUE               TO GRAND-BALANCE-DUE.
034900 400-EXIT.
035000     EXIT.
035100
035200 500-DERIVE-PAY-STATUS.
035300     IF WS-AMOUNT-PAID = ZERO
035400         MOVE "Unpaid " TO WS-PAY-STATUS
035500     ELSE
035600         IF WS-AMOUNT-PAID >= FT-TBL-TOT-CHARGES (WS-FT-IDX)
035700             MOVE "Paid   " TO WS-PAY-STATUS
035800         ELSE
035900             MOVE "Partial" TO WS-PAY-STATUS.
036000 500-EXIT.
036100     EXIT.
036200
036300 700-WRITE-FOLIO-OUT.
036400     MOVE FT-TBL-BOOKING-ID (WS-FT-IDX)   TO FO-BOOKING-ID-O.
036500     MOVE FT-TBL-BOOKING-NO (WS-FT-IDX)   TO FO-BOOKING-NO-O.
036600     MOVE FT-TBL-TOT-CHARGES (WS-FT-IDX)  TO FO-TOTAL-CHARGES-O.
036700     MOVE FT-TBL-TOT-DISCOUNT (WS-FT-IDX) TO FO-TOTAL-DISCOUNT-O.
036800     MOVE WS-AMOUNT-PAID                  TO FO-TOTAL-PAID-O.
036900     MOVE WS-BALANCE-DUE                  TO FO-BALANCE-DUE-O.
037000     MOVE WS-PAY-STATUS                   TO FO-PAY-STATUS-O.
037100     WRITE FOLIOOUT-REC-OUT FROM FOLIOOUT-REC.
037200     ADD +1 TO RECORDS-WRITTEN.
037300 700-EXIT.
037400     EXIT.
037500
037600 750-WRITE-TRAILER.
037700     MOVE ZERO            TO FO-BOOKING-ID-O.
037800     MOVE "GRAND-TOTAL "  TO FO-BOOKING-NO-O.
037900     MOVE GRAND-TOTAL-CHARGES  TO FO-TOTAL-CHARGES-O.
038000     MOVE GRAND-TOTAL-DISCOUNT TO FO-TOTAL-DISCOUNT-O.
038100     MOVE GRAND-TOTAL-PAID    TO FO-TOTAL-PAID-O.
038200     MOVE GRAND-BALANCE-DUE   TO FO-BALANCE-DUE-O.
038300     MOVE SPACES              TO FO-PAY-STATUS-O.
038400     WRITE FOLIOOUT-REC-OUT FROM FOLIOOUT-REC.
038500     ADD +1 TO RECORDS-WRITTEN.
038600 750-EXIT.
038700     EXIT.
038800
038900 999-CLEANUP.
039000     MOVE "999-CLEANUP" TO PARA-NAME.
039100     CLOSE FOLIO-OUT, SYSOUT.
039200     DISPLAY "** FOLIO-TOTAL RECORDS READ **".
039300     DISPLAY FOLIO-RECS-READ.
039400     DISPLAY "** PAYMENT RECORDS READ **".
039500     DISPLAY PAYMENT-RECS-READ.
039600     DISPLAY "** FOLIO-OUT RECORDS WRITTEN **".
039700     DISPLAY RECORDS-WRITTEN.
039800     DISPLAY "** GRAND TOTAL CHARGES **".
039900     DISPLAY GRAND-TOTAL-CHARGES.
040000     DISPLAY "** GRAND TOTAL PAID **".
040100     DISPLAY GRAND-TOTAL-PAID.
040200     DISPLAY "** GRAND BALANCE DUE **".
040300     DISPLAY GRAND-BALANCE-DUE.
040400     DISPLAY "******** NORMAL END OF JOB PAYUPDT ********".
040500 999-EXIT.
040600     EXIT.
040700
040800 1000-ABEND-RTN.
040900     WRITE SYSOUT-REC FROM ABEND-REC.
041000     CLOSE FOLIO-OUT, SYSOUT.
041100     DISPLAY "*** ABNORMAL END OF JOB-PAYUPDT ***" UPON CONSOLE.
041200     DIVIDE ZERO-VAL INTO ONE-VAL.
