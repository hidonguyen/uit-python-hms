000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  REVRPT.
000400 AUTHOR. MARIA HALVORSEN.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 09/14/90.
000700 DATE-COMPILED. 09/14/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          SIX-SECTION REVENUE REPORT FOR A DATE RANGE SUPPLIED
001400*          ON THE CONTROL CARD.  A BOOKING QUALIFIES WHEN IT IS
001500*          CHECKED OUT, FULLY PAID, AND ITS CHECKOUT DATE FALLS
001600*          IN THE REQUESTED RANGE.  THE SIX SECTIONS ARE: SUMMARY,
001700*          REVENUE BY ROOM TYPE, REVENUE BY SERVICE, REVENUE BY
001800*          PAYMENT METHOD, BOOKINGS PER DAY, AND CUSTOMER
001900*          DISTRIBUTION (NEW VS RETURNING GUESTS).
002000*
002100******************************************************************
002200*    CHANGE LOG                                                 *
002300******************************************************************
002400*    DATE     BY    TICKET    DESCRIPTION                       *
002500*    09/14/90 MH    INIT-001  ORIGINAL SIX-SECTION REVENUE RPT   *INIT-001
002600*    03/08/95 MH    CR-0240   ADDED PERCENT-OF-TOTAL COLUMN TO   *CR-0240 
002700*                              THE ROOM-TYPE AND SERVICE SECTIONS*
002800*    07/11/99 MLH   Y2K-004   CONTROL-CARD DATES NOW ACCEPTED AS *Y2K-004 
002900*                              FULL CCYY-MM-DD OR DD-MM-CCYY --  *
003000*                              NO MORE 2-DIGIT YEAR ON THE CARD  *
003100*    05/21/01 MLH   CR-0601   ROOM-TYPE/SERVICE LOOK-UPS DURING  *CR-0601
003200*                              THE ACCUMULATION PASS CONVERTED   *
003300*                              TO SEARCH ALL (BINARY)            *
003400*    08/19/06 RKS   CR-0618   SECTION 4 (REVENUE BY PAYMENT      *CR-0618
003500*                              METHOD) WAS COUNTING PAYMENTS     *
003600*                              AGAINST BOOKINGS THAT NEVER       *
003700*                              QUALIFIED -- NOW LOOKS UP THE     *
003800*                              BOOKING AND CHECKS BK-QUALIFY-YES *
003900*    02/06/07 RKS   CR-0727   SECTION 3 (REVENUE BY SERVICE) WAS *CR-0727
004000*                              TAKING ITS PERCENT-OF-TOTAL       *
004100*                              AGAINST THE SERVICE-ONLY SUBTOTAL *
004200*                              INSTEAD OF THE GRAND TOTAL -- NOW *
004300*                              MATCHES THE ROOM-TYPE SECTION'S   *
004400*                              CALCULATION                       *
004500******************************************************************
004600
004700         INPUT FILE              -   CNTLCRD
004800         INPUT FILE              -   BKVAL
004900         INPUT FILE              -   BKDGOOD
005000         INPUT FILE              -   PMTGOOD
005100         INPUT FILE              -   FOLIO-OUT
005200         INPUT FILE              -   RMTVAL
005300         INPUT FILE              -   SVCVAL
005400         OUTPUT FILE PRODUCED    -   REPORT
005500         DUMP FILE               -   SYSOUT
005600
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SYSOUT
006700         ASSIGN TO UT-S-SYSOUT
006800         ORGANIZATION IS SEQUENTIAL.
006900
007000     SELECT CNTLCRD
007100         ASSIGN TO UT-S-CNTLCRD
007200         ACCESS MODE IS SEQUENTIAL
007300         FILE STATUS IS OFCODE.
007400
007500     SELECT BKVAL
007600         ASSIGN TO UT-S-BKVAL
007700         ACCESS MODE IS SEQUENTIAL
007800         FILE STATUS IS OFCODE.
007900
008000     SELECT BKDGOOD
008100         ASSIGN TO UT-S-BKDGOOD
008200         ACCESS MODE IS SEQUENTIAL
008300         FILE STATUS IS OFCODE.
008400
008500     SELECT PMTGOOD
008600         ASSIGN TO UT-S-PMTGOOD
008700         ACCESS MODE IS SEQUENTIAL
008800         FILE STATUS IS OFCODE.
008900
009000     SELECT FOLIO-OUT
009100         ASSIGN TO UT-S-FOLIOOUT
009200         ACCESS MODE IS SEQUENTIAL
009300         FILE STATUS IS OFCODE.
009400
009500     SELECT RMTVAL
009600         ASSIGN TO UT-S-RMTVAL
009700         ACCESS MODE IS SEQUENTIAL
009800         FILE STATUS IS OFCODE.
009900
010000     SELECT SVCVAL
010100         ASSIGN TO UT-S-SVCVAL
010200         ACCESS MODE IS SEQUENTIAL
010300         FILE STATUS IS OFCODE.
010400
010500     SELECT REPORT
010600         ASSIGN TO UT-S-REPORT
010700         ACCESS MODE IS SEQUENTIAL
010800         FILE STATUS IS OFCODE.
010900
011000 DATA DIVISION.
011100 FILE SECTION.
011200 FD  SYSOUT
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 130 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS SYSOUT-REC.
011800 01  SYSOUT-REC.
011900    05  FILLER                  PIC X(130).
012000
012100 FD  CNTLCRD
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 30 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS CNTLCRD-REC-IN.
012700 01  CNTLCRD-REC-IN.
012800    05  FILLER                  PIC X(30).
012900
013000 FD  BKVAL
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 127 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS BKVAL-REC-IN.
013600 01  BKVAL-REC-IN.
013700    05  FILLER                  PIC X(127).
013800
013900 FD  BKDGOOD
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 119 CHARACTERS
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS BKDGOOD-REC-IN.
014500 01  BKDGOOD-REC-IN.
014600    05  FILLER                  PIC X(119).
014700
014800 FD  PMTGOOD
014900     RECORDING MODE IS F
015000     LABEL RECORDS ARE STANDARD
015100     RECORD CONTAINS 84 CHARACTERS
015200     BLOCK CONTAINS 0 RECORDS
015300     DATA RECORD IS PMTGOOD-REC-IN.
015400 01  PMTGOOD-REC-IN.
015500    05  FILLER                  PIC X(84).
015600
015700 FD  FOLIO-OUT
015800     RECORDING MODE IS F
015900     LABEL RECORDS ARE STANDARD
016000     RECORD CONTAINS 148 CHARACTERS
016100     BLOCK CONTAINS 0 RECORDS
016200     DATA RECORD IS FOLIOOUT-REC-IN.
016300 01  FOLIOOUT-REC-IN.
016400    05  FILLER                  PIC X(148).
016500
016600 FD  RMTVAL
016700     RECORDING MODE IS F
016800     LABEL RECORDS ARE STANDARD
016900     RECORD CONTAINS 150 CHARACTERS
017000     BLOCK CONTAINS 0 RECORDS
017100     DATA RECORD IS RMTVAL-REC-IN.
017200 01  RMTVAL-REC-IN.
017300    05  FILLER                  PIC X(150).
017400
017500 FD  SVCVAL
017600     RECORDING MODE IS F
017700     LABEL RECORDS ARE STANDARD
017800     RECORD CONTAINS 111 CHARACTERS
017900     BLOCK CONTAINS 0 RECORDS
018000     DATA RECORD IS SVCVAL-REC-IN.
018100 01  SVCVAL-REC-IN.
018200    05  FILLER                  PIC X(111).
018300
018400 FD  REPORT
018500     RECORDING MODE IS F
018600     LABEL RECORDS ARE STANDARD
018700     RECORD CONTAINS 132 CHARACTERS
018800     BLOCK CONTAINS 0 RECORDS
018900     DATA RECORD IS REPORT-LINE.
019000 01  REPORT-LINE.
019100    05  FILLER                  PIC X(132).
019200
019300*--- ONE LINE SHAPE PER REPORT SECTION, ALL REDEFINING THE SAME --
019400*--- 132-BYTE PRINT AREA (CR-0240 INTRODUCED THE 2ND/3RD SHAPES) --
019500 01  RPT-HDR-LINE REDEFINES REPORT-LINE.
019600     05  RH-TITLE-O              PIC X(40).
019700     05  FILLER                  PIC X(10) VALUE SPACES.
019800     05  RH-START-DATE-O         PIC X(10).
019900     05  FILLER                  PIC X(04) VALUE " TO ".
020000     05  RH-END-DATE-O           PIC X(10).
020100     05  FILLER                  PIC X(58) VALUE SPACES.
020200
020300 01  RPT-SUMMARY-LINE REDEFINES REPORT-LINE.
020400     05  RS-LABEL-O              PIC X(30).
020500     05  RS-ROOM-REVENUE-O       PIC Z,ZZZ,ZZZ,ZZ9.99-.
020600     05  FILLER                  PIC X(02) VALUE SPACES.
020700     05  RS-SERVICE-REVENUE-O    PIC Z,ZZZ,ZZZ,ZZ9.99-.
020800     05  FILLER                  PIC X(02) VALUE SPACES.
020900     05  RS-TOTAL-REVENUE-O      PIC Z,ZZZ,ZZZ,ZZ9.99-.
021000     05  FILLER                  PIC X(02) VALUE SPACES.
021100     05  RS-GUEST-COUNT-O        PIC ZZZ,ZZ9.
021200     05  FILLER                  PIC X(38) VALUE SPACES.
021300
021400 01  RPT-ROOMTYPE-LINE REDEFINES REPORT-LINE.
021500     05  RR-CODE-O               PIC X(10).
021600     05  FILLER                  PIC X(02) VALUE SPACES.
021700     05  RR-NAME-O               PIC X(30).
021800     05  FILLER                  PIC X(02) VALUE SPACES.
021900     05  RR-REVENUE-O            PIC Z,ZZZ,ZZZ,ZZ9.99-.
022000     05  FILLER                  PIC X(02) VALUE SPACES.
022100     05  RR-PERCENT-O            PIC ZZ9.99.
022200     05  FILLER                  PIC X(01) VALUE "%".
022300     05  FILLER                  PIC X(62) VALUE SPACES.
022400
022500 01  RPT-SERVICE-LINE REDEFINES REPORT-LINE.
022600     05  RSV-NAME-O              PIC X(30).
022700     05  FILLER                  PIC X(02) VALUE SPACES.
022800     05  RSV-REVENUE-O           PIC Z,ZZZ,ZZZ,ZZ9.99-.
022900     05  FILLER                  PIC X(02) VALUE SPACES.
023000     05  RSV-PERCENT-O           PIC ZZ9.99.
023100     05  FILLER                  PIC X(01) VALUE "%".
023200     05  FILLER                  PIC X(74) VALUE SPACES.
023300
023400 01  RPT-PAYMETH-LINE REDEFINES REPORT-LINE.
023500     05  RPM-METHOD-O            PIC X(10).
023600     05  FILLER                  PIC X(02) VALUE SPACES.
023700     05  RPM-REVENUE-O           PIC Z,ZZZ,ZZZ,ZZ9.99-.
023800     05  FILLER                  PIC X(103) VALUE SPACES.
023900
024000 01  RPT-DAILY-LINE REDEFINES REPORT-LINE.
024100     05  RD-DATE-O               PIC X(10).
024200     05  FILLER                  PIC X(02) VALUE SPACES.
024300     05  RD-COUNT-O              PIC ZZZ,ZZ9.
024400     05  FILLER                  PIC X(113) VALUE SPACES.
024500
024600 01  RPT-CUSTDIST-LINE REDEFINES REPORT-LINE.
024700     05  RC-LABEL-O              PIC X(20).
024800     05  FILLER                  PIC X(02) VALUE SPACES.
024900     05  RC-COUNT-O              PIC ZZZ,ZZ9.
025000     05  FILLER                  PIC X(02) VALUE SPACES.
025100     05  RC-PERCENT-O            PIC ZZ9.99.
025200     05  FILLER                  PIC X(01) VALUE "%".
025300     05  FILLER                  PIC X(94) VALUE SPACES.
025400
025500 01  RPT-ERROR-LINE REDEFINES REPORT-LINE.
025600     05  RE-TEXT-O               PIC X(60).
025700     05  FILLER                  PIC X(72) VALUE SPACES.
025800
025900 WORKING-STORAGE SECTION.
026000 COPY BOOKING.
026100 COPY BOOKDTL.
026200 COPY PAYMENT.
026300 COPY RMTYPE.
026400 COPY SERVICE.
026500 COPY FOLIOOUT.
026600 COPY ABENDREC.
026700
026800******************************************************************
026900*    REPORT DATE-RANGE CONTROL CARD -- ACCEPTED AS EITHER         *
027000*    CCYY-MM-DD OR DD-MM-CCYY (Y2K-004).                          *
027100******************************************************************
027200 01  CNTLCRD-REC.
027300     05  CR-START-DATE           PIC X(10).
027400     05  CR-END-DATE             PIC X(10).
027500     05  FILLER                  PIC X(10).
027600
027700 01  WS-PARSE-FLDS.
027800     05  WS-PARSE-IN             PIC X(10).
027900     05  WS-PARSE-OUT            PIC 9(08).
028000     05  WS-PARSE-OUT-R REDEFINES WS-PARSE-OUT.
028100         10  WS-PARSE-CCYY       PIC 9(04).
028200         10  WS-PARSE-MM         PIC 9(02).
028300         10  WS-PARSE-DD         PIC 9(02).
028400     05  FILLER                  PIC X(01).
028500
028600 01  CUM-DAYS-BEFORE-MONTH-TABLE.
028700     05  FILLER                  PIC 9(03) VALUE 000.
028800     05  FILLER                  PIC 9(03) VALUE 031.
028900     05  FILLER                  PIC 9(03) VALUE 059.
029000     05  FILLER                  PIC 9(03) VALUE 090.
029100     05  FILLER                  PIC 9(03) VALUE 120.
029200     05  FILLER                  PIC 9(03) VALUE 151.
029300     05  FILLER                  PIC 9(03) VALUE 181.
029400     05  FILLER                  PIC 9(03) VALUE 212.
029500     05  FILLER                  PIC 9(03) VALUE 243.
029600     05  FILLER                  PIC 9(03) VALUE 273.
029700     05  FILLER                  PIC 9(03) VALUE 304.
029800     05  FILLER                  PIC 9(03) VALUE 334.
029900 01  CUM-DAYS-BEFORE-MONTH REDEFINES CUM-DAYS-BEFORE-MONTH-TABLE.
030000     05  CDM-TBL                 PIC 9(03) OCCURS 12 TIMES.
030100
030200******************************************************************
030300*    PER-BOOKING PAYMENT-STATUS TABLE -- ONE ENTRY PER FOLIO-OUT  *
030400*    DETAIL LINE PRODUCED BY PAYUPDT (GRAND-TOTAL TRAILER LINE    *
030500*    IS SKIPPED).  USED TO TEST THE PAID-IN-FULL QUALIFICATION.   *
030600******************************************************************
030700 01  FO-STATUS-TABLE-AREA.
030800     05  FO-STATUS-COUNT         PIC 9(06) COMP VALUE ZERO.
030900     05  FO-STATUS-TABLE OCCURS 20000 TIMES
031000             ASCENDING KEY IS FO-STAT-BOOKING-ID
031100             INDEXED BY FO-STAT-IDX.
031200         10  FO-STAT-BOOKING-ID  PIC 9(09).
031300         10  FO-STAT-PAY-STATUS  PIC X(07).
031400     05  FILLER                  PIC X(01).
031500
031600******************************************************************
031700*    BOOKING QUALIFICATION FLAGS -- ONE BYTE PER BK-TABLE ENTRY,  *
031800*    SET DURING 610-CHECK-QUALIFICATION AND RE-USED WHEN THE      *
031900*    CHARGE-LINE FILE AND THE CUSTOMER-DISTRIBUTION SECTION ASK   *
032000*    WHETHER A GIVEN BOOKING IS IN THE QUALIFYING SET.            *
032100******************************************************************
032200 01  BK-QUALIFY-FLAGS.
032300     05  BK-QUALIFY-FLAG         PIC X(01) OCCURS 20000 TIMES.
032400         88  BK-QUALIFY-YES      VALUE "Y".
032500     05  FILLER                  PIC X(01).
032600
032700 01  PAYMETH-TABLE-AREA.
032800     05  PAYMETH-TABLE OCCURS 3 TIMES INDEXED BY PM-IDX2.
032900         10  PM-TBL-NAME         PIC X(10).
033000         10  PM-TBL-REV          PIC S9(10)V99 COMP-3.
033100     05  FILLER                  PIC X(01).
033200
033300 01  WS-SWAP-RT-ENTRY.
033400     05  WS-SWAP-RT-ID           PIC 9(09).
033500     05  WS-SWAP-RT-CODE         PIC X(10).
033600     05  WS-SWAP-RT-NAME         PIC X(30).
033700     05  WS-SWAP-RT-BASE-OCC     PIC 9(02).
033800     05  WS-SWAP-RT-MAX-OCC      PIC 9(02).
033900     05  WS-SWAP-RT-BASE-RATE    PIC S9(10)V99.
034000     05  WS-SWAP-RT-HOUR-RATE    PIC S9(10)V99.
034100     05  WS-SWAP-RT-EXTRA-ADULT  PIC S9(10)V99.
034200     05  WS-SWAP-RT-EXTRA-CHILD  PIC S9(10)V99.
034300     05  FILLER                  PIC X(01).
034400
034500 01  WS-SWAP-SV-ENTRY.
034600     05  WS-SWAP-SV-ID           PIC 9(09).
034700     05  WS-SWAP-SV-NAME         PIC X(30).
034800     05  WS-SWAP-SV-PRICE        PIC S9(10)V99.
034900     05  WS-SWAP-SV-STATUS       PIC X(08).
035000     05  FILLER                  PIC X(01).
035100
035200 01  WS-SWAP-PAYMETH.
035300     05  WS-SWAP-PM-NAME         PIC X(10).
035400     05  WS-SWAP-PM-REV          PIC S9(10)V99 COMP-3.
035500     05  FILLER                  PIC X(01).
035600
035700******************************************************************
035800*    PARALLEL REVENUE ACCUMULATORS FOR THE ROOM-TYPE AND SERVICE  *
035900*    TABLES -- SAME SUBSCRIPT AS RT-TABLE / SV-TABLE (CR-0240).   *
036000******************************************************************
036100 01  RT-REVENUE-TABLE.
036200     05  RT-REV-AMT              PIC S9(10)V99 COMP-3
036300                                      OCCURS 500 TIMES.
036400     05  FILLER                  PIC X(01).
036500 01  SV-REVENUE-TABLE.
036600     05  SV-REV-AMT              PIC S9(10)V99 COMP-3
036700                                      OCCURS 500 TIMES.
036800     05  FILLER                  PIC X(01).
036900
037000******************************************************************
037100*    BOOKINGS-PER-DAY TABLE -- BUILT UNSORTED WHILE SCANNING THE  *
037200*    QUALIFYING BOOKINGS, THEN SELECTION-SORTED ASCENDING ON      *
037300*    DATE BEFORE IT IS PRINTED (750-SORT-DAILY-TABLE).            *
037400******************************************************************
037500 01  DAILY-TABLE-AREA.
037600     05  DAILY-TABLE-COUNT       PIC 9(04) COMP VALUE ZERO.
037700     05  DAILY-TABLE OCCURS 371 TIMES
037800             INDEXED BY DLY-IDX.
037900         10  DLY-DATE            PIC 9(08).
038000         10  DLY-COUNT           PIC 9(06) COMP.
038100     05  FILLER                  PIC X(01).
038200
038300******************************************************************
038400*    CUSTOMER-DISTRIBUTION TABLE -- FIRST CHECKOUT DATE PER GUEST *
038500*    AMONG ALL CHECKED-OUT/PAID BOOKINGS (ANY DATE), AND A FLAG   *
038600*    SHOWING WHETHER THE GUEST HAS ALREADY BEEN TALLIED.          *
038700******************************************************************
038800 01  GS-DIST-TABLE-AREA.
038900     05  GS-DIST-COUNT           PIC 9(06) COMP VALUE ZERO.
039000     05  GS-DIST-TABLE OCCURS 20000 TIMES
039100             INDEXED BY GS-DIST-IDX.
039200         10  GS-DIST-ID          PIC 9(09).
039300         10  GS-DIST-FIRST-CKO   PIC 9(08).
039400         10  GS-DIST-COUNTED-SW  PIC X(01).
039500             88  GS-DIST-COUNTED VALUE "Y".
039600         10  GS-DIST-SUMM-SW     PIC X(01).
039700             88  GS-DIST-IN-SUMMARY VALUE "Y".
039800     05  FILLER                  PIC X(01).
039900
040000 01  FILE-STATUS-CODES.
040100     05  OFCODE                  PIC X(2).
040200         88  CODE-WRITE          VALUE SPACES.
040300     05  FILLER                  PIC X(01).
040400
040500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
040600     05  WS-BK-IDX               PIC 9(06) COMP.
040700     05  WS-BK-IDX2              PIC 9(06) COMP.
040800     05  WS-BD-IDX               PIC 9(06) COMP.
040900     05  WS-PM-IDX               PIC 9(06) COMP.
041000     05  WS-SORT-IDX1            PIC 9(04) COMP.
041100     05  WS-SORT-IDX2            PIC 9(04) COMP.
041200     05  WS-LEAP4                PIC 9(08).
041300     05  WS-LEAP100              PIC 9(08).
041400     05  WS-LEAP400              PIC 9(08).
041500     05  WS-DTD-DAYS             PIC S9(09) COMP-3.
041600     05  WS-START-DAYS           PIC S9(09) COMP-3.
041700     05  WS-END-DAYS             PIC S9(09) COMP-3.
041800     05  WS-SPAN-DAYS            PIC S9(09) COMP-3.
041900     05  FILLER                  PIC X(01).
042000
042100     05  WS-ROOM-REVENUE         PIC S9(10)V99 COMP-3 VALUE ZERO.
042200     05  WS-SERVICE-REVENUE      PIC S9(10)V99 COMP-3 VALUE ZERO.
042300     05  WS-TOTAL-REVENUE        PIC S9(10)V99 COMP-3 VALUE ZERO.
042400     05  WS-GUEST-COUNT          PIC 9(06) COMP VALUE ZERO.
042500     05  WS-CASH-REVENUE         PIC S9(10)V99 COMP-3 VALUE ZERO.
042600     05  WS-CARD-REVENUE         PIC S9(10)V99 COMP-3 VALUE ZERO.
042700     05  WS-OTHER-REVENUE        PIC S9(10)V99 COMP-3 VALUE ZERO.
042800     05  WS-NEW-GUEST-COUNT      PIC 9(06) COMP VALUE ZERO.
042900     05  WS-RETURN-GUEST-COUNT   PIC 9(06) COMP VALUE ZERO.
043000     05  WS-TOTAL-BOOKINGS       PIC 9(06) COMP VALUE ZERO.
043100     05  WS-PCT-AMOUNT           PIC S9(10)V99 COMP-3 VALUE ZERO.
043200     05  WS-PCT-BASE             PIC S9(10)V99 COMP-3 VALUE ZERO.
043300
043400 01  MISC-WS-FLDS.
043500     05  PARA-NAME               PIC X(20) VALUE SPACES.
043600     05  WS-START-CCYYMMDD       PIC 9(08).
043700     05  WS-END-CCYYMMDD         PIC 9(08).
043800     05  WS-LOOKUP-RT-ID         PIC 9(09).
043900     05  WS-LOOKUP-SV-ID         PIC 9(09).
044000     05  WS-LOOKUP-BK-ID         PIC 9(09).
044100     05  WS-SWAP-REV             PIC S9(10)V99 COMP-3.
044200     05  WS-SWAP-DATE            PIC 9(08).
044300     05  WS-SWAP-COUNT           PIC 9(06) COMP.
044400     05  WS-TEMP-PERCENT         PIC S9(05)V99 COMP-3.
044500     05  FILLER                  PIC X(01).
044600
044700 01  FLAGS-AND-SWITCHES.
044800     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
044900         88  NO-MORE-DATA        VALUE "N".
045000     05  RANGE-VALID-SW          PIC X(01) VALUE "Y".
045100         88  RANGE-IS-VALID      VALUE "Y".
045200     05  RT-FOUND-SW             PIC X(01) VALUE "N".
045300         88  RT-WAS-FOUND        VALUE "Y".
045400     05  SV-FOUND-SW             PIC X(01) VALUE "N".
045500         88  SV-WAS-FOUND        VALUE "Y".
045600     05  FO-FOUND-SW             PIC X(01) VALUE "N".
045700         88  FO-WAS-FOUND        VALUE "Y".
045800     05  BK-QUALIFIES-SW         PIC X(01) VALUE "N".
045900         88  BK-QUALIFIES        VALUE "Y".
046000     05  GS-FOUND-SW             PIC X(01) VALUE "N".
046100         88  GS-WAS-FOUND        VALUE "Y".
046200     05  BK-FOUND-SW             PIC X(01) VALUE "N".
046300         88  BK-WAS-FOUND        VALUE "Y".
046400     05  DLY-FOUND-SW            PIC X(01) VALUE "N".
046500         88  DLY-WAS-FOUND       VALUE "Y".
046600     05  FILLER                  PIC X(01).
046700
046800 PROCEDURE DIVISION.
046900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
047000     PERFORM 100-VALIDATE-RANGE THRU 100-EXIT.
047100     IF RANGE-IS-VALID
047200         PERFORM 600-QUALIFY-AND-ACCUMULATE THRU 600-EXIT
047300         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
047400         PERFORM 710-WRITE-SUMMARY THRU 710-EXIT
047500         PERFORM 720-WRITE-ROOMTYPE-SECT THRU 720-EXIT
047600         PERFORM 730-WRITE-SERVICE-SECT THRU 730-EXIT
047700         PERFORM 740-WRITE-PAYMETH-SECT THRU 740-EXIT
047800         PERFORM 750-WRITE-DAILY-SECT THRU 750-EXIT
047900         PERFORM 760-WRITE-CUSTDIST-SECT THRU 760-EXIT
048000     ELSE
048100         PERFORM 790-WRITE-RANGE-ERROR THRU 790-EXIT.
048200     PERFORM 999-CLEANUP THRU 999-EXIT.
048300     MOVE +0 TO RETURN-CODE.
048400     GOBACK.
048500
048600 000-HOUSEKEEPING.
048700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
048800     DISPLAY "******** BEGIN JOB REVRPT ********".
048900     OPEN INPUT CNTLCRD.
049000     READ CNTLCRD INTO CNTLCRD-REC
049100         AT END
049200             MOVE "NO REPORT CONTROL CARD PRESENT" TO ABEND-REASON
049300             GO TO 1000-ABEND-RTN
049400     END-READ.
049500     CLOSE CNTLCRD.
049600
049700     MOVE CR-START-DATE TO WS-PARSE-IN.
049800     PERFORM 150-PARSE-DATE THRU 150-EXIT.
049900     MOVE WS-PARSE-OUT TO WS-START-CCYYMMDD.
050000
050100     MOVE CR-END-DATE TO WS-PARSE-IN.
050200     PERFORM 150-PARSE-DATE THRU 150-EXIT.
050300     MOVE WS-PARSE-OUT TO WS-END-CCYYMMDD.
050400
050500     PERFORM 050-LOAD-BOOKING-TABLE THRU 050-EXIT.
050600     PERFORM 060-LOAD-ROOM-TYPE-TABLE THRU 060-EXIT.
050700     PERFORM 070-LOAD-SERVICE-TABLE THRU 070-EXIT.
050800     PERFORM 080-LOAD-FOLIO-STATUS-TABLE THRU 080-EXIT.
050900     OPEN OUTPUT REPORT, SYSOUT.
051000 000-EXIT.
051100     EXIT.
051200
051300******************************************************************
051400*    150-PARSE-DATE -- CCYY-MM-DD HAS A HYPHEN IN POSITION 5;     *
051500*    DD-MM-CCYY HAS ONE IN POSITION 3 (Y2K-004).                  *
051600******************************************************************
051700 150-PARSE-DATE.
051800     IF WS-PARSE-IN (3:1) = "-"
051900         MOVE WS-PARSE-IN (1:2) TO WS-PARSE-DD
052000         MOVE WS-PARSE-IN (4:2) TO WS-PARSE-MM
052100         MOVE WS-PARSE-IN (7:4) TO WS-PARSE-CCYY
052200     ELSE
052300         MOVE WS-PARSE-IN (1:4) TO WS-PARSE-CCYY
052400         MOVE WS-PARSE-IN (6:2) TO WS-PARSE-MM
052500         MOVE WS-PARSE-IN (9:2) TO WS-PARSE-DD.
052600 150-EXIT.
052700     EXIT.
052800
052900 050-LOAD-BOOKING-TABLE.
053000     OPEN INPUT BKVAL.
053100     MOVE ZERO TO BK-TABLE-COUNT.
053200 050-READ-LOOP.
053300     READ BKVAL INTO BOOKING-REC
053400         AT END
053500             GO TO 050-EXIT
053600     END-READ.
053700     ADD +1 TO BK-TABLE-COUNT.
053800     MOVE BK-ID             TO BK-TBL-ID (BK-TABLE-COUNT).
053900     MOVE BK-BOOKING-NO     TO BK-TBL-BOOKING-NO (BK-TABLE-COUNT).
054000     MOVE BK-CHECKOUT       TO BK-TBL-CHECKOUT (BK-TABLE-COUNT).
054100     MOVE BK-ROOM-TYPE-ID   TO BK-TBL-ROOM-TYPE-ID (BK-TABLE-COUNT).
054200     MOVE BK-GUEST-ID       TO BK-TBL-GUEST-ID (BK-TABLE-COUNT).
054300     MOVE BK-STATUS         TO BK-TBL-STATUS (BK-TABLE-COUNT).
054400     GO TO 050-READ-LOOP.
054500 050-EXIT.
054600     CLOSE BKVAL.
054700     EXIT.
054800
054900 060-LOAD-ROOM-TYPE-TABLE.
055000     OPEN INPUT RMTVAL.
055100     MOVE ZERO TO RT-TABLE-COUNT.
055200 060-READ-LOOP.
055300     READ RMTVAL INTO RMTYPE-REC
055400         AT END
055500             GO TO 060-EXIT
055600     END-READ.
055700     ADD +1 TO RT-TABLE-COUNT.
055800     MOVE RT-ID     TO RT-TBL-ID (RT-TABLE-COUNT).
055900     MOVE RT-CODE   TO RT-TBL-CODE (RT-TABLE-COUNT).
056000     MOVE RT-NAME   TO RT-TBL-NAME (RT-TABLE-COUNT).
056100     MOVE ZERO      TO RT-REV-AMT (RT-TABLE-COUNT).
056200     GO TO 060-READ-LOOP.
056300 060-EXIT.
056400     CLOSE RMTVAL.
056500     EXIT.
056600
056700 070-LOAD-SERVICE-TABLE.
056800     OPEN INPUT SVCVAL.
056900     MOVE ZERO TO SV-TABLE-COUNT.
057000 070-READ-LOOP.
057100     READ SVCVAL INTO SERVICE-REC
057200         AT END
057300             GO TO 070-EXIT
057400     END-READ.
057500     ADD +1 TO SV-TABLE-COUNT.
057600     MOVE SV-ID     TO SV-TBL-ID (SV-TABLE-COUNT).
057700     MOVE SV-NAME   TO SV-TBL-NAME (SV-TABLE-COUNT).
057800     MOVE ZERO      TO SV-REV-AMT (SV-TABLE-COUNT).
057900     GO TO 070-READ-LOOP.
058000 070-EXIT.
058100     CLOSE SVCVAL.
058200     EXIT.
058300
058400 080-LOAD-FOLIO-STATUS-TABLE.
058500     OPEN INPUT FOLIO-OUT.
058600     MOVE ZERO TO FO-STATUS-COUNT.
058700 080-READ-LOOP.
058800     READ FOLIO-OUT INTO FOLIOOUT-REC
058900         AT END
059000             GO TO 080-EXIT
059100     END-READ.
059200     IF FO-BOOKING-ID-O NOT = ZERO
059300         ADD +1 TO FO-STATUS-COUNT
059400         MOVE FO-BOOKING-ID-O TO
059500             FO-STAT-BOOKING-ID (FO-STATUS-COUNT)
059600         MOVE FO-PAY-STATUS-O TO
059700             FO-STAT-PAY-STATUS (FO-STATUS-COUNT).
059800     GO TO 080-READ-LOOP.
059900 080-EXIT.
060000     CLOSE FOLIO-OUT.
060100     EXIT.
060200
060300******************************************************************
060400*    100-VALIDATE-RANGE -- START <= END AND SPAN <= 370 DAYS.     *
060500******************************************************************
060600 100-VALIDATE-RANGE.
060700     MOVE "Y" TO RANGE-VALID-SW.
060800     IF WS-START-CCYYMMDD > WS-END-CCYYMMDD
060900         MOVE "N" TO RANGE-VALID-SW
061000         GO TO 100-EXIT.
061100
061200     MOVE WS-START-CCYYMMDD TO WS-DTD-DAYS.
061300     PERFORM 160-DATE-TO-DAYS THRU 160-EXIT.
061400     MOVE WS-DTD-DAYS TO WS-START-DAYS.
061500
061600     MOVE WS-END-CCYYMMDD TO WS-DTD-DAYS.
061700     PERFORM 160-DATE-TO-DAYS THRU 160-EXIT.
061800     MOVE WS-DTD-DAYS TO WS-END-DAYS.
061900
062000     COMPUTE WS-SPAN-DAYS = WS-END-DAYS - WS-START-DAYS.
062100     IF WS-SPAN-DAYS > 370
062200         MOVE "N" TO RANGE-VALID-SW.
062300 100-EXIT.
062400     EXIT.
062500
062600******************************************************************
062700*    160-DATE-TO-DAYS -- CONVERTS A CCYYMMDD DATE (PASSED IN      *
062800*    WS-DTD-DAYS AS 9(08)) INTO A DAY-SEQUENCE NUMBER FOR RANGE   *
062900*    SUBTRACTION, VIA THE STANDARD 4/100/400 LEAP RULE.           *
063000******************************************************************
063100 160-DATE-TO-DAYS.
063200     MOVE WS-DTD-DAYS TO WS-PARSE-OUT.
063300     DIVIDE WS-PARSE-CCYY BY 4   GIVING WS-LEAP4.
063400     DIVIDE WS-PARSE-CCYY BY 100 GIVING WS-LEAP100.
063500     DIVIDE WS-PARSE-CCYY BY 400 GIVING WS-LEAP400.
063600     COMPUTE WS-DTD-DAYS =
063700         (WS-PARSE-CCYY * 365) + WS-LEAP4 - WS-LEAP100
063800             + WS-LEAP400 + CDM-TBL (WS-PARSE-MM) + WS-PARSE-DD.
063900 160-EXIT.
064000     EXIT.
064100
064200******************************************************************
064300*    600-QUALIFY-AND-ACCUMULATE -- DRIVES THE FULL QUALIFICATION,*
064400*    GUEST-HISTORY, CHARGE-LINE AND PAYMENT PASSES THAT FEED ALL  *
064500*    SIX REPORT SECTIONS.                                        *
064600******************************************************************
064700 600-QUALIFY-AND-ACCUMULATE.
064800     PERFORM 640-BUILD-GUEST-DIST-TABLE THRU 640-EXIT.
064900     PERFORM 610-CHECK-QUALIFICATION THRU 610-EXIT
065000         VARYING WS-BK-IDX FROM 1 BY 1
065100         UNTIL WS-BK-IDX > BK-TABLE-COUNT.
065200     PERFORM 620-SCAN-CHARGE-LINES THRU 620-EXIT.
065300     PERFORM 660-ACCUM-PAYMENT-REVENUE THRU 660-EXIT.
065400     COMPUTE WS-TOTAL-REVENUE = WS-ROOM-REVENUE + WS-SERVICE-REVENUE.
065500 600-EXIT.
065600     EXIT.
065700
065800******************************************************************
065900*    610-CHECK-QUALIFICATION -- A BOOKING QUALIFIES WHEN IT IS    *
066000*    CHECKED OUT, ITS FOLIO SHOWS PAID-IN-FULL, AND THE CHECKOUT  *
066100*    DATE FALLS IN THE REQUESTED RANGE.                          *
066200******************************************************************
066300 610-CHECK-QUALIFICATION.
066400     MOVE "N" TO BK-QUALIFIES-SW.
066500     MOVE BK-TBL-ID (WS-BK-IDX) TO WS-LOOKUP-BK-ID.
066600     IF BK-TBL-STATUS (WS-BK-IDX) = "CheckedOut"
066700         PERFORM 615-FIND-FOLIO-STATUS THRU 615-EXIT
066800         IF FO-WAS-FOUND
066900             IF FO-STAT-PAY-STATUS (FO-STAT-IDX) = "Paid   "
067000                 IF BK-TBL-CHECKOUT (WS-BK-IDX) (1:8)
067100                         NOT < WS-START-CCYYMMDD
067200                     IF BK-TBL-CHECKOUT (WS-BK-IDX) (1:8)
067300                             NOT > WS-END-CCYYMMDD
067400                         MOVE "Y" TO BK-QUALIFIES-SW.
067500     MOVE BK-QUALIFIES-SW TO BK-QUALIFY-FLAG (WS-BK-IDX).
067600     IF BK-QUALIFIES
067700         ADD +1 TO WS-TOTAL-BOOKINGS
067800         PERFORM 665-ACCUM-DAILY-COUNT THRU 665-EXIT
067900         PERFORM 670-ACCUM-GUEST-SUMMARY THRU 670-EXIT.
068000 610-EXIT.
068100     EXIT.
068200
068300******************************************************************
068400*    615-FIND-FOLIO-STATUS -- BINARY LOOK-UP OF THE PAY STATUS    *
068500*    POSTED BY PAYUPDT (CR-0601).                                 *
068600******************************************************************
068700 615-FIND-FOLIO-STATUS.
068800     MOVE "N" TO FO-FOUND-SW.
068900     IF FO-STATUS-COUNT = ZERO
069000         GO TO 615-EXIT.
069100     SET FO-STAT-IDX TO 1
069200     SEARCH ALL FO-STATUS-TABLE
069300         AT END
069400             MOVE "N" TO FO-FOUND-SW
069500         WHEN FO-STAT-BOOKING-ID (FO-STAT-IDX) = WS-LOOKUP-BK-ID
069600             MOVE "Y" TO FO-FOUND-SW.
069700 615-EXIT.
069800     EXIT.
069900
070000******************************************************************
070100*    620/625 -- ONE PASS OVER THE PRICED CHARGE-LINE FILE.  A     *
070200*    ROOM LINE ADDS TO ROOM REVENUE WHEN ITS BOOKING QUALIFIES;   *
070300*    A SERVICE LINE ADDS TO SERVICE REVENUE WHEN ITS BOOKING      *
070400*    QUALIFIES AND ITS OWN ISSUE DATE IS IN THE REQUESTED RANGE.  *
070500******************************************************************
070600 620-SCAN-CHARGE-LINES.
070700     OPEN INPUT BKDGOOD.
070800     MOVE "Y" TO MORE-DATA-SW.
070900     PERFORM 900-READ-BKDGOOD THRU 900-EXIT.
071000     PERFORM 625-PROCESS-CHARGE-LINE THRU 625-EXIT
071100         UNTIL NO-MORE-DATA.
071200     CLOSE BKDGOOD.
071300 620-EXIT.
071400     EXIT.
071500
071600 900-READ-BKDGOOD.
071700     READ BKDGOOD INTO BKDGOOD-REC
071800         AT END
071900             MOVE "N" TO MORE-DATA-SW
072000     END-READ.
072100 900-EXIT.
072200     EXIT.
072300
072400 625-PROCESS-CHARGE-LINE.
072500     MOVE BG-BOOKING-ID TO WS-LOOKUP-BK-ID.
072600     PERFORM 627-FIND-BOOKING THRU 627-EXIT.
072700     IF BK-WAS-FOUND
072800         IF BK-QUALIFY-YES (WS-BK-IDX)
072900             IF BG-TYPE = "Room      "
073000                 ADD BG-AMOUNT TO WS-ROOM-REVENUE
073100                 MOVE BK-TBL-ROOM-TYPE-ID (WS-BK-IDX)
073200                     TO WS-LOOKUP-RT-ID
073300                 PERFORM 628-FIND-ROOM-TYPE THRU 628-EXIT
073400                 IF RT-WAS-FOUND
073500                     ADD BG-AMOUNT TO RT-REV-AMT (RT-IDX)
073600             ELSE
073700                 IF BG-TYPE = "Service   "
073800                     IF BG-ISSUED-AT (1:8) NOT < WS-START-CCYYMMDD
073900                         IF BG-ISSUED-AT (1:8) NOT > WS-END-CCYYMMDD
074000                             ADD BG-AMOUNT TO WS-SERVICE-REVENUE
074100                             MOVE BG-SERVICE-ID TO WS-LOOKUP-SV-ID
074200                             PERFORM 629-FIND-SERVICE THRU 629-EXIT
074300                             IF SV-WAS-FOUND
074400                                 ADD BG-AMOUNT TO
074500                                     SV-REV-AMT (SV-IDX).
074600     PERFORM 900-READ-BKDGOOD THRU 900-EXIT.
074700 625-EXIT.
074800     EXIT.
074900
075000 627-FIND-BOOKING.
075100     MOVE "N" TO BK-FOUND-SW.
075200     IF BK-TABLE-COUNT = ZERO
075300         GO TO 627-EXIT.
075400     SET BK-IDX TO 1
075500     SEARCH ALL BK-TABLE
075600         AT END
075700             MOVE "N" TO BK-FOUND-SW
075800         WHEN BK-TBL-ID (BK-IDX) = WS-LOOKUP-BK-ID
075900             MOVE "Y" TO BK-FOUND-SW
076000             SET WS-BK-IDX TO BK-IDX.
076100 627-EXIT.
076200     EXIT.
076300
076400 628-FIND-ROOM-TYPE.
076500     MOVE "N" TO RT-FOUND-SW.
076600     IF RT-TABLE-COUNT = ZERO
076700         GO TO 628-EXIT.
076800     SET RT-IDX TO 1
076900     SEARCH ALL RT-TABLE
077000         AT END
077100             MOVE "N" TO RT-FOUND-SW
077200         WHEN RT-TBL-ID (RT-IDX) = WS-LOOKUP-RT-ID
077300             MOVE "Y" TO RT-FOUND-SW.
077400 628-EXIT.
077500     EXIT.
077600
077700 629-FIND-SERVICE.
077800     MOVE "N" TO SV-FOUND-SW.
077900     IF SV-TABLE-COUNT = ZERO
078000         GO TO 629-EXIT.
078100     SET SV-IDX TO 1
078200     SEARCH ALL SV-TABLE
078300         AT END
078400             MOVE "N" TO SV-FOUND-SW
078500         WHEN SV-TBL-ID (SV-IDX) = WS-LOOKUP-SV-ID
078600             MOVE "Y" TO SV-FOUND-SW.
078700 629-EXIT.
078800     EXIT.
078900
079000******************************************************************
079100*    640/645/647 -- BUILD THE FIRST-EVER CHECKOUT DATE PER GUEST, *
079200*    SCANNING ALL CHECKED-OUT/PAID-IN-FULL BOOKINGS REGARDLESS    *
079300*    OF THE REQUESTED DATE RANGE (CR-0240).                       *
079400******************************************************************
079500 640-BUILD-GUEST-DIST-TABLE.
079600     MOVE ZERO TO GS-DIST-COUNT.
079700     PERFORM 645-SCAN-ONE-BOOKING THRU 645-EXIT
079800         VARYING WS-BK-IDX2 FROM 1 BY 1
079900         UNTIL WS-BK-IDX2 > BK-TABLE-COUNT.
080000 640-EXIT.
080100     EXIT.
080200
080300 645-SCAN-ONE-BOOKING.
080400     IF BK-TBL-STATUS (WS-BK-IDX2) = "CheckedOut"
080500         IF BK-TBL-GUEST-ID (WS-BK-IDX2) NOT = ZERO
080600             MOVE BK-TBL-ID (WS-BK-IDX2) TO WS-LOOKUP-BK-ID
080700             PERFORM 615-FIND-FOLIO-STATUS THRU 615-EXIT
080800             IF FO-WAS-FOUND
080900                 IF FO-STAT-PAY-STATUS (FO-STAT-IDX) = "Paid   "
081000                     PERFORM 647-FIND-OR-ADD-GUEST THRU 647-EXIT.
081100 645-EXIT.
081200     EXIT.
081300
081400 647-FIND-OR-ADD-GUEST.
081500     MOVE "N" TO GS-FOUND-SW.
081600     SET GS-DIST-IDX TO 1.
081700     SEARCH GS-DIST-TABLE
081800         AT END
081900             MOVE "N" TO GS-FOUND-SW
082000         WHEN GS-DIST-ID (GS-DIST-IDX) =
082100                 BK-TBL-GUEST-ID (WS-BK-IDX2)
082200             MOVE "Y" TO GS-FOUND-SW.
082300     IF GS-WAS-FOUND
082400         IF BK-TBL-CHECKOUT (WS-BK-IDX2) (1:8)
082500                 < GS-DIST-FIRST-CKO (GS-DIST-IDX)
082600             MOVE BK-TBL-CHECKOUT (WS-BK-IDX2) (1:8)
082700                 TO GS-DIST-FIRST-CKO (GS-DIST-IDX)
082800     ELSE
082900         ADD +1 TO GS-DIST-COUNT
083000         MOVE BK-TBL-GUEST-ID (WS-BK-IDX2)
083100             TO GS-DIST-ID (GS-DIST-COUNT)
083200         MOVE BK-TBL-CHECKOUT (WS-BK-IDX2) (1:8)
083300             TO GS-DIST-FIRST-CKO (GS-DIST-COUNT)
083400         MOVE "N" TO GS-DIST-COUNTED-SW (GS-DIST-COUNT)
083500         MOVE "N" TO GS-DIST-SUMM-SW (GS-DIST-COUNT).
083600 647-EXIT.
083700     EXIT.
083800
083900******************************************************************
084000*    665 -- BOOKINGS-PER-DAY ACCUMULATOR, BUILT UNSORTED (A       *
084100*    LATER SELECTION PASS PUTS IT IN DATE ORDER -- 755).          *
084200******************************************************************
084300 665-ACCUM-DAILY-COUNT.
084400     MOVE "N" TO DLY-FOUND-SW.
084500     IF DAILY-TABLE-COUNT = ZERO
084600         GO TO 665-NOT-FOUND.
084700     SET DLY-IDX TO 1
084800     SEARCH DAILY-TABLE
084900         AT END
085000             MOVE "N" TO DLY-FOUND-SW
085100         WHEN DLY-DATE (DLY-IDX) = BK-TBL-CHECKOUT (WS-BK-IDX) (1:8)
085200             MOVE "Y" TO DLY-FOUND-SW.
085300 665-NOT-FOUND.
085400     IF DLY-WAS-FOUND
085500         ADD +1 TO DLY-COUNT (DLY-IDX)
085600     ELSE
085700         ADD +1 TO DAILY-TABLE-COUNT
085800         MOVE BK-TBL-CHECKOUT (WS-BK-IDX) (1:8)
085900             TO DLY-DATE (DAILY-TABLE-COUNT)
086000         MOVE +1 TO DLY-COUNT (DAILY-TABLE-COUNT).
086100 665-EXIT.
086200     EXIT.
086300
086400******************************************************************
086500*    670/672 -- DISTINCT-GUEST COUNT FOR THE SUMMARY SECTION.     *
086600******************************************************************
086700 670-ACCUM-GUEST-SUMMARY.
086800     IF BK-TBL-GUEST-ID (WS-BK-IDX) NOT = ZERO
086900         PERFORM 672-FIND-GUEST-DIST THRU 672-EXIT
087000         IF GS-WAS-FOUND
087100             IF NOT GS-DIST-IN-SUMMARY (GS-DIST-IDX)
087200                 ADD +1 TO WS-GUEST-COUNT
087300                 MOVE "Y" TO GS-DIST-SUMM-SW (GS-DIST-IDX).
087400 670-EXIT.
087500     EXIT.
087600
087700 672-FIND-GUEST-DIST.
087800     MOVE "N" TO GS-FOUND-SW.
087900     IF GS-DIST-COUNT = ZERO
088000         GO TO 672-EXIT.
088100     SET GS-DIST-IDX TO 1
088200     SEARCH GS-DIST-TABLE
088300         AT END
088400             MOVE "N" TO GS-FOUND-SW
088500         WHEN GS-DIST-ID (GS-DIST-IDX) = BK-TBL-GUEST-ID (WS-BK-IDX)
088600             MOVE "Y" TO GS-FOUND-SW.
088700 672-EXIT.
088800     EXIT.
088900
089000******************************************************************
089100*    660/905/662 -- REVENUE BY PAYMENT METHOD, FILTERED ON THE    *
089200*    PAYMENT'S OWN PAID-AT DATE RATHER THAN BOOKING CHECKOUT --   *
089300*    BUT ONLY WHEN THE PAYMENT'S BOOKING IS ITSELF A QUALIFYING   *CR-0618
089400*    BOOKING (CR-0618 -- SECTION 4 WAS PICKING UP PAYMENTS ON     *CR-0618
089500*    BOOKINGS THAT NEVER CHECKED OUT, OR CHECKED OUT UNPAID).     *CR-0618
089600******************************************************************
089700 660-ACCUM-PAYMENT-REVENUE.
089800     OPEN INPUT PMTGOOD.
089900     MOVE "Y" TO MORE-DATA-SW.
090000     PERFORM 905-READ-PMTGOOD THRU 905-EXIT.
090100     PERFORM 662-PROCESS-PAYMENT THRU 662-EXIT
090200         UNTIL NO-MORE-DATA.
090300     CLOSE PMTGOOD.
090400 660-EXIT.
090500     EXIT.
090600
090700 905-READ-PMTGOOD.
090800     READ PMTGOOD INTO PMTGOOD-REC
090900         AT END
091000             MOVE "N" TO MORE-DATA-SW
091100     END-READ.
091200 905-EXIT.
091300     EXIT.
091400
091500 662-PROCESS-PAYMENT.
091600     MOVE PG-BOOKING-ID TO WS-LOOKUP-BK-ID.
091700     PERFORM 627-FIND-BOOKING THRU 627-EXIT.
091800     IF BK-WAS-FOUND
091900         IF BK-QUALIFY-YES (WS-BK-IDX)
092000             IF PG-PAID-AT (1:8) NOT < WS-START-CCYYMMDD
092100                 IF PG-PAID-AT (1:8) NOT > WS-END-CCYYMMDD
092200                     IF PG-METHOD = "Cash "
092300                         ADD PG-AMOUNT TO WS-CASH-REVENUE
092400                     ELSE
092500                         IF PG-METHOD = "Card "
092600                             ADD PG-AMOUNT TO WS-CARD-REVENUE
092700                         ELSE
092800                             ADD PG-AMOUNT TO WS-OTHER-REVENUE.
092900     PERFORM 905-READ-PMTGOOD THRU 905-EXIT.
093000 662-EXIT.
093100     EXIT.
093200
093300******************************************************************
093400*    650-CALC-PERCENT -- GENERIC PERCENT-OF-BASE ROUTINE SHARED   *
093500*    BY EVERY REPORT SECTION THAT PRINTS A PERCENTAGE COLUMN.     *
093600******************************************************************
093700 650-CALC-PERCENT.
093800     IF WS-PCT-BASE = ZERO
093900         MOVE ZERO TO WS-TEMP-PERCENT
094000     ELSE
094100         COMPUTE WS-TEMP-PERCENT ROUNDED =
094200             (WS-PCT-AMOUNT / WS-PCT-BASE) * 100.
094300 650-EXIT.
094400     EXIT.
094500
094600******************************************************************
094700*    700-WRITE-PAGE-HDR -- REPORT TITLE AND DATE RANGE.           *
094800******************************************************************
094900 700-WRITE-PAGE-HDR.
095000     MOVE SPACES TO REPORT-LINE.
095100     MOVE "HOTEL REVENUE REPORT" TO RH-TITLE-O.
095200     MOVE CR-START-DATE TO RH-START-DATE-O.
095300     MOVE CR-END-DATE TO RH-END-DATE-O.
095400     WRITE REPORT-LINE.
095500     MOVE SPACES TO REPORT-LINE.
095600     WRITE REPORT-LINE.
095700 700-EXIT.
095800     EXIT.
095900
096000******************************************************************
096100*    710-WRITE-SUMMARY -- SECTION 1.                              *
096200******************************************************************
096300 710-WRITE-SUMMARY.
096400     MOVE SPACES TO REPORT-LINE.
096500     MOVE "SECTION 1 -- SUMMARY" TO RS-LABEL-O.
096600     WRITE REPORT-LINE.
096700     MOVE SPACES TO REPORT-LINE.
096800     MOVE "ROOM / SERVICE / TOTAL / GUESTS" TO RS-LABEL-O.
096900     MOVE WS-ROOM-REVENUE TO RS-ROOM-REVENUE-O.
097000     MOVE WS-SERVICE-REVENUE TO RS-SERVICE-REVENUE-O.
097100     MOVE WS-TOTAL-REVENUE TO RS-TOTAL-REVENUE-O.
097200     MOVE WS-GUEST-COUNT TO RS-GUEST-COUNT-O.
097300     WRITE REPORT-LINE.
097400     MOVE SPACES TO REPORT-LINE.
097500     WRITE REPORT-LINE.
097600 710-EXIT.
097700     EXIT.
097800
097900******************************************************************
098000*    720/722/725/727/729/731 -- SECTION 2, REVENUE BY ROOM TYPE,  *
098100*    DESCENDING, WITH PERCENT OF GRAND TOTAL (CR-0240).           *
098200******************************************************************
098300 720-WRITE-ROOMTYPE-SECT.
098400     PERFORM 725-SORT-ROOMTYPE-TABLE THRU 725-EXIT.
098500     MOVE SPACES TO REPORT-LINE.
098600     MOVE "SECTION 2 -- REVENUE BY ROOM TYPE" TO RE-TEXT-O.
098700     WRITE REPORT-LINE.
098800     PERFORM 722-WRITE-ONE-ROOMTYPE THRU 722-EXIT
098900         VARYING WS-SORT-IDX1 FROM 1 BY 1
099000         UNTIL WS-SORT-IDX1 > RT-TABLE-COUNT.
099100     MOVE SPACES TO REPORT-LINE.
099200     WRITE REPORT-LINE.
099300 720-EXIT.
099400     EXIT.
099500
099600 722-WRITE-ONE-ROOMTYPE.
099700     IF RT-REV-AMT (WS-SORT-IDX1) NOT = ZERO
099800         MOVE SPACES TO REPORT-LINE
099900         MOVE RT-TBL-CODE (WS-SORT-IDX1) TO RR-CODE-O
100000         MOVE RT-TBL-NAME (WS-SORT-IDX1) TO RR-NAME-O
100100         MOVE RT-REV-AMT (WS-SORT-IDX1) TO RR-REVENUE-O
100200         MOVE RT-REV-AMT (WS-SORT-IDX1) TO WS-PCT-AMOUNT
100300         MOVE WS-TOTAL-REVENUE TO WS-PCT-BASE
100400         PERFORM 650-CALC-PERCENT THRU 650-EXIT
100500         MOVE WS-TEMP-PERCENT TO RR-PERCENT-O
100600         WRITE REPORT-LINE.
100700 722-EXIT.
100800     EXIT.
100900
101000 725-SORT-ROOMTYPE-TABLE.
101100     PERFORM 727-ROOMTYPE-OUTER THRU 727-EXIT
101200         VARYING WS-SORT-IDX1 FROM 1 BY 1
101300         UNTIL WS-SORT-IDX1 > RT-TABLE-COUNT.
101400 725-EXIT.
101500     EXIT.
101600
101700 727-ROOMTYPE-OUTER.
101800     PERFORM 729-ROOMTYPE-INNER THRU 729-EXIT
101900         VARYING WS-SORT-IDX2 FROM 1 BY 1
102000         UNTIL WS-SORT-IDX2 > RT-TABLE-COUNT - 1.
102100 727-EXIT.
102200     EXIT.
102300
102400 729-ROOMTYPE-INNER.
102500     IF RT-REV-AMT (WS-SORT-IDX2) < RT-REV-AMT (WS-SORT-IDX2 + 1)
102600         PERFORM 731-SWAP-ROOMTYPE THRU 731-EXIT.
102700 729-EXIT.
102800     EXIT.
102900
103000 731-SWAP-ROOMTYPE.
103100     MOVE RT-TABLE (WS-SORT-IDX2)       TO WS-SWAP-RT-ENTRY.
103200     MOVE RT-TABLE (WS-SORT-IDX2 + 1)   TO RT-TABLE (WS-SORT-IDX2).
103300     MOVE WS-SWAP-RT-ENTRY              TO RT-TABLE (WS-SORT-IDX2 + 1).
103400     MOVE RT-REV-AMT (WS-SORT-IDX2)     TO WS-SWAP-REV.
103500     MOVE RT-REV-AMT (WS-SORT-IDX2 + 1) TO RT-REV-AMT (WS-SORT-IDX2).
103600     MOVE WS-SWAP-REV                   TO RT-REV-AMT (WS-SORT-IDX2 + 1).
103700 731-EXIT.
103800     EXIT.
103900
104000******************************************************************
104100*    730/732/735/737/739/741 -- SECTION 3, REVENUE BY SERVICE,    *
104200*    DESCENDING, LINE ISSUE-DATE ALREADY FILTERED AT 625.         *
104300******************************************************************
104400 730-WRITE-SERVICE-SECT.
104500     PERFORM 735-SORT-SERVICE-TABLE THRU 735-EXIT.
104600     MOVE SPACES TO REPORT-LINE.
104700     MOVE "SECTION 3 -- REVENUE BY SERVICE" TO RE-TEXT-O.
104800     WRITE REPORT-LINE.
104900     PERFORM 732-WRITE-ONE-SERVICE THRU 732-EXIT
105000         VARYING WS-SORT-IDX1 FROM 1 BY 1
105100         UNTIL WS-SORT-IDX1 > SV-TABLE-COUNT.
105200     MOVE SPACES TO REPORT-LINE.
105300     WRITE REPORT-LINE.
105400 730-EXIT.
105500     EXIT.
105600
105700 732-WRITE-ONE-SERVICE.
105800     IF SV-REV-AMT (WS-SORT-IDX1) NOT = ZERO
105900         MOVE SPACES TO REPORT-LINE
106000         MOVE SV-TBL-NAME (WS-SORT-IDX1) TO RSV-NAME-O
106100         MOVE SV-REV-AMT (WS-SORT-IDX1) TO RSV-REVENUE-O
106200         MOVE SV-REV-AMT (WS-SORT-IDX1) TO WS-PCT-AMOUNT
106300****** CR-0727 -- PERCENT IS OF THE GRAND TOTAL (SAME RULE THE
106400****** ROOM-TYPE SECTION USES AT 722), NOT OF THE SERVICE-ONLY
106500****** SUBTOTAL.
106600         MOVE WS-TOTAL-REVENUE TO WS-PCT-BASE
106700         PERFORM 650-CALC-PERCENT THRU 650-EXIT
106800         MOVE WS-TEMP-PERCENT TO RSV-PERCENT-O
106900         WRITE REPORT-LINE.
107000 732-EXIT.
107100     EXIT.
107200
107300 735-SORT-SERVICE-TABLE.
107400     PERFORM 737-SERVICE-OUTER THRU 737-EXIT
107500         VARYING WS-SORT-IDX1 FROM 1 BY 1
107600         UNTIL WS-SORT-IDX1 > SV-TABLE-COUNT.
107700 735-EXIT.
107800     EXIT.
107900
108000 737-SERVICE-OUTER.
108100     PERFORM 739-SERVICE-INNER THRU 739-EXIT
108200         VARYING WS-SORT-IDX2 FROM 1 BY 1
108300         UNTIL WS-SORT-IDX2 > SV-TABLE-COUNT - 1.
108400 737-EXIT.
108500     EXIT.
108600
108700 739-SERVICE-INNER.
108800     IF SV-REV-AMT (WS-SORT-IDX2) < SV-REV-AMT (WS-SORT-IDX2 + 1)
108900         PERFORM 741-SWAP-SERVICE THRU 741-EXIT.
109000 739-EXIT.
109100     EXIT.
109200
109300 741-SWAP-SERVICE.
109400     MOVE SV-TABLE (WS-SORT-IDX2)       TO WS-SWAP-SV-ENTRY.
109500     MOVE SV-TABLE (WS-SORT-IDX2 + 1)   TO SV-TABLE (WS-SORT-IDX2).
109600     MOVE WS-SWAP-SV-ENTRY              TO SV-TABLE (WS-SORT-IDX2 + 1).
109700     MOVE SV-REV-AMT (WS-SORT-IDX2)     TO WS-SWAP-REV.
109800     MOVE SV-REV-AMT (WS-SORT-IDX2 + 1) TO SV-REV-AMT (WS-SORT-IDX2).
109900     MOVE WS-SWAP-REV                   TO SV-REV-AMT (WS-SORT-IDX2 + 1).
110000 741-EXIT.
110100     EXIT.
110200
110300******************************************************************
110400*    740/742/744/748/749/746 -- SECTION 4, REVENUE BY PAYMENT     *
110500*    METHOD, DESCENDING.  ONLY 3 CATEGORIES EXIST SO THEY ARE     *
110600*    LOADED INTO A SMALL LOCAL TABLE AND SORTED THE SAME WAY AS   *
110700*    THE ROOM-TYPE/SERVICE TABLES ABOVE.                         *
110800******************************************************************
110900 740-WRITE-PAYMETH-SECT.
111000     MOVE SPACES TO REPORT-LINE.
111100     MOVE "SECTION 4 -- REVENUE BY PAYMENT METHOD" TO RE-TEXT-O.
111200     WRITE REPORT-LINE.
111300     PERFORM 742-DETERMINE-PAYMETH-ORDER THRU 742-EXIT.
111400     MOVE SPACES TO REPORT-LINE.
111500     WRITE REPORT-LINE.
111600 740-EXIT.
111700     EXIT.
111800
111900 742-DETERMINE-PAYMETH-ORDER.
112000     MOVE "Cash"      TO PM-TBL-NAME (1).
112100     MOVE WS-CASH-REVENUE  TO PM-TBL-REV (1).
112200     MOVE "Card"      TO PM-TBL-NAME (2).
112300     MOVE WS-CARD-REVENUE  TO PM-TBL-REV (2).
112400     MOVE "Other"     TO PM-TBL-NAME (3).
112500     MOVE WS-OTHER-REVENUE TO PM-TBL-REV (3).
112600     PERFORM 744-SORT-PAYMETH THRU 744-EXIT.
112700     PERFORM 746-WRITE-ONE-PAYMETH THRU 746-EXIT
112800         VARYING WS-SORT-IDX1 FROM 1 BY 1 UNTIL WS-SORT-IDX1 > 3.
112900 742-EXIT.
113000     EXIT.
113100
113200 744-SORT-PAYMETH.
113300     PERFORM 748-PAYMETH-OUTER THRU 748-EXIT
113400         VARYING WS-SORT-IDX1 FROM 1 BY 1 UNTIL WS-SORT-IDX1 > 3.
113500 744-EXIT.
113600     EXIT.
113700
113800 748-PAYMETH-OUTER.
113900     PERFORM 749-PAYMETH-INNER THRU 749-EXIT
114000         VARYING WS-SORT-IDX2 FROM 1 BY 1 UNTIL WS-SORT-IDX2 > 2.
114100 748-EXIT.
114200     EXIT.
114300
114400 749-PAYMETH-INNER.
114500     IF PM-TBL-REV (WS-SORT-IDX2) < PM-TBL-REV (WS-SORT-IDX2 + 1)
114600         MOVE PAYMETH-TABLE (WS-SORT-IDX2) TO WS-SWAP-PAYMETH
114700         MOVE PAYMETH-TABLE (WS-SORT-IDX2 + 1)
114800             TO PAYMETH-TABLE (WS-SORT-IDX2)
114900         MOVE WS-SWAP-PAYMETH TO PAYMETH-TABLE (WS-SORT-IDX2 + 1).
115000 749-EXIT.
115100     EXIT.
115200
115300 746-WRITE-ONE-PAYMETH.
115400     IF PM-TBL-REV (WS-SORT-IDX1) NOT = ZERO
115500         MOVE SPACES TO REPORT-LINE
115600         MOVE PM-TBL-NAME (WS-SORT-IDX1) TO RPM-METHOD-O
115700         MOVE PM-TBL-REV (WS-SORT-IDX1) TO RPM-REVENUE-O
115800         WRITE REPORT-LINE.
115900 746-EXIT.
116000     EXIT.
116100
116200******************************************************************
116300*    750/752/755/757/759 -- SECTION 5, BOOKINGS PER DAY,          *
116400*    ASCENDING, WITH A RANGE-TOTAL TRAILER LINE.                  *
116500******************************************************************
116600 750-WRITE-DAILY-SECT.
116700     PERFORM 755-SORT-DAILY-TABLE THRU 755-EXIT.
116800     MOVE SPACES TO REPORT-LINE.
116900     MOVE "SECTION 5 -- BOOKINGS PER DAY" TO RE-TEXT-O.
117000     WRITE REPORT-LINE.
117100     PERFORM 752-WRITE-ONE-DAY THRU 752-EXIT
117200         VARYING WS-SORT-IDX1 FROM 1 BY 1
117300         UNTIL WS-SORT-IDX1 > DAILY-TABLE-COUNT.
117400     MOVE SPACES TO REPORT-LINE.
117500     MOVE "RANGE TOTAL" TO RD-DATE-O.
117600     MOVE WS-TOTAL-BOOKINGS TO RD-COUNT-O.
117700     WRITE REPORT-LINE.
117800     MOVE SPACES TO REPORT-LINE.
117900     WRITE REPORT-LINE.
118000 750-EXIT.
118100     EXIT.
118200
118300 752-WRITE-ONE-DAY.
118400     MOVE SPACES TO REPORT-LINE.
118500     MOVE DLY-DATE (WS-SORT-IDX1) TO RD-DATE-O.
118600     MOVE DLY-COUNT (WS-SORT-IDX1) TO RD-COUNT-O.
118700     WRITE REPORT-LINE.
118800 752-EXIT.
118900     EXIT.
119000
119100 755-SORT-DAILY-TABLE.
119200     PERFORM 757-DAILY-OUTER THRU 757-EXIT
119300         VARYING WS-SORT-IDX1 FROM 1 BY 1
119400         UNTIL WS-SORT-IDX1 > DAILY-TABLE-COUNT.
119500 755-EXIT.
119600     EXIT.
119700
119800 757-DAILY-OUTER.
119900     PERFORM 759-DAILY-INNER THRU 759-EXIT
120000         VARYING WS-SORT-IDX2 FROM 1 BY 1
120100         UNTIL WS-SORT-IDX2 > DAILY-TABLE-COUNT - 1.
120200 757-EXIT.
120300     EXIT.
120400
120500 759-DAILY-INNER.
120600     IF DLY-DATE (WS-SORT-IDX2) > DLY-DATE (WS-SORT-IDX2 + 1)
120700         MOVE DLY-DATE (WS-SORT-IDX2)      TO WS-SWAP-DATE
120800         MOVE DLY-COUNT (WS-SORT-IDX2)     TO WS-SWAP-COUNT
120900         MOVE DLY-DATE (WS-SORT-IDX2 + 1)  TO DLY-DATE (WS-SORT-IDX2)
121000         MOVE DLY-COUNT (WS-SORT-IDX2 + 1) TO DLY-COUNT (WS-SORT-IDX2)
121100         MOVE WS-SWAP-DATE                 TO
121200                 DLY-DATE (WS-SORT-IDX2 + 1)
121300         MOVE WS-SWAP-COUNT                TO
121400                 DLY-COUNT (WS-SORT-IDX2 + 1).
121500 759-EXIT.
121600     EXIT.
121700
121800******************************************************************
121900*    760/765 -- SECTION 6, CUSTOMER DISTRIBUTION.  A GUEST IS     *
122000*    NEW WHEN THEIR FIRST-EVER CHECKOUT FALLS IN THE REQUESTED    *
122100*    RANGE, RETURNING WHEN IT FALLS BEFORE THE RANGE START.       *
122200******************************************************************
122300 760-WRITE-CUSTDIST-SECT.
122400     MOVE SPACES TO REPORT-LINE.
122500     MOVE "SECTION 6 -- CUSTOMER DISTRIBUTION" TO RE-TEXT-O.
122600     WRITE REPORT-LINE.
122700     PERFORM 765-CLASSIFY-ONE-GUEST THRU 765-EXIT
122800         VARYING WS-BK-IDX FROM 1 BY 1
122900         UNTIL WS-BK-IDX > BK-TABLE-COUNT.
123000     MOVE SPACES TO REPORT-LINE.
123100     MOVE "NEW GUESTS" TO RC-LABEL-O.
123200     MOVE WS-NEW-GUEST-COUNT TO RC-COUNT-O.
123300     MOVE WS-NEW-GUEST-COUNT TO WS-PCT-AMOUNT.
123400     MOVE WS-GUEST-COUNT TO WS-PCT-BASE.
123500     PERFORM 650-CALC-PERCENT THRU 650-EXIT.
123600     MOVE WS-TEMP-PERCENT TO RC-PERCENT-O.
123700     WRITE REPORT-LINE.
123800     MOVE SPACES TO REPORT-LINE.
123900     MOVE "RETURNING GUESTS" TO RC-LABEL-O.
124000     MOVE WS-RETURN-GUEST-COUNT TO RC-COUNT-O.
124100     MOVE WS-RETURN-GUEST-COUNT TO WS-PCT-AMOUNT.
124200     MOVE WS-GUEST-COUNT TO WS-PCT-BASE.
124300     PERFORM 650-CALC-PERCENT THRU 650-EXIT.
124400     MOVE WS-TEMP-PERCENT TO RC-PERCENT-O.
124500     WRITE REPORT-LINE.
124600     MOVE SPACES TO REPORT-LINE.
124700     WRITE REPORT-LINE.
124800 760-EXIT.
124900     EXIT.
125000
125100 765-CLASSIFY-ONE-GUEST.
125200     IF BK-QUALIFY-YES (WS-BK-IDX)
125300         IF BK-TBL-GUEST-ID (WS-BK-IDX) NOT = ZERO
125400             PERFORM 672-FIND-GUEST-DIST THRU 672-EXIT
125500             IF GS-WAS-FOUND
125600                 IF NOT GS-DIST-COUNTED (GS-DIST-IDX)
125700                     MOVE "Y" TO GS-DIST-COUNTED-SW (GS-DIST-IDX)
125800                     IF GS-DIST-FIRST-CKO (GS-DIST-IDX)
125900                             NOT < WS-START-CCYYMMDD
126000                         ADD +1 TO WS-NEW-GUEST-COUNT
126100                     ELSE
126200                         ADD +1 TO WS-RETURN-GUEST-COUNT.
126300 765-EXIT.
126400     EXIT.
126500
126600******************************************************************
126700*    790-WRITE-RANGE-ERROR -- RANGE FAILED VALIDATION (100).      *
126800******************************************************************
126900 790-WRITE-RANGE-ERROR.
127000     MOVE SPACES TO REPORT-LINE.
127100     MOVE "*** REPORT REFUSED - INVALID DATE RANGE (SEE JCL) ***"
127200         TO RE-TEXT-O.
127300     WRITE REPORT-LINE.
127400 790-EXIT.
127500     EXIT.
127600
127700 999-CLEANUP.
127800     MOVE "999-CLEANUP" TO PARA-NAME.
127900     CLOSE REPORT.
128000     DISPLAY "BOOKINGS QUALIFIED ................ " WS-TOTAL-BOOKINGS.
128100     DISPLAY "DISTINCT GUESTS WITH REVENUE ....... " WS-GUEST-COUNT.
128200     DISPLAY "ROOM REVENUE ....................... " WS-ROOM-REVENUE.
128300     DISPLAY "SERVICE REVENUE .................... " WS-SERVICE-REVENUE.
128400     DISPLAY "TOTAL REVENUE ....................... " WS-TOTAL-REVENUE.
128500     CLOSE SYSOUT.
128600     DISPLAY "******** END JOB REVRPT ********".
128700 999-EXIT.
128800     EXIT.
128900
129000 1000-ABEND-RTN.
129100     WRITE SYSOUT-REC FROM ABEND-REC.
129200     CLOSE CNTLCRD, REPORT, SYSOUT.
129300     DISPLAY "*** ABNORMAL END OF JOB-REVRPT ***" UPON CONSOLE.
129400     DIVIDE ZERO-VAL INTO ONE-VAL.
