000100******************************************************************
000200*    ROOM MASTER RECORD LAYOUT                                  *
000300*    FILE:  ROOM  (LINE SEQUENTIAL, SORTED BY RM-ID)             *
000400*    ONE ENTRY PER PHYSICAL ROOM IN THE PROPERTY.                *
000500******************************************************************
000600 01  ROOMREC-REC.
000700     05  RM-ID                   PIC 9(09).
000800     05  RM-NAME                 PIC X(10).
000900     05  RM-ROOM-TYPE-ID         PIC 9(09).
001000     05  RM-STATUS               PIC X(14).
001100         88  RM-AVAILABLE        VALUE "Available     ".
001200         88  RM-OCCUPIED         VALUE "Occupied      ".
001300         88  RM-OUT-OF-SERVICE   VALUE "OutOfService  ".
001400         88  RM-STATUS-VALID     VALUES "Available     "
001500                                        "Occupied      "
001600                                        "OutOfService  ".
001700     05  RM-HK-STATUS            PIC X(10).
001800         88  RM-HK-CLEAN         VALUE "Clean     ".
001900         88  RM-HK-DIRTY         VALUE "Dirty     ".
002000         88  RM-HK-INSPECTED     VALUE "Inspected ".
002100         88  RM-HK-OUT-OF-ORDER  VALUE "OutOfOrder".
002200         88  RM-HK-STATUS-VALID  VALUES "Clean     "
002300                                        "Dirty     "
002400                                        "Inspected "
002500                                        "OutOfOrder".
002600     05  RM-FLOOR-NBR            PIC 9(02) VALUE ZERO.
002700     05  RM-LAST-INSPECT-DATE    PIC 9(08) VALUE ZEROS.
002800     05  RM-LAST-INSPECT-BRKDWN REDEFINES RM-LAST-INSPECT-DATE.
002900         10  RM-INSPECT-CCYY     PIC 9(04).
003000         10  RM-INSPECT-MM       PIC 9(02).
003100         10  RM-INSPECT-DD       PIC 9(02).
003200     05  FILLER                  PIC X(30).
003300******************************************************************
003400*    IN-MEMORY TABLE OF ROOMS -- ASCENDING ON RM-ID              *
003500******************************************************************
003600 01  RM-TABLE-AREA.
003700     05  RM-TABLE-COUNT          PIC 9(04) COMP VALUE ZERO.
003800     05  RM-TABLE OCCURS 2000 TIMES
003900             ASCENDING KEY IS RM-TBL-ID
004000             INDEXED BY RM-IDX.
004100         10  RM-TBL-ID           PIC 9(09).
004200         10  RM-TBL-NAME         PIC X(10).
004300         10  RM-TBL-ROOM-TYPE-ID PIC 9(09).
004400         10  RM-TBL-STATUS       PIC X(14).
004500         10  RM-TBL-HK-STATUS    PIC X(10).
004600     05  FILLER                  PIC X(01).
